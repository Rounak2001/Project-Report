000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RAT-RATIO-ENTRY.
000300 AUTHOR. KAMALA.P.SHETTY.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 06/18/1990.
000600 DATE-COMPILED. 06/18/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* RAT-RATIO-ENTRY - ONE PRE-COMPUTED FINANCIAL-RATIO VALUE FOR A *
001000* SINGLE REPORT YEAR.  RATIOIN FEEDS RPR.BAT003'S 6000-PRINT-    *
001100* RATIOS STEP - THE BATCH FORMATS AND CLASSIFIES THE RATIO, IT   *
001200* DOES NOT DERIVE IT.  CMA REQ CMA-0047.                         *
001300*                                                                *
001400* CHANGE LOG.                                                    *
001500*   06/18/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0047.         *
001600*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
001700*   01/09/93  DLT    ADDED FILLER PAD TO 70-BYTE RECORD CMA-0064.*
001800*   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
001900*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT RAT-RATIO-ENTRY ASSIGN TO "RATIOIN"
002800         ORGANIZATION IS LINE SEQUENTIAL.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  RAT-RATIO-ENTRY.
003200 01  RAT-RATIO-ENTRY.
003300     05  RT-CATEGORY                   PIC X(01).
003400         88  RT-CATEGORY-LIQUIDITY         VALUE '1'.
003500         88  RT-CATEGORY-SOLVENCY          VALUE '2'.
003600         88  RT-CATEGORY-PROFITABILITY     VALUE '3'.
003700         88  RT-CATEGORY-TURNOVER          VALUE '4'.
003750     05  RT-CATEGORY-NUM REDEFINES RT-CATEGORY
003760                                        PIC 9(01).
003800     05  RT-RATIO-KEY                  PIC X(40).
003900         88  RT-KEY-CURRENT-RATIO          VALUE 'Current Ratio'.
004000         88  RT-KEY-QUICK-RATIO            VALUE 'Quick Ratio'.
004100         88  RT-KEY-NWC
004200             VALUE 'Net Working Capital (NWC)'.
004300         88  RT-KEY-DER
004400             VALUE 'Debt-to-Equity Ratio (DER)'.
004500         88  RT-KEY-TOL-TNW                VALUE 'TOL/TNW'.
004600         88  RT-KEY-ISCR
004700             VALUE 'Interest Coverage Ratio (ISCR)'.
004800         88  RT-KEY-DSCR
004900             VALUE 'Debt Service Coverage Ratio (DSCR)'.
005000         88  RT-KEY-GROSS-MARGIN
005100             VALUE 'Gross Profit Margin (%)'.
005200         88  RT-KEY-OPERATING-MARGIN
005300             VALUE 'Operating Profit Margin (%)'.
005400         88  RT-KEY-NET-MARGIN
005500             VALUE 'Net Profit Margin (%)'.
005600         88  RT-KEY-ROCE
005700             VALUE 'Return on Capital Employed (ROCE)'.
005800         88  RT-KEY-ROE
005900             VALUE 'Return on Equity (ROE)'.
006000         88  RT-KEY-INVENTORY-TURNOVER
006100             VALUE 'Inventory Turnover'.
006200         88  RT-KEY-INVENTORY-DAYS
006300             VALUE 'Inventory Days'.
006400         88  RT-KEY-DEBTORS-TURNOVER
006500             VALUE 'Debtors Turnover'.
006600         88  RT-KEY-COLLECTION-PERIOD
006700             VALUE 'Collection Period (Days)'.
006800         88  RT-KEY-CASH-CONVERSION
006900             VALUE 'Cash Conversion Cycle'.
007000     05  RT-YEAR-SEQ                   PIC 9(02).
007020     05  RT-YEAR-SEQ-X REDEFINES RT-YEAR-SEQ
007040                                        PIC X(02).
007100     05  RT-IS-CURRENCY                PIC X(01).
007200         88  RT-IS-CURRENCY-YES            VALUE 'Y'.
007300         88  RT-IS-CURRENCY-NO             VALUE 'N'.
007400     05  RT-VALUE                      PIC S9(12)V99
007500         SIGN TRAILING SEPARATE.
007520     05  RT-VALUE-BYTES REDEFINES RT-VALUE
007540                                        PIC X(15).
007600     05  FILLER                        PIC X(09).
007700 WORKING-STORAGE SECTION.
007800 PROCEDURE DIVISION.
007900 0000-LAYOUT-ONLY.
008000*    CATALOGED RECORD LAYOUT FOR RATIOIN.
008100     STOP RUN.

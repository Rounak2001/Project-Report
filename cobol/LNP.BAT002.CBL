000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNP-LOAN-PROCESS.
000300 AUTHOR. KAMALA.P.SHETTY.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 05/21/1990.
000600 DATE-COMPILED. 05/21/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* LNP-LOAN-PROCESS - CMA PROJECT REPORT, LOAN AMORTIZATION STEP. *
001000* READS RPTMAST FOR THE REPORT'S YEAR SPAN (SAME LOGIC AS        *
001100* CMP.BAT001 AND RPR.BAT003), THEN BUILDS THE MONTH-BY-MONTH     *
001200* REPAYMENT SCHEDULE FOR EACH LOANIN CONFIGURATION (EMI, BULLET  *
001300* OR MORATORIUM-THEN-EMI) AND WRITES ONE LOANSUM RECORD PER      *
001400* FINANCIAL YEAR THE LOAN TOUCHES.                               *
001500*                                                                *
001600* CHANGE LOG.                                                    *
001700*   05/21/90  KPS    ORIGINAL PROGRAM - CMA REQ CMA-0042.        *
001800*   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
001900*   03/15/96  RN     BULLET METHOD BRANCH ADDED CMA-0072, SAME   *
002000*                    CR AS TLC.LNC005 LN-METHOD 88-LEVELS.       *
002100*   12/01/98  DLT    Y2K REVIEW - LN-START-DATE IS 9(8) CCYYMMDD,*
002200*                    FIRST-FY OFFSET MATH ALREADY YEAR-SAFE,     *
002300*                    NO CHANGE REQUIRED.                         *
002400*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002500*   07/19/00  PVR    FIRST-FY OFFSET NOW KEYED OFF               *
002600*                    LN-START-YEAR-SEQ RATHER THAN A SCAN OF     *
002700*                    THE YEAR TABLE BY VALUE CMA-0083.           *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700     SELECT TLC-LOAN-INPUT ASSIGN TO "LOANIN"
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300*                 -- REPORT MASTER, SEE RPM.RPT001 --
004400 FD  RPM-REPORT-MASTER.
004500 01  RPM-REPORT-MASTER.
004600     05  RPM-RPT-ID                    PIC 9(05).
004700     05  RPM-COMPANY-NAME              PIC X(30).
004800     05  RPM-SECTOR                    PIC X(10).
004900     05  RPM-START-YEAR                PIC 9(04).
005000     05  RPM-TOTAL-YEARS                PIC 9(02).
005100         88  RPM-TOTAL-YEARS-MAX           VALUE 10.
005200     05  RPM-CURRENT-DATE-YYYYMMDD.
005300         10  RPM-CUR-DATE-CCYY         PIC 9(04).
005400         10  RPM-CUR-DATE-MM           PIC 9(02).
005500         10  RPM-CUR-DATE-DD           PIC 9(02).
005600     05  FILLER                        PIC X(35).
005700*                 -- LOAN CONFIGURATION, SEE TLC.LNC005 --
005800 FD  TLC-LOAN-INPUT.
005900 01  TLC-LOAN-INPUT-REC.
006000     05  LNI-ID                        PIC 9(03).
006100     05  LNI-AMOUNT                    PIC S9(13)V99
006200         SIGN TRAILING SEPARATE.
006300     05  LNI-RATE                      PIC 9(03)V99.
006400     05  LNI-TENURE-MONTHS             PIC 9(03).
006500     05  LNI-MORATORIUM-MONTHS         PIC 9(03).
006600     05  LNI-METHOD                    PIC X(06).
006700         88  LNI-METHOD-EMI                VALUE 'EMI'.
006800         88  LNI-METHOD-BULLET             VALUE 'BULLET'.
006900     05  LNI-START-YEAR-SEQ            PIC 9(02).
007000     05  LNI-START-DATE.
007100         10  LNI-START-DATE-CCYY       PIC 9(04).
007200         10  LNI-START-DATE-MM         PIC 9(02).
007300         10  LNI-START-DATE-DD         PIC 9(02).
007400     05  LNI-START-DATE-NUMERIC REDEFINES LNI-START-DATE
007500                                        PIC 9(08).
007600     05  FILLER                        PIC X(17).
007700*                 -- ALTERNATE RAW-BYTE VIEW FOR ABEND DUMPS,  --
007800*                 -- SHOP STANDARD SINCE CMA-0044.             --
007900 01  TLC-LOAN-INPUT-ALT REDEFINES TLC-LOAN-INPUT-REC.
008000     05  FILLER                        PIC X(63).
008100*                 -- LOAN YEAR SUMMARY, SEE TLS.LNS006 --
008200 FD  TLS-LOAN-SUMMARY.
008300 01  TLS-LOAN-SUMMARY-REC.
008400     05  LSO-LOAN-ID                   PIC 9(03).
008500     05  LSO-YEAR-SEQ                  PIC 9(02).
008600     05  LSO-OPENING                   PIC S9(13)V99
008700         SIGN TRAILING SEPARATE.
008800     05  LSO-INTEREST                  PIC S9(13)V99
008900         SIGN TRAILING SEPARATE.
009000     05  LSO-PRINCIPAL                 PIC S9(13)V99
009100         SIGN TRAILING SEPARATE.
009200     05  LSO-CLOSING                   PIC S9(13)V99
009300         SIGN TRAILING SEPARATE.
009400     05  LSO-EMI                       PIC S9(13)V99
009500         SIGN TRAILING SEPARATE.
009600     05  FILLER                        PIC X(15).
009700 WORKING-STORAGE SECTION.
009800*                 -- SWITCHES --
009900 77  WS-LOAN-EOF-SW                PIC X(01) VALUE 'N'.
010000     88  LOAN-EOF                      VALUE 'Y'.
010100*                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
010200 77  WS-YR-SUB                     PIC 9(02) COMP.
010300 77  WS-YR-SUB-2                   PIC 9(02) COMP.
010400 77  WS-CUR-FY-START                PIC 9(04) COMP.
010500 77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
010600 77  WS-REPAY-MONTHS                PIC 9(03) COMP VALUE ZERO.
010700 77  WS-MONTH-SUB                   PIC 9(03) COMP VALUE ZERO.
010800 77  WS-OFFSET                      PIC 9(03) COMP VALUE ZERO.
010900 77  WS-MONTHS-REMAINING            PIC 9(03) COMP VALUE ZERO.
011000 77  WS-SLICE-LEN                   PIC 9(02) COMP VALUE ZERO.
011100 77  WS-YR-COL-SUB                  PIC 9(02) COMP VALUE ZERO.
011200 77  WS-OFFSET-CALC                 PIC S9(05) COMP VALUE ZERO.
011300*                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
011400 01  WS-RUN-DATE-WORK.
011500     05  WS-RUN-DATE-BREAKOUT.
011600         10  WS-RUN-DATE-CCYY          PIC 9(04).
011700         10  WS-RUN-DATE-MM            PIC 9(02).
011800         10  WS-RUN-DATE-DD            PIC 9(02).
011900     05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
012000                                        PIC 9(08).
012050     05  FILLER                        PIC X(04).
012100*                 -- YEAR-SETTING TABLE (U1) --
012200 01  WS-YEAR-TABLE.
012300     05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
012400         10  WS-YR-SEQ                 PIC 9(02).
012500         10  WS-YR-YEAR                PIC 9(04).
012600         10  WS-YR-DISPLAY              PIC X(09).
012700         10  WS-YR-TYPE                 PIC X(11).
012800             88  WS-YR-ACTUAL               VALUE 'Actual'.
012900             88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
013000             88  WS-YR-PROJECTED            VALUE 'Projected'.
013100         10  FILLER                     PIC X(05).
013200*                 -- AMORTIZATION WORK FIELDS, FULL PRECISION  --
013300*                 -- DURING THE MONTHLY WALK; ANNUAL OUTPUTS   --
013400*                 -- ARE ROUNDED ON WRITE-OUT ONLY - CMA-0042. --
013500 01  WS-AMORT-WORK.
013600     05  WS-MONTHLY-RATE                PIC S9(01)V9(08)
013700         SIGN TRAILING SEPARATE.
013800     05  WS-COMPOUND-FACTOR             PIC S9(08)V9(08)
013900         SIGN TRAILING SEPARATE.
014000     05  WS-EMI-AMOUNT                  PIC S9(13)V9(06)
014100         SIGN TRAILING SEPARATE.
014200     05  WS-RUNNING-BAL                 PIC S9(13)V9(06)
014300         SIGN TRAILING SEPARATE.
014400     05  WS-MO-INTEREST                 PIC S9(13)V9(06)
014500         SIGN TRAILING SEPARATE.
014600     05  WS-MO-PRINCIPAL                PIC S9(13)V9(06)
014700         SIGN TRAILING SEPARATE.
014800     05  WS-MO-PAYMENT                  PIC S9(13)V9(06)
014900         SIGN TRAILING SEPARATE.
015000     05  FILLER                          PIC X(09).
015100*                 -- PER-YEAR SLICE ACCUMULATORS, CLEARED      --
015200*                 -- BEFORE EACH YEAR COLUMN BY THE GROUP MOVE --
015300*                 -- TO WS-SLICE-WORK-AREA - CMA-0042.         --
015400 01  WS-SLICE-WORK-AREA.
015500     05  WS-SLICE-OPENING               PIC S9(13)V9(06)
015600         SIGN TRAILING SEPARATE.
015700     05  WS-SLICE-INTEREST-SUM          PIC S9(13)V9(06)
015800         SIGN TRAILING SEPARATE.
015900     05  WS-SLICE-PRINCIPAL-SUM         PIC S9(13)V9(06)
016000         SIGN TRAILING SEPARATE.
016100     05  WS-SLICE-PAYMENT-SUM           PIC S9(13)V9(06)
016200         SIGN TRAILING SEPARATE.
016300     05  WS-SLICE-CLOSING               PIC S9(13)V9(06)
016400         SIGN TRAILING SEPARATE.
016450     05  FILLER                        PIC X(04).
016500 01  WS-SLICE-WORK-BYTES REDEFINES WS-SLICE-WORK-AREA
016600                                        PIC X(104).
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*    0000-MAINLINE - DRIVES THE YEAR-SETTING STEP AND THE LOAN  *
017000*    AMORTIZATION STEP IN ORDER.                                *
017100******************************************************************
017200 0000-MAINLINE.
017300     OPEN INPUT  RPM-REPORT-MASTER
017400                 TLC-LOAN-INPUT
017500     OPEN OUTPUT TLS-LOAN-SUMMARY
017600     READ RPM-REPORT-MASTER
017700         AT END DISPLAY 'LNP-LOAN-PROCESS - NO RPTMAST RECORD'
017800         GO TO 0000-ABEND
017900     END-READ
018000     PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
018100     PERFORM 3000-AMORTIZE-LOANS THRU 3000-EXIT
018200     CLOSE RPM-REPORT-MASTER
018300           TLC-LOAN-INPUT
018400           TLS-LOAN-SUMMARY
018500     STOP RUN.
018600 0000-ABEND.
018700     CLOSE RPM-REPORT-MASTER TLC-LOAN-INPUT TLS-LOAN-SUMMARY
018800     STOP RUN.
018900******************************************************************
019000*    2000-BUILD-YEAR-SETTINGS - U1 - EXPANDS RPTMAST INTO ONE    *
019100*    WS-YR-ENTRY PER REPORT COLUMN, CLASSIFIED AGAINST THE       *
019200*    INDIAN APR-MAR FINANCIAL YEAR CONTAINING THE RUN DATE -     *
019300*    SAME LOGIC AS CMP.BAT001 AND RPR.BAT003.                   *
019400******************************************************************
019500 2000-BUILD-YEAR-SETTINGS.
019600     MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
019700     IF WS-RUN-DATE-MM >= 4
019800         MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
019900     ELSE
020000         COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
020100     END-IF
020200     MOVE ZERO TO WS-YR-SUB
020300     PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
020400         RPM-TOTAL-YEARS TIMES.
020500 2000-EXIT.
020600     EXIT.
020700 2050-BUILD-ONE-YEAR.
020800     ADD 1 TO WS-YR-SUB
020900     SET YR-NX TO WS-YR-SUB
021000     MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
021100     COMPUTE WS-YR-YEAR (YR-NX) =
021200         RPM-START-YEAR + WS-YR-SUB - 1
021300     PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
021400     IF WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
021500         MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
021600     ELSE
021700         IF WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
021800             MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
021900         ELSE
022000             MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
022100         END-IF
022200     END-IF.
022300 2050-EXIT.
022400     EXIT.
022500 2100-BUILD-YEAR-DISPLAY.
022600     COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
022700     MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
022800     STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
022900         DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
023000 2100-EXIT.
023100     EXIT.
023200******************************************************************
023300*    3000-AMORTIZE-LOANS - U5 - READS EACH LOANIN CONFIGURATION  *
023400*    AND DRIVES ITS MONTH-BY-MONTH SCHEDULE AND PER-FY WRITE-    *
023500*    OUT - CMA REQ CMA-0042.                                     *
023600******************************************************************
023700 3000-AMORTIZE-LOANS.
023800     READ TLC-LOAN-INPUT
023900         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
024000     END-READ
024100     PERFORM 3050-PROCESS-ONE-LOAN THRU 3050-EXIT
024200         UNTIL LOAN-EOF.
024300 3000-EXIT.
024400     EXIT.
024500 3050-PROCESS-ONE-LOAN.
024600     PERFORM 3100-COMPUTE-EMI THRU 3100-EXIT
024700     PERFORM 3150-COMPUTE-OFFSET THRU 3150-EXIT
024800     MOVE LNI-AMOUNT TO WS-RUNNING-BAL
024900     MOVE LNI-TENURE-MONTHS TO WS-MONTHS-REMAINING
025000     MOVE ZERO TO WS-MONTH-SUB
025100     PERFORM 3200-BUILD-SCHEDULE THRU 3200-EXIT
025200     READ TLC-LOAN-INPUT
025300         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
025400     END-READ.
025500 3050-EXIT.
025600     EXIT.
025700******************************************************************
025800*    3100-COMPUTE-EMI - EMI = P*R*(1+R)**N / ((1+R)**N - 1) WHEN *
025900*    N>0 AND R>0; EMI = P/N WHEN N>0 AND R=0; EMI = 0 WHEN N<=0  *
026000*    (WHOLE TENURE IS MORATORIUM).  (1+R)**N HAS NO INTRINSIC    *
026100*    FUNCTION IN THIS COMPILER - BUILT BY REPEATED MULTIPLY IN   *
026200*    3110-COMPOUND-STEP.                                        *
026300******************************************************************
026400 3100-COMPUTE-EMI.
026500     MOVE ZERO TO WS-EMI-AMOUNT
026600     COMPUTE WS-REPAY-MONTHS =
026700         LNI-TENURE-MONTHS - LNI-MORATORIUM-MONTHS
026800     COMPUTE WS-MONTHLY-RATE ROUNDED = LNI-RATE / 100 / 12
026900     IF WS-REPAY-MONTHS > ZERO
027000         IF WS-MONTHLY-RATE > ZERO
027100             MOVE 1 TO WS-COMPOUND-FACTOR
027200             PERFORM 3110-COMPOUND-STEP THRU 3110-EXIT
027300                 WS-REPAY-MONTHS TIMES
027400             COMPUTE WS-EMI-AMOUNT ROUNDED =
027500                 (LNI-AMOUNT * WS-MONTHLY-RATE *
027600                     WS-COMPOUND-FACTOR) /
027700                 (WS-COMPOUND-FACTOR - 1)
027800         ELSE
027900             COMPUTE WS-EMI-AMOUNT ROUNDED =
028000                 LNI-AMOUNT / WS-REPAY-MONTHS
028100         END-IF
028200     END-IF.
028300 3100-EXIT.
028400     EXIT.
028500 3110-COMPOUND-STEP.
028600     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
028700         WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
028800 3110-EXIT.
028900     EXIT.
029000******************************************************************
029100*    3150-COMPUTE-OFFSET - MONTHS FROM APRIL 1 OF THE FY         *
029200*    CONTAINING LN-START-YEAR-SEQ TO LN-START-DATE, FLOORED AT   *
029300*    ZERO - CR CMA-0083.                                        *
029400******************************************************************
029500 3150-COMPUTE-OFFSET.
029600     SET YR-NX TO LNI-START-YEAR-SEQ
029700     COMPUTE WS-OFFSET-CALC =
029800         12 * (LNI-START-DATE-CCYY - WS-YR-YEAR (YR-NX)) +
029900         (LNI-START-DATE-MM - 4)
030000     IF WS-OFFSET-CALC < 0
030100         MOVE ZERO TO WS-OFFSET
030200     ELSE
030300         MOVE WS-OFFSET-CALC TO WS-OFFSET
030400     END-IF.
030500 3150-EXIT.
030600     EXIT.
030700******************************************************************
030800*    3200-BUILD-SCHEDULE - WALKS THE REPORT YEAR COLUMNS FROM    *
030900*    LN-START-YEAR-SEQ TO THE LAST COLUMN, SUMMARIZING ONE       *
031000*    SLICE OF THE MONTHLY SCHEDULE PER COLUMN.                  *
031100******************************************************************
031200 3200-BUILD-SCHEDULE.
031300     MOVE LNI-START-YEAR-SEQ TO WS-YR-COL-SUB
031400     PERFORM 3210-PROCESS-ONE-YEAR-COLUMN THRU 3210-EXIT
031500         UNTIL WS-YR-COL-SUB > RPM-TOTAL-YEARS.
031600 3200-EXIT.
031700     EXIT.
031800 3210-PROCESS-ONE-YEAR-COLUMN.
031900     IF WS-YR-COL-SUB = LNI-START-YEAR-SEQ
032000         COMPUTE WS-SLICE-LEN = 12 - WS-OFFSET
032100         IF WS-SLICE-LEN < 0
032200             MOVE ZERO TO WS-SLICE-LEN
032300         END-IF
032400     ELSE
032500         MOVE 12 TO WS-SLICE-LEN
032600     END-IF
032700     IF WS-SLICE-LEN > WS-MONTHS-REMAINING
032800         MOVE WS-MONTHS-REMAINING TO WS-SLICE-LEN
032900     END-IF
033000     PERFORM 3300-SUMMARIZE-BY-YEAR THRU 3300-EXIT
033100     ADD 1 TO WS-YR-COL-SUB.
033200 3210-EXIT.
033300     EXIT.
033400******************************************************************
033500*    3300-SUMMARIZE-BY-YEAR - STEPS THE SLICE'S MONTHS, THEN     *
033600*    WRITES ONE LOANSUM RECORD FOR THE CURRENT COLUMN.  A        *
033700*    ZERO-LENGTH SLICE (EXHAUSTED SCHEDULE OR NOT YET STARTED)   *
033800*    WRITES AN ALL-ZERO SUMMARY.                                *
033900******************************************************************
034000 3300-SUMMARIZE-BY-YEAR.
034100     MOVE ZERO TO WS-SLICE-WORK-AREA
034200     IF WS-SLICE-LEN > ZERO
034300         MOVE WS-RUNNING-BAL TO WS-SLICE-OPENING
034400         PERFORM 3310-STEP-ONE-MONTH THRU 3310-EXIT
034500             WS-SLICE-LEN TIMES
034600         MOVE WS-RUNNING-BAL TO WS-SLICE-CLOSING
034700         SUBTRACT WS-SLICE-LEN FROM WS-MONTHS-REMAINING
034800     END-IF
034900     PERFORM 3320-WRITE-YEAR-SUMMARY THRU 3320-EXIT.
035000 3300-EXIT.
035100     EXIT.
035200 3310-STEP-ONE-MONTH.
035300     ADD 1 TO WS-MONTH-SUB
035400     COMPUTE WS-MO-INTEREST ROUNDED =
035500         WS-RUNNING-BAL * WS-MONTHLY-RATE
035600     IF WS-MONTH-SUB <= LNI-MORATORIUM-MONTHS
035700         MOVE ZERO TO WS-MO-PRINCIPAL
035800     ELSE
035900         IF LNI-METHOD-BULLET
036000             IF WS-MONTH-SUB = LNI-TENURE-MONTHS
036100                 MOVE WS-RUNNING-BAL TO WS-MO-PRINCIPAL
036200             ELSE
036300                 MOVE ZERO TO WS-MO-PRINCIPAL
036400             END-IF
036500         ELSE
036600             COMPUTE WS-MO-PRINCIPAL =
036700                 WS-EMI-AMOUNT - WS-MO-INTEREST
036800         END-IF
036900     END-IF
037000     COMPUTE WS-MO-PAYMENT = WS-MO-INTEREST + WS-MO-PRINCIPAL
037100     ADD WS-MO-INTEREST TO WS-SLICE-INTEREST-SUM
037200     ADD WS-MO-PRINCIPAL TO WS-SLICE-PRINCIPAL-SUM
037300     ADD WS-MO-PAYMENT TO WS-SLICE-PAYMENT-SUM
037400     SUBTRACT WS-MO-PRINCIPAL FROM WS-RUNNING-BAL.
037500 3310-EXIT.
037600     EXIT.
037700 3320-WRITE-YEAR-SUMMARY.
037800     MOVE LNI-ID TO LSO-LOAN-ID
037900     MOVE WS-YR-COL-SUB TO LSO-YEAR-SEQ
038000     COMPUTE LSO-OPENING ROUNDED = WS-SLICE-OPENING
038100     COMPUTE LSO-INTEREST ROUNDED = WS-SLICE-INTEREST-SUM
038200     COMPUTE LSO-PRINCIPAL ROUNDED = WS-SLICE-PRINCIPAL-SUM
038300     COMPUTE LSO-CLOSING ROUNDED = WS-SLICE-CLOSING
038400     IF WS-SLICE-LEN > ZERO
038500         COMPUTE LSO-EMI ROUNDED =
038600             WS-SLICE-PAYMENT-SUM / WS-SLICE-LEN
038700     ELSE
038800         MOVE ZERO TO LSO-EMI
038900     END-IF
039000     WRITE TLS-LOAN-SUMMARY-REC.
039100 3320-EXIT.
039200     EXIT.

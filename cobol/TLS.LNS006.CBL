000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TLS-LOAN-SUMMARY.
000300 AUTHOR. KAMALA.P.SHETTY.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 05/14/1990.
000600 DATE-COMPILED. 05/14/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* TLS-LOAN-SUMMARY - ONE FINANCIAL-YEAR SLICE OF A LOAN'S        *
001000* AMORTIZATION SCHEDULE, WRITTEN BY LNP.BAT002 AND READ BACK     *
001100* BY RPR.BAT003 FOR THE LOAN-SCHEDULE SECTION OF THE REPORT.     *
001200*                                                                *
001300* CHANGE LOG.                                                    *
001400*   05/14/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0042.         *
001500*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
001600*   01/09/93  DLT    ADDED FILLER PAD TO 90-BYTE RECORD CMA-0060.*
001700*   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0063.  *
001800*   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
001900*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
002800         ORGANIZATION IS LINE SEQUENTIAL.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  TLS-LOAN-SUMMARY.
003200 01  TLS-LOAN-SUMMARY.
003300     05  LS-LOAN-ID                    PIC 9(03).
003320     05  LS-LOAN-ID-X REDEFINES LS-LOAN-ID
003340                                        PIC X(03).
003400     05  LS-YEAR-SEQ                   PIC 9(02).
003420     05  LS-YEAR-SEQ-X REDEFINES LS-YEAR-SEQ
003440                                        PIC X(02).
003500     05  LS-OPENING                    PIC S9(13)V99
003600         SIGN TRAILING SEPARATE.
003620     05  LS-OPENING-BYTES REDEFINES LS-OPENING
003640                                        PIC X(16).
003700     05  LS-INTEREST                   PIC S9(13)V99
003800         SIGN TRAILING SEPARATE.
003900     05  LS-PRINCIPAL                  PIC S9(13)V99
004000         SIGN TRAILING SEPARATE.
004100     05  LS-CLOSING                    PIC S9(13)V99
004200         SIGN TRAILING SEPARATE.
004300     05  LS-EMI                        PIC S9(13)V99
004400         SIGN TRAILING SEPARATE.
004500     05  FILLER                        PIC X(15).
004600 WORKING-STORAGE SECTION.
004700 PROCEDURE DIVISION.
004800 0000-LAYOUT-ONLY.
004900*    CATALOGED RECORD LAYOUT FOR LOANSUM.
005000     STOP RUN.

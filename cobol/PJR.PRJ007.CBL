000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PJR-PROJ-REQUEST.
000300 AUTHOR. KAMALA.P.SHETTY.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 06/02/1990.
000600 DATE-COMPILED. 06/02/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* PJR-PROJ-REQUEST - ONE COMPOUND-GROWTH PROJECTION REQUEST FOR  *
001000* A SINGLE STATEMENT ROW, CONSUMED BY CMP.BAT001'S              *
001100* 3000-PROJECT-REQUESTS BEFORE CELL POSTING AND TOTALS.          *
001200*                                                                *
001300* CHANGE LOG.                                                    *
001400*   06/02/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0043.         *
001500*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
001600*   01/09/93  DLT    ADDED FILLER PAD TO 50-BYTE RECORD CMA-0061.*
001700*   12/01/98  DLT    Y2K REVIEW - PJ-BASE-YEAR ALREADY 4-DIGIT,  *
001800*                    NO CHANGE.                                 *
001900*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT PJR-PROJ-REQUEST ASSIGN TO "PROJIN"
002800         ORGANIZATION IS LINE SEQUENTIAL.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  PJR-PROJ-REQUEST.
003200 01  PJR-PROJ-REQUEST.
003300     05  PJ-PAGE                       PIC X(09).
003400     05  PJ-GROUP-ORDER                PIC 9(02).
003420     05  PJ-GROUP-ORDER-X REDEFINES PJ-GROUP-ORDER
003440                                        PIC X(02).
003500     05  PJ-ROW-ORDER                  PIC 9(03).
003600     05  PJ-BASE-YEAR                  PIC 9(04).
003700     05  PJ-BASE-VALUE                 PIC S9(12)V99
003800         SIGN TRAILING SEPARATE.
003820     05  PJ-BASE-VALUE-BYTES REDEFINES PJ-BASE-VALUE
003840                                        PIC X(15).
003900     05  PJ-PERCENT                    PIC S9(03)V99
004000         SIGN TRAILING SEPARATE.
004020     05  PJ-PERCENT-BYTES REDEFINES PJ-PERCENT
004040                                        PIC X(06).
004100     05  FILLER                        PIC X(12).
004200 WORKING-STORAGE SECTION.
004300 PROCEDURE DIVISION.
004400 0000-LAYOUT-ONLY.
004500*    CATALOGED RECORD LAYOUT FOR PROJIN.
004600     STOP RUN.

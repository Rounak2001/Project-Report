000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CMP-STMT-COMPUTE.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 04/04/1988.
000600 DATE-COMPILED. 04/04/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* CMP-STMT-COMPUTE - CMA PROJECT REPORT, STATEMENT COMPUTE STEP. *
001000* READS RPTMAST FOR SECTOR/SPAN, BUILDS THE YEAR-SETTING AND     *
001100* ROW-TEMPLATE TABLES (SAME LOGIC AS LNP.BAT002 AND RPR.BAT003), *
001200* THEN APPLIES PROJIN GROWTH REQUESTS AND CELLIN POSTED AMOUNTS, *
001300* ROLLS STOCK FORWARD, RECOMPUTES GROUP TOTALS AND WRITES THE    *
001400* RESULT TO CELLOUT FOR RPR.BAT003 TO PRINT.                     *
001500*                                                                *
001600* CHANGE LOG.                                                    *
001700*   04/04/88  RN     ORIGINAL PROGRAM - CMA REQ CMA-0005.        *
001800*   11/02/88  RN     STOCK ROLL-FORWARD ADDED (CMA-0019) - SAME  *
001900*                    CR AS FDC.CEL004 FD-ROW-NAME FIELD.         *
002000*   02/20/90  KPS    TOTAL ASSETS / TOTAL LIAB.+NET WORTH CROSS- *
002100*                    GROUP SUMS ADDED CMA-0039.                 *
002200*   06/02/90  KPS    PROJIN GROWTH-REQUEST STEP ADDED CMA-0043.  *
002300*   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
002400*   03/15/96  RN     WHOLESALE/RETAIL TEMPLATE TABLE ADDED,      *
002500*                    RETAIL REUSES WHOLESALE TABLE CR CMA-0071.  *
002600*   12/01/98  DLT    Y2K REVIEW - RPM-CUR-DATE-CCYY AND          *
002700*                    FYS-YEAR ALREADY 4-DIGIT, NO CHANGE.        *
002800*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002900*   07/19/00  PVR    LN-START-YEAR-SEQ NOT USED HERE - NOTE ONLY,*
003000*                    SEE LNP.BAT002 CMA-0083.                   *
003100*   05/02/03  PVR    COMMENT CLEAN-UP, NO LOGIC CHANGE.         *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT FDC-CELL-INPUT ASSIGN TO "CELLIN"
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT PJR-PROJ-INPUT ASSIGN TO "PROJIN"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT FDC-CELL-OUTPUT ASSIGN TO "CELLOUT"
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*                 -- REPORT MASTER, SEE RPM.RPT001 --
005000 FD  RPM-REPORT-MASTER.
005100 01  RPM-REPORT-MASTER.
005200     05  RPM-RPT-ID                    PIC 9(05).
005300     05  RPM-COMPANY-NAME              PIC X(30).
005400     05  RPM-SECTOR                    PIC X(10).
005500         88  RPM-SECTOR-SERVICE            VALUE 'service'.
005600         88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
005700         88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
005800         88  RPM-SECTOR-RETAIL             VALUE 'retail'.
005900     05  RPM-START-YEAR                PIC 9(04).
006000     05  RPM-TOTAL-YEARS                PIC 9(02).
006100         88  RPM-TOTAL-YEARS-MAX           VALUE 10.
006200     05  RPM-CURRENT-DATE-YYYYMMDD.
006300         10  RPM-CUR-DATE-CCYY         PIC 9(04).
006400         10  RPM-CUR-DATE-MM           PIC 9(02).
006500         10  RPM-CUR-DATE-DD           PIC 9(02).
006600     05  FILLER                        PIC X(35).
006700*                 -- CELL INPUT, SEE FDC.CEL004 --
006800 FD  FDC-CELL-INPUT.
006900 01  FDC-CELL-INPUT-REC.
007000     05  FDI-PAGE                      PIC X(09).
007100     05  FDI-GROUP-ORDER                PIC 9(02).
007200     05  FDI-ROW-ORDER                  PIC 9(03).
007300     05  FDI-ROW-NAME                   PIC X(45).
007400     05  FDI-YEAR-SEQ                   PIC 9(02).
007500     05  FDI-VALUE                      PIC S9(12)V99
007600         SIGN TRAILING SEPARATE.
007700     05  FILLER                        PIC X(13).
007800*                 -- PROJECTION REQUEST, SEE PJR.PRJ007 --
007900 FD  PJR-PROJ-INPUT.
008000 01  PJR-PROJ-INPUT-REC.
008100     05  PJI-PAGE                      PIC X(09).
008200     05  PJI-GROUP-ORDER                PIC 9(02).
008300     05  PJI-ROW-ORDER                  PIC 9(03).
008400     05  PJI-BASE-YEAR                  PIC 9(04).
008500     05  PJI-BASE-VALUE                 PIC S9(12)V99
008600         SIGN TRAILING SEPARATE.
008700     05  PJI-PERCENT                    PIC S9(03)V99
008800         SIGN TRAILING SEPARATE.
008900     05  FILLER                        PIC X(12).
009000*                 -- CELL OUTPUT, SEE FDC.CEL004 --
009100 FD  FDC-CELL-OUTPUT.
009200 01  FDC-CELL-OUTPUT-REC.
009300     05  FDO-PAGE                      PIC X(09).
009400     05  FDO-GROUP-ORDER                PIC 9(02).
009500     05  FDO-ROW-ORDER                  PIC 9(03).
009600     05  FDO-ROW-NAME                   PIC X(45).
009700     05  FDO-YEAR-SEQ                   PIC 9(02).
009800     05  FDO-VALUE                      PIC S9(12)V99
009900         SIGN TRAILING SEPARATE.
010000     05  FILLER                        PIC X(13).
010100 WORKING-STORAGE SECTION.
010200*                 -- SWITCHES --
010300 77  WS-CELL-EOF-SW                PIC X(01) VALUE 'N'.
010400     88  CELL-EOF                      VALUE 'Y'.
010500 77  WS-PROJ-EOF-SW                PIC X(01) VALUE 'N'.
010600     88  PROJ-EOF                      VALUE 'Y'.
010700*                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
010800 77  WS-YR-SUB                     PIC 9(02) COMP.
010900 77  WS-YR-SUB-2                   PIC 9(02) COMP.
011000 77  WS-RW-SUB                     PIC 9(03) COMP.
011100 77  WS-RW-SUB-2                   PIC 9(03) COMP.
011200 77  WS-ROW-COUNT                  PIC 9(03) COMP VALUE ZERO.
011300 77  WS-CUR-FY-START                PIC 9(04) COMP.
011400 77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
011450*                 -- STOCK OPENING/CLOSING NAME-PAIRING KEY, --
011460*                 -- CR CMA-0091 - REPLACES POSITIONAL OFFSET --
011470 77  WS-STOCK-MATCH-NAME           PIC X(45).
011700*                 -- ROW-ADD WORK AREA FOR 1050-ADD-ROW --
011800 01  WS-ADD-ROW-AREA.
011900     05  WS-ADD-PAGE                   PIC X(09).
012000     05  WS-ADD-GROUP-ORDER            PIC 9(02).
012100     05  WS-ADD-GROUP-NAME             PIC X(45).
012200     05  WS-ADD-ROW-ORDER              PIC 9(03).
012300     05  WS-ADD-ROW-NAME                PIC X(45).
012400     05  WS-ADD-IS-CALC                 PIC X(01).
012500     05  WS-ADD-IS-TOTAL                PIC X(01).
012600     05  FILLER                         PIC X(10).
012700*                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
012800 01  WS-RUN-DATE-WORK.
012900     05  WS-RUN-DATE-BREAKOUT.
013000         10  WS-RUN-DATE-CCYY          PIC 9(04).
013100         10  WS-RUN-DATE-MM            PIC 9(02).
013200         10  WS-RUN-DATE-DD            PIC 9(02).
013300     05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
013400                                        PIC 9(08).
013450     05  FILLER                        PIC X(04).
013500*                 -- YEAR-SETTING TABLE (U1) --
013600 01  WS-YEAR-TABLE.
013700     05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
013800         10  WS-YR-SEQ                 PIC 9(02).
013900         10  WS-YR-YEAR                PIC 9(04).
014000         10  WS-YR-DISPLAY              PIC X(09).
014100         10  WS-YR-TYPE                 PIC X(11).
014200             88  WS-YR-ACTUAL               VALUE 'Actual'.
014300             88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
014400             88  WS-YR-PROJECTED            VALUE 'Projected'.
014500         10  FILLER                     PIC X(05).
014600*                 -- ROW-TEMPLATE TABLE (U2) --
014700*                 LARGE ENOUGH FOR THE INDUSTRY SECTOR, THE
014800*                 BIGGEST OF THE FOUR - SEE 1000-INIT-TEMPLATE-
014900*                 TABLES FOR THE FIXED ROW LISTS.
015000 01  WS-ROW-TABLE.
015100     05  WS-RW-ENTRY OCCURS 100 TIMES INDEXED BY RW-NX, RW-NX-2.
015200         10  WS-RW-PAGE                PIC X(09).
015300         10  WS-RW-GROUP-ORDER          PIC 9(02).
015400         10  WS-RW-GROUP-NAME           PIC X(45).
015500         10  WS-RW-ROW-ORDER            PIC 9(03).
015600         10  WS-RW-ROW-NAME             PIC X(45).
015700         10  WS-RW-IS-CALC              PIC X(01).
015800             88  WS-RW-CALC-YES             VALUE 'Y'.
015900         10  WS-RW-IS-TOTAL             PIC X(01).
016000             88  WS-RW-TOTAL-YES            VALUE 'Y'.
016100         10  FILLER                     PIC X(08).
016200*                 -- ROW SORT-KEY, ALTERNATE STRING VIEW --
016300 01  WS-ROW-SORT-AREA.
016400     05  WS-ROW-SORT-KEY.
016500         10  WS-RSK-PAGE               PIC X(09).
016600         10  WS-RSK-GROUP-ORDER         PIC 9(02).
016700         10  WS-RSK-ROW-ORDER           PIC 9(03).
016800     05  WS-ROW-SORT-STRING REDEFINES WS-ROW-SORT-KEY
016900                                        PIC X(14).
016950     05  FILLER                        PIC X(06).
017000*                 -- CELL VALUE TABLE, ONE ROW PER TEMPLATE     --
017100*                 -- ROW, ONE COLUMN PER REPORT YEAR (U4)      --
017200 01  WS-CELL-TABLE.
017300     05  WS-CELL-ROW OCCURS 100 TIMES INDEXED BY CR-NX, CR-NX-2.
017400         10  WS-CELL-YR OCCURS 10 TIMES
017500                             INDEXED BY CY-NX, CY-NX-2
017600                                        PIC S9(12)V99
017700                                        SIGN TRAILING SEPARATE.
017800         10  FILLER                    PIC X(04).
017900*                 -- GROUP-TOTAL ACCUMULATOR, ALTERNATE BYTE   --
018000*                 -- VIEW USED WHEN CLEARING THE ROW ON ENTRY  --
018100 01  WS-TOTAL-WORK-AREA.
018200     05  WS-TOTAL-ACCUM OCCURS 10 TIMES
018300                                        PIC S9(12)V99
018400                                        SIGN TRAILING SEPARATE.
018500     05  WS-TOTAL-ACCUM-BYTES REDEFINES WS-TOTAL-ACCUM
018600                               OCCURS 10 TIMES PIC X(15).
018650     05  FILLER                        PIC X(05).
018700*                 -- PROJECTION RUNNING VALUE, FULL PRECISION --
018800 01  WS-PROJECTION-WORK.
018900     05  WS-PROJ-RUNNING               PIC S9(12)V9(6)
019000         SIGN TRAILING SEPARATE.
019100     05  WS-PROJ-GROWTH-FACTOR          PIC S9(03)V9(6)
019200         SIGN TRAILING SEPARATE.
019300     05  FILLER                         PIC X(09).
019400 PROCEDURE DIVISION.
019500******************************************************************
019600*    0000-MAINLINE - DRIVES THE FOUR COMPUTE STEPS IN ORDER.    *
019700******************************************************************
019800 0000-MAINLINE.
019900     OPEN INPUT  RPM-REPORT-MASTER
020000                 FDC-CELL-INPUT
020100                 PJR-PROJ-INPUT
020200     OPEN OUTPUT FDC-CELL-OUTPUT
020300     READ RPM-REPORT-MASTER
020400         AT END DISPLAY 'CMP-STMT-COMPUTE - NO RPTMAST RECORD'
020500         GO TO 0000-ABEND
020600     END-READ
020700     PERFORM 1000-INIT-TEMPLATE-TABLES THRU 1000-EXIT
020800     PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
020900     PERFORM 3000-PROJECT-REQUESTS THRU 3000-EXIT
021000     PERFORM 4000-POST-CELLS THRU 4000-EXIT
021100     PERFORM 4300-COMPUTE-TOTALS THRU 4300-EXIT
021200     PERFORM 5000-WRITE-CELL-OUTPUT THRU 5000-EXIT
021300     CLOSE RPM-REPORT-MASTER
021400           FDC-CELL-INPUT
021500           PJR-PROJ-INPUT
021600           FDC-CELL-OUTPUT
021700     STOP RUN.
021800 0000-ABEND.
021900     CLOSE RPM-REPORT-MASTER FDC-CELL-INPUT PJR-PROJ-INPUT
022000           FDC-CELL-OUTPUT
022100     STOP RUN.
022200******************************************************************
022300*    1000-INIT-TEMPLATE-TABLES - U2 - LOADS THE FIXED ROW       *
022400*    TEMPLATE FOR THE REPORT'S SECTOR INTO WS-ROW-TABLE.        *
022500*    RETAIL REUSES THE WHOLESALE TABLE.  ANY SECTOR VALUE       *
022600*    OTHER THAN SERVICE/WHOLESALE/RETAIL (INCLUDING INDUSTRY)   *
022700*    FALLS THROUGH TO THE INDUSTRY TABLE - CMA REQ CMA-0071.    *
022800******************************************************************
022900 1000-INIT-TEMPLATE-TABLES.
023000     MOVE ZERO TO WS-ROW-COUNT
023100     IF RPM-SECTOR-SERVICE
023200         PERFORM 1100-LOAD-SERVICE-TEMPLATE THRU 1100-EXIT
023300     ELSE
023400         IF RPM-SECTOR-WHOLESALE OR RPM-SECTOR-RETAIL
023500             PERFORM 1200-LOAD-WHOLESALE-TEMPLATE THRU 1200-EXIT
023600         ELSE
023700             PERFORM 1300-LOAD-INDUSTRY-TEMPLATE THRU 1300-EXIT
023800         END-IF
023900     END-IF.
024000 1000-EXIT.
024100     EXIT.
024200******************************************************************
024300*    1050-ADD-ROW - HELPER, APPENDS ONE ROW TO WS-ROW-TABLE.    *
024400*    CALLING PARAGRAPH MOVES THE FIELDS TO WS-ADD-* FIRST.      *
024500******************************************************************
024600 1050-ADD-ROW.
024700     ADD 1 TO WS-ROW-COUNT
024800     SET RW-NX TO WS-ROW-COUNT
024900     MOVE WS-ADD-PAGE        TO WS-RW-PAGE (RW-NX)
025000     MOVE WS-ADD-GROUP-ORDER TO WS-RW-GROUP-ORDER (RW-NX)
025100     MOVE WS-ADD-GROUP-NAME  TO WS-RW-GROUP-NAME (RW-NX)
025200     MOVE WS-ADD-ROW-ORDER   TO WS-RW-ROW-ORDER (RW-NX)
025300     MOVE WS-ADD-ROW-NAME    TO WS-RW-ROW-NAME (RW-NX)
025400     MOVE WS-ADD-IS-CALC     TO WS-RW-IS-CALC (RW-NX)
025500     MOVE WS-ADD-IS-TOTAL    TO WS-RW-IS-TOTAL (RW-NX).
025600 1050-EXIT.
025700     EXIT.
025800 1300-LOAD-INDUSTRY-TEMPLATE.
025900     MOVE 'operating' TO WS-ADD-PAGE
026000     MOVE 10 TO WS-ADD-GROUP-ORDER
026100     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
026200     MOVE 10 TO WS-ADD-ROW-ORDER
026300     MOVE 'Domestic Sales' TO WS-ADD-ROW-NAME
026400     MOVE 'N' TO WS-ADD-IS-CALC
026500     MOVE 'N' TO WS-ADD-IS-TOTAL
026600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
026700     MOVE 20 TO WS-ADD-ROW-ORDER
026800     MOVE 'Export Sales' TO WS-ADD-ROW-NAME
026900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
027000     MOVE 30 TO WS-ADD-ROW-ORDER
027100     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
027200     MOVE 'Y' TO WS-ADD-IS-CALC
027300     MOVE 'Y' TO WS-ADD-IS-TOTAL
027400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
027500     MOVE 20 TO WS-ADD-GROUP-ORDER
027600     MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
027700     MOVE 'N' TO WS-ADD-IS-CALC
027800     MOVE 'N' TO WS-ADD-IS-TOTAL
027900     MOVE 10 TO WS-ADD-ROW-ORDER
028000     MOVE 'Opening Stock (Raw Materials)' TO WS-ADD-ROW-NAME
028100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
028200     MOVE 20 TO WS-ADD-ROW-ORDER
028300     MOVE 'Purchases (Raw Materials)' TO WS-ADD-ROW-NAME
028400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
028500     MOVE 30 TO WS-ADD-ROW-ORDER
028600     MOVE 'Freight-in' TO WS-ADD-ROW-NAME
028700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
028800     MOVE 40 TO WS-ADD-ROW-ORDER
028900     MOVE 'Closing Stock (Raw Materials)' TO WS-ADD-ROW-NAME
029000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
029100     MOVE 50 TO WS-ADD-ROW-ORDER
029200     MOVE 'Direct Labor / Wages' TO WS-ADD-ROW-NAME
029300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
029400     MOVE 60 TO WS-ADD-ROW-ORDER
029500     MOVE 'Factory Overheads' TO WS-ADD-ROW-NAME
029600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
029700     MOVE 70 TO WS-ADD-ROW-ORDER
029800     MOVE 'Opening Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
029900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
030000     MOVE 80 TO WS-ADD-ROW-ORDER
030100     MOVE 'Closing Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
030200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
030300     MOVE 90 TO WS-ADD-ROW-ORDER
030400     MOVE 'Opening Stock (Finished Goods)' TO WS-ADD-ROW-NAME
030500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
030600     MOVE 100 TO WS-ADD-ROW-ORDER
030700     MOVE 'Closing Stock (Finished Goods)' TO WS-ADD-ROW-NAME
030800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
030900     MOVE 110 TO WS-ADD-ROW-ORDER
031000     MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
031100     MOVE 'Y' TO WS-ADD-IS-CALC
031200     MOVE 'Y' TO WS-ADD-IS-TOTAL
031300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
031400     MOVE 30 TO WS-ADD-GROUP-ORDER
031500     MOVE 'Selling, General & Administrative Expenses'
031600         TO WS-ADD-GROUP-NAME
031700     MOVE 'N' TO WS-ADD-IS-CALC
031800     MOVE 'N' TO WS-ADD-IS-TOTAL
031900     MOVE 10 TO WS-ADD-ROW-ORDER
032000     MOVE 'Salaries (Admin & Sales)' TO WS-ADD-ROW-NAME
032100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
032200     MOVE 20 TO WS-ADD-ROW-ORDER
032300     MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
032400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
032500     MOVE 30 TO WS-ADD-ROW-ORDER
032600     MOVE 'Office Rent & Utilities' TO WS-ADD-ROW-NAME
032700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
032800     MOVE 40 TO WS-ADD-ROW-ORDER
032900     MOVE 'Depreciation (Office Equipment)' TO WS-ADD-ROW-NAME
033000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
033100     MOVE 50 TO WS-ADD-ROW-ORDER
033200     MOVE 'Freight-out' TO WS-ADD-ROW-NAME
033300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
033400     MOVE 60 TO WS-ADD-ROW-ORDER
033500     MOVE 'Working Capital Interest' TO WS-ADD-ROW-NAME
033600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
033700     MOVE 70 TO WS-ADD-ROW-ORDER
033800     MOVE 'Term Loan Interest' TO WS-ADD-ROW-NAME
033900     MOVE 'Y' TO WS-ADD-IS-CALC
034000     MOVE 'N' TO WS-ADD-IS-TOTAL
034100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
034200     MOVE 80 TO WS-ADD-ROW-ORDER
034300     MOVE 'Selling, General, and Admn. Exp. Total' TO
034400         WS-ADD-ROW-NAME
034500     MOVE 'Y' TO WS-ADD-IS-CALC
034600     MOVE 'Y' TO WS-ADD-IS-TOTAL
034700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
034800     MOVE 40 TO WS-ADD-GROUP-ORDER
034900     MOVE 'Taxes and Profit Appropriation' TO WS-ADD-GROUP-NAME
035000     MOVE 10 TO WS-ADD-ROW-ORDER
035100     MOVE 'Profit Before Tax' TO WS-ADD-ROW-NAME
035200     MOVE 'Y' TO WS-ADD-IS-CALC
035300     MOVE 'N' TO WS-ADD-IS-TOTAL
035400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
035500     MOVE 20 TO WS-ADD-ROW-ORDER
035600     MOVE 'Provision for taxes' TO WS-ADD-ROW-NAME
035700     MOVE 'N' TO WS-ADD-IS-CALC
035800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
035900     MOVE 30 TO WS-ADD-ROW-ORDER
036000     MOVE 'Provision for deferred tax' TO WS-ADD-ROW-NAME
036100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
036200     MOVE 40 TO WS-ADD-ROW-ORDER
036300     MOVE 'Prior year adjustment' TO WS-ADD-ROW-NAME
036400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
036500     MOVE 50 TO WS-ADD-ROW-ORDER
036600     MOVE 'Profit After Tax (PAT)' TO WS-ADD-ROW-NAME
036700     MOVE 'Y' TO WS-ADD-IS-CALC
036800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
036900     MOVE 60 TO WS-ADD-ROW-ORDER
037000     MOVE 'Equity / Dividend Paid Amount' TO WS-ADD-ROW-NAME
037100     MOVE 'N' TO WS-ADD-IS-CALC
037200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
037300     MOVE 70 TO WS-ADD-ROW-ORDER
037400     MOVE 'Dividend Tax including Surcharge' TO WS-ADD-ROW-NAME
037500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
037600     MOVE 80 TO WS-ADD-ROW-ORDER
037700     MOVE 'Dividend Rate (%)' TO WS-ADD-ROW-NAME
037800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
037900     MOVE 'asset' TO WS-ADD-PAGE
038000     MOVE 10 TO WS-ADD-GROUP-ORDER
038100     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
038200     MOVE 10 TO WS-ADD-ROW-ORDER
038300     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
038400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
038500     MOVE 20 TO WS-ADD-ROW-ORDER
038600     MOVE 'Investments' TO WS-ADD-ROW-NAME
038700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
038800     MOVE 30 TO WS-ADD-ROW-ORDER
038900     MOVE 'Receivables (other than deferred/exports)' TO
039000         WS-ADD-ROW-NAME
039100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
039200     MOVE 40 TO WS-ADD-ROW-ORDER
039300     MOVE 'Receivables - Export' TO WS-ADD-ROW-NAME
039400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
039500     MOVE 50 TO WS-ADD-ROW-ORDER
039600     MOVE 'Installments of deferred receivables' TO
039700         WS-ADD-ROW-NAME
039800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
039900     MOVE 60 TO WS-ADD-ROW-ORDER
040000     MOVE 'Inventory - Raw Materials' TO WS-ADD-ROW-NAME
040100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
040200     MOVE 70 TO WS-ADD-ROW-ORDER
040300     MOVE 'Inventory - Stock in Process' TO WS-ADD-ROW-NAME
040400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
040500     MOVE 80 TO WS-ADD-ROW-ORDER
040600     MOVE 'Inventory - Finished Goods' TO WS-ADD-ROW-NAME
040700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
040800     MOVE 90 TO WS-ADD-ROW-ORDER
040900     MOVE 'Advance to Suppliers' TO WS-ADD-ROW-NAME
041000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
041100     MOVE 100 TO WS-ADD-ROW-ORDER
041200     MOVE 'Other Current Assets' TO WS-ADD-ROW-NAME
041300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
041400     MOVE 110 TO WS-ADD-ROW-ORDER
041500     MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
041600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
041700     MOVE 120 TO WS-ADD-ROW-ORDER
041800     MOVE 'Loans and Advances' TO WS-ADD-ROW-NAME
041900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
042000     MOVE 130 TO WS-ADD-ROW-ORDER
042100     MOVE 'Cash in Hand and Bank' TO WS-ADD-ROW-NAME
042200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
042300     MOVE 140 TO WS-ADD-ROW-ORDER
042400     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
042500     MOVE 'Y' TO WS-ADD-IS-CALC
042600     MOVE 'Y' TO WS-ADD-IS-TOTAL
042700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
042800     MOVE 20 TO WS-ADD-GROUP-ORDER
042900     MOVE 'Fixed assets' TO WS-ADD-GROUP-NAME
043000     MOVE 10 TO WS-ADD-ROW-ORDER
043100     MOVE 'Gross block' TO WS-ADD-ROW-NAME
043200     MOVE 'Y' TO WS-ADD-IS-CALC
043300     MOVE 'N' TO WS-ADD-IS-TOTAL
043400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
043500     MOVE 20 TO WS-ADD-ROW-ORDER
043600     MOVE 'Land and Building' TO WS-ADD-ROW-NAME
043700     MOVE 'N' TO WS-ADD-IS-CALC
043800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
043900     MOVE 30 TO WS-ADD-ROW-ORDER
044000     MOVE 'Plant and Machinery' TO WS-ADD-ROW-NAME
044100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
044200     MOVE 40 TO WS-ADD-ROW-ORDER
044300     MOVE 'Furniture and Fixtures' TO WS-ADD-ROW-NAME
044400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
044500     MOVE 50 TO WS-ADD-ROW-ORDER
044600     MOVE 'Vehicles' TO WS-ADD-ROW-NAME
044700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
044800     MOVE 60 TO WS-ADD-ROW-ORDER
044900     MOVE 'Depreciation Reserve (Cumulative)' TO
045000         WS-ADD-ROW-NAME
045100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
045200     MOVE 70 TO WS-ADD-ROW-ORDER
045300     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
045400     MOVE 'Y' TO WS-ADD-IS-CALC
045500     MOVE 'Y' TO WS-ADD-IS-TOTAL
045600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
045700     MOVE 30 TO WS-ADD-GROUP-ORDER
045800     MOVE 'Total Assets' TO WS-ADD-GROUP-NAME
045900     MOVE 10 TO WS-ADD-ROW-ORDER
046000     MOVE 'Total Assets' TO WS-ADD-ROW-NAME
046100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
046200     MOVE 'liability' TO WS-ADD-PAGE
046300     MOVE 10 TO WS-ADD-GROUP-ORDER
046400     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
046500     MOVE 'N' TO WS-ADD-IS-CALC
046600     MOVE 'N' TO WS-ADD-IS-TOTAL
046700     MOVE 10 TO WS-ADD-ROW-ORDER
046800     MOVE 'Ordinary Share Capital' TO WS-ADD-ROW-NAME
046900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
047000     MOVE 20 TO WS-ADD-ROW-ORDER
047100     MOVE 'Preference Capital (redeemable within 1 year)'
047200         TO WS-ADD-ROW-NAME
047300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
047400     MOVE 30 TO WS-ADD-ROW-ORDER
047500     MOVE 'Reserves and Surplus' TO WS-ADD-ROW-NAME
047600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
047700     MOVE 40 TO WS-ADD-ROW-ORDER
047800     MOVE 'Revaluation Reserve' TO WS-ADD-ROW-NAME
047900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
048000     MOVE 50 TO WS-ADD-ROW-ORDER
048100     MOVE "Profit & Loss Account (debit balance)" TO
048200         WS-ADD-ROW-NAME
048300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
048400     MOVE 60 TO WS-ADD-ROW-ORDER
048500     MOVE 'Deferred Tax Liability / Asset' TO WS-ADD-ROW-NAME
048600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
048700     MOVE 70 TO WS-ADD-ROW-ORDER
048800     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
048900     MOVE 'Y' TO WS-ADD-IS-CALC
049000     MOVE 'Y' TO WS-ADD-IS-TOTAL
049100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
049200     MOVE 20 TO WS-ADD-GROUP-ORDER
049300     MOVE 'Term liabilities' TO WS-ADD-GROUP-NAME
049400     MOVE 'N' TO WS-ADD-IS-CALC
049500     MOVE 'N' TO WS-ADD-IS-TOTAL
049600     MOVE 10 TO WS-ADD-ROW-ORDER
049700     MOVE 'Preference Shares' TO WS-ADD-ROW-NAME
049800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
049900     MOVE 20 TO WS-ADD-ROW-ORDER
050000     MOVE 'Term loans (excluding installments for 1 year)'
050100         TO WS-ADD-ROW-NAME
050200     MOVE 'Y' TO WS-ADD-IS-CALC
050300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
050400     MOVE 30 TO WS-ADD-ROW-ORDER
050500     MOVE 'Sales tax deferred credit' TO WS-ADD-ROW-NAME
050600     MOVE 'N' TO WS-ADD-IS-CALC
050700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
050800     MOVE 40 TO WS-ADD-ROW-ORDER
050900     MOVE 'Other liabilities' TO WS-ADD-ROW-NAME
051000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
051100     MOVE 50 TO WS-ADD-ROW-ORDER
051200     MOVE 'Unsecured Loan' TO WS-ADD-ROW-NAME
051300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
051400     MOVE 60 TO WS-ADD-ROW-ORDER
051500     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
051600     MOVE 'Y' TO WS-ADD-IS-CALC
051700     MOVE 'Y' TO WS-ADD-IS-TOTAL
051800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
051900     MOVE 30 TO WS-ADD-GROUP-ORDER
052000     MOVE 'Current liabilities' TO WS-ADD-GROUP-NAME
052100     MOVE 'N' TO WS-ADD-IS-CALC
052200     MOVE 'N' TO WS-ADD-IS-TOTAL
052300     MOVE 10 TO WS-ADD-ROW-ORDER
052400     MOVE 'Short Term Borrowings from Banks' TO
052500         WS-ADD-ROW-NAME
052600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
052700     MOVE 20 TO WS-ADD-ROW-ORDER
052800     MOVE 'Short Term Borrowings from Others' TO
052900         WS-ADD-ROW-NAME
053000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053100     MOVE 30 TO WS-ADD-ROW-ORDER
053200     MOVE 'Sundry Creditors (Trade)' TO WS-ADD-ROW-NAME
053300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053400     MOVE 40 TO WS-ADD-ROW-ORDER
053500     MOVE 'Advance Payments from Customers' TO WS-ADD-ROW-NAME
053600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053700     MOVE 50 TO WS-ADD-ROW-ORDER
053800     MOVE 'Statutory Dues Payable' TO WS-ADD-ROW-NAME
053900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
054000     MOVE 60 TO WS-ADD-ROW-ORDER
054100     MOVE 'Instalment of Term Loan (due within 1 year)' TO
054200         WS-ADD-ROW-NAME
054300     MOVE 'Y' TO WS-ADD-IS-CALC
054400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
054500     MOVE 70 TO WS-ADD-ROW-ORDER
054600     MOVE 'Unsecured Loans (Short Term)' TO WS-ADD-ROW-NAME
054700     MOVE 'N' TO WS-ADD-IS-CALC
054800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
054900     MOVE 80 TO WS-ADD-ROW-ORDER
055000     MOVE 'Dividend Payable' TO WS-ADD-ROW-NAME
055100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055200     MOVE 90 TO WS-ADD-ROW-ORDER
055300     MOVE 'Deposits from Dealers / Others' TO WS-ADD-ROW-NAME
055400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055500     MOVE 100 TO WS-ADD-ROW-ORDER
055600     MOVE 'Provision for Taxation' TO WS-ADD-ROW-NAME
055700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055800     MOVE 110 TO WS-ADD-ROW-ORDER
055900     MOVE 'Provision for Other Expenses' TO WS-ADD-ROW-NAME
056000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056100     MOVE 120 TO WS-ADD-ROW-ORDER
056200     MOVE 'Other Current Liabilities' TO WS-ADD-ROW-NAME
056300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056400     MOVE 130 TO WS-ADD-ROW-ORDER
056500     MOVE 'Bank Overdraft' TO WS-ADD-ROW-NAME
056600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056700     MOVE 140 TO WS-ADD-ROW-ORDER
056800     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
056900     MOVE 'Y' TO WS-ADD-IS-CALC
057000     MOVE 'Y' TO WS-ADD-IS-TOTAL
057100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
057200     MOVE 40 TO WS-ADD-GROUP-ORDER
057300     MOVE 'Total Liabilities and Net Worth' TO
057400         WS-ADD-GROUP-NAME
057500     MOVE 10 TO WS-ADD-ROW-ORDER
057600     MOVE 'Total Liabilities and Net Worth' TO WS-ADD-ROW-NAME
057700     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
057800 1300-EXIT.
057900     EXIT.
058000 1100-LOAD-SERVICE-TEMPLATE.
058100     MOVE 'operating' TO WS-ADD-PAGE
058200     MOVE 10 TO WS-ADD-GROUP-ORDER
058300     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
058400     MOVE 'N' TO WS-ADD-IS-CALC
058500     MOVE 'N' TO WS-ADD-IS-TOTAL
058600     MOVE 10 TO WS-ADD-ROW-ORDER
058700     MOVE 'Service Revenue' TO WS-ADD-ROW-NAME
058800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
058900     MOVE 20 TO WS-ADD-ROW-ORDER
059000     MOVE 'Consulting Fees' TO WS-ADD-ROW-NAME
059100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
059200     MOVE 30 TO WS-ADD-ROW-ORDER
059300     MOVE 'Subscription (SaaS) Revenue' TO WS-ADD-ROW-NAME
059400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
059500     MOVE 40 TO WS-ADD-ROW-ORDER
059600     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
059700     MOVE 'Y' TO WS-ADD-IS-CALC
059800     MOVE 'Y' TO WS-ADD-IS-TOTAL
059900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
060000     MOVE 20 TO WS-ADD-GROUP-ORDER
060100     MOVE 'Cost of Revenue (COR)' TO WS-ADD-GROUP-NAME
060200     MOVE 'N' TO WS-ADD-IS-CALC
060300     MOVE 'N' TO WS-ADD-IS-TOTAL
060400     MOVE 10 TO WS-ADD-ROW-ORDER
060500     MOVE 'Salaries - Billable Staff' TO WS-ADD-ROW-NAME
060600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
060700     MOVE 20 TO WS-ADD-ROW-ORDER
060800     MOVE 'Subcontractor Costs' TO WS-ADD-ROW-NAME
060900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061000     MOVE 30 TO WS-ADD-ROW-ORDER
061100     MOVE 'Cloud Hosting & Infrastructure Costs' TO
061200         WS-ADD-ROW-NAME
061300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061400     MOVE 40 TO WS-ADD-ROW-ORDER
061500     MOVE 'Project-Specific Software Licenses' TO
061600         WS-ADD-ROW-NAME
061700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061800     MOVE 50 TO WS-ADD-ROW-ORDER
061900     MOVE 'Total Cost of Revenue' TO WS-ADD-ROW-NAME
062000     MOVE 'Y' TO WS-ADD-IS-CALC
062100     MOVE 'Y' TO WS-ADD-IS-TOTAL
062200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
062300     MOVE 30 TO WS-ADD-GROUP-ORDER
062400     MOVE 'Selling, General & Administrative Expenses'
062500         TO WS-ADD-GROUP-NAME
062600     MOVE 'N' TO WS-ADD-IS-CALC
062700     MOVE 'N' TO WS-ADD-IS-TOTAL
062800     MOVE 10 TO WS-ADD-ROW-ORDER
062900     MOVE 'Salaries - Sales & Admin' TO WS-ADD-ROW-NAME
063000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
063100     MOVE 20 TO WS-ADD-ROW-ORDER
063200     MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
063300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
063400     MOVE 30 TO WS-ADD-ROW-ORDER
063500     MOVE 'Rent & Utilities (Office)' TO WS-ADD-ROW-NAME
063600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
063700     MOVE 40 TO WS-ADD-ROW-ORDER
063800     MOVE 'Travel & Entertainment' TO WS-ADD-ROW-NAME
063900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
064000     MOVE 50 TO WS-ADD-ROW-ORDER
064100     MOVE 'Professional Fees (Legal, Accounting)' TO
064200         WS-ADD-ROW-NAME
064300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
064400     MOVE 'asset' TO WS-ADD-PAGE
064500     MOVE 10 TO WS-ADD-GROUP-ORDER
064600     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
064700     MOVE 10 TO WS-ADD-ROW-ORDER
064800     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
064900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065000     MOVE 20 TO WS-ADD-ROW-ORDER
065100     MOVE 'Accounts Receivable (from clients)' TO
065200         WS-ADD-ROW-NAME
065300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065400     MOVE 30 TO WS-ADD-ROW-ORDER
065500     MOVE 'Work in Progress (Unbilled Revenue)' TO
065600         WS-ADD-ROW-NAME
065700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065800     MOVE 40 TO WS-ADD-ROW-ORDER
065900     MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
066000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
066100     MOVE 50 TO WS-ADD-ROW-ORDER
066200     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
066300     MOVE 'Y' TO WS-ADD-IS-CALC
066400     MOVE 'Y' TO WS-ADD-IS-TOTAL
066500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
066600     MOVE 20 TO WS-ADD-GROUP-ORDER
066700     MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
066800     MOVE 'N' TO WS-ADD-IS-CALC
066900     MOVE 'N' TO WS-ADD-IS-TOTAL
067000     MOVE 10 TO WS-ADD-ROW-ORDER
067100     MOVE 'Laptops & Computers' TO WS-ADD-ROW-NAME
067200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067300     MOVE 20 TO WS-ADD-ROW-ORDER
067400     MOVE 'Office Furniture' TO WS-ADD-ROW-NAME
067500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067600     MOVE 30 TO WS-ADD-ROW-ORDER
067700     MOVE 'Leasehold Improvements' TO WS-ADD-ROW-NAME
067800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067900     MOVE 40 TO WS-ADD-ROW-ORDER
068000     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
068100     MOVE 'Y' TO WS-ADD-IS-CALC
068200     MOVE 'Y' TO WS-ADD-IS-TOTAL
068300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
068400     MOVE 'liability' TO WS-ADD-PAGE
068500     MOVE 10 TO WS-ADD-GROUP-ORDER
068600     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
068700     MOVE 'N' TO WS-ADD-IS-CALC
068800     MOVE 'N' TO WS-ADD-IS-TOTAL
068900     MOVE 10 TO WS-ADD-ROW-ORDER
069000     MOVE 'Share Capital' TO WS-ADD-ROW-NAME
069100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
069200     MOVE 20 TO WS-ADD-ROW-ORDER
069300     MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
069400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
069500     MOVE 30 TO WS-ADD-ROW-ORDER
069600     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
069700     MOVE 'Y' TO WS-ADD-IS-CALC
069800     MOVE 'Y' TO WS-ADD-IS-TOTAL
069900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070000     MOVE 20 TO WS-ADD-GROUP-ORDER
070100     MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
070110     MOVE 'N' TO WS-ADD-IS-CALC
070120     MOVE 'N' TO WS-ADD-IS-TOTAL
070200     MOVE 10 TO WS-ADD-ROW-ORDER
070300     MOVE 'Long-term Loans' TO WS-ADD-ROW-NAME
070310     MOVE 'Y' TO WS-ADD-IS-CALC
070400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070500     MOVE 20 TO WS-ADD-ROW-ORDER
070600     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
070700     MOVE 'Y' TO WS-ADD-IS-CALC
070710     MOVE 'Y' TO WS-ADD-IS-TOTAL
070800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070900     MOVE 30 TO WS-ADD-GROUP-ORDER
071000     MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
071100     MOVE 'N' TO WS-ADD-IS-CALC
071200     MOVE 'N' TO WS-ADD-IS-TOTAL
071300     MOVE 10 TO WS-ADD-ROW-ORDER
071400     MOVE 'Accounts Payable' TO WS-ADD-ROW-NAME
071500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
071600     MOVE 20 TO WS-ADD-ROW-ORDER
071700     MOVE 'Accrued Expenses (Payroll, Rent)' TO
071800         WS-ADD-ROW-NAME
071900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072000     MOVE 30 TO WS-ADD-ROW-ORDER
072100     MOVE 'Deferred Revenue (Pre-payments from clients)' TO
072200         WS-ADD-ROW-NAME
072300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072400     MOVE 40 TO WS-ADD-ROW-ORDER
072500     MOVE 'Short-term Loans' TO WS-ADD-ROW-NAME
072600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072700     MOVE 50 TO WS-ADD-ROW-ORDER
072800     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
072900     MOVE 'Y' TO WS-ADD-IS-CALC
073000     MOVE 'Y' TO WS-ADD-IS-TOTAL
073100     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
073200 1100-EXIT.
073300     EXIT.
073400 1200-LOAD-WHOLESALE-TEMPLATE.
073500     MOVE 'operating' TO WS-ADD-PAGE
073600     MOVE 10 TO WS-ADD-GROUP-ORDER
073700     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
073800     MOVE 'N' TO WS-ADD-IS-CALC
073900     MOVE 'N' TO WS-ADD-IS-TOTAL
074000     MOVE 10 TO WS-ADD-ROW-ORDER
074100     MOVE 'Wholesale Revenue' TO WS-ADD-ROW-NAME
074200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
074300     MOVE 20 TO WS-ADD-ROW-ORDER
074400     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
074500     MOVE 'Y' TO WS-ADD-IS-CALC
074600     MOVE 'Y' TO WS-ADD-IS-TOTAL
074700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
074800     MOVE 20 TO WS-ADD-GROUP-ORDER
074900     MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
075000     MOVE 'N' TO WS-ADD-IS-CALC
075100     MOVE 'N' TO WS-ADD-IS-TOTAL
075200     MOVE 10 TO WS-ADD-ROW-ORDER
075300     MOVE 'Opening Inventory' TO WS-ADD-ROW-NAME
075400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
075500     MOVE 20 TO WS-ADD-ROW-ORDER
075600     MOVE 'Purchases (Stock-in-Trade)' TO WS-ADD-ROW-NAME
075700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
075800     MOVE 30 TO WS-ADD-ROW-ORDER
075900     MOVE 'Freight-in' TO WS-ADD-ROW-NAME
076000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
076100     MOVE 40 TO WS-ADD-ROW-ORDER
076200     MOVE 'Closing Inventory' TO WS-ADD-ROW-NAME
076300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
076400     MOVE 50 TO WS-ADD-ROW-ORDER
076500     MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
076600     MOVE 'Y' TO WS-ADD-IS-CALC
076700     MOVE 'Y' TO WS-ADD-IS-TOTAL
076800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
076900     MOVE 30 TO WS-ADD-GROUP-ORDER
077000     MOVE 'Selling, General & Administrative Expenses'
077100         TO WS-ADD-GROUP-NAME
077200     MOVE 'N' TO WS-ADD-IS-CALC
077300     MOVE 'N' TO WS-ADD-IS-TOTAL
077400     MOVE 10 TO WS-ADD-ROW-ORDER
077500     MOVE 'Warehouse Rent & Utilities' TO WS-ADD-ROW-NAME
077600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
077700     MOVE 20 TO WS-ADD-ROW-ORDER
077800     MOVE 'Warehouse Staff Salaries' TO WS-ADD-ROW-NAME
077900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078000     MOVE 30 TO WS-ADD-ROW-ORDER
078100     MOVE 'Logistics & Freight-out' TO WS-ADD-ROW-NAME
078200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078300     MOVE 40 TO WS-ADD-ROW-ORDER
078400     MOVE 'Sales Team Salaries & Commission' TO
078500         WS-ADD-ROW-NAME
078600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078700     MOVE 'asset' TO WS-ADD-PAGE
078800     MOVE 10 TO WS-ADD-GROUP-ORDER
078900     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
079000     MOVE 10 TO WS-ADD-ROW-ORDER
079100     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
079200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
079300     MOVE 20 TO WS-ADD-ROW-ORDER
079400     MOVE 'Accounts Receivable' TO WS-ADD-ROW-NAME
079500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
079600     MOVE 30 TO WS-ADD-ROW-ORDER
079700     MOVE 'Inventory' TO WS-ADD-ROW-NAME
079800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
079900     MOVE 40 TO WS-ADD-ROW-ORDER
080000     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
080100     MOVE 'Y' TO WS-ADD-IS-CALC
080200     MOVE 'Y' TO WS-ADD-IS-TOTAL
080300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
080400     MOVE 20 TO WS-ADD-GROUP-ORDER
080500     MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
080600     MOVE 'N' TO WS-ADD-IS-CALC
080700     MOVE 'N' TO WS-ADD-IS-TOTAL
080800     MOVE 10 TO WS-ADD-ROW-ORDER
080900     MOVE 'Warehouse Property' TO WS-ADD-ROW-NAME
081000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
081100     MOVE 20 TO WS-ADD-ROW-ORDER
081200     MOVE 'Warehouse Equipment (Racking, Forklifts)' TO
081300         WS-ADD-ROW-NAME
081400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
081500     MOVE 30 TO WS-ADD-ROW-ORDER
081600     MOVE 'Delivery Trucks' TO WS-ADD-ROW-NAME
081700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
081800     MOVE 40 TO WS-ADD-ROW-ORDER
081900     MOVE 'Office Equipment' TO WS-ADD-ROW-NAME
082000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
082100     MOVE 50 TO WS-ADD-ROW-ORDER
082200     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
082300     MOVE 'Y' TO WS-ADD-IS-CALC
082400     MOVE 'Y' TO WS-ADD-IS-TOTAL
082500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
082600     MOVE 'liability' TO WS-ADD-PAGE
082700     MOVE 10 TO WS-ADD-GROUP-ORDER
082800     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
082900     MOVE 'N' TO WS-ADD-IS-CALC
083000     MOVE 'N' TO WS-ADD-IS-TOTAL
083100     MOVE 10 TO WS-ADD-ROW-ORDER
083200     MOVE 'Share Capital' TO WS-ADD-ROW-NAME
083300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
083400     MOVE 20 TO WS-ADD-ROW-ORDER
083500     MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
083600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
083700     MOVE 30 TO WS-ADD-ROW-ORDER
083800     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
083900     MOVE 'Y' TO WS-ADD-IS-CALC
084000     MOVE 'Y' TO WS-ADD-IS-TOTAL
084100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
084200     MOVE 20 TO WS-ADD-GROUP-ORDER
084300     MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
084310     MOVE 'N' TO WS-ADD-IS-CALC
084320     MOVE 'N' TO WS-ADD-IS-TOTAL
084400     MOVE 10 TO WS-ADD-ROW-ORDER
084500     MOVE 'Long-term Loans (Warehouse Mortgage)' TO
084600         WS-ADD-ROW-NAME
084610     MOVE 'Y' TO WS-ADD-IS-CALC
084700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
084800     MOVE 20 TO WS-ADD-ROW-ORDER
084900     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
085000     MOVE 'Y' TO WS-ADD-IS-CALC
085010     MOVE 'Y' TO WS-ADD-IS-TOTAL
085100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
085200     MOVE 30 TO WS-ADD-GROUP-ORDER
085300     MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
085400     MOVE 'N' TO WS-ADD-IS-CALC
085500     MOVE 'N' TO WS-ADD-IS-TOTAL
085600     MOVE 10 TO WS-ADD-ROW-ORDER
085700     MOVE 'Accounts Payable (to Suppliers)' TO WS-ADD-ROW-NAME
085800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
085900     MOVE 20 TO WS-ADD-ROW-ORDER
086000     MOVE 'Line of Credit (Inventory)' TO WS-ADD-ROW-NAME
086100     MOVE 'Y' TO WS-ADD-IS-CALC
086200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
086300     MOVE 30 TO WS-ADD-ROW-ORDER
086400     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
086500     MOVE 'Y' TO WS-ADD-IS-TOTAL
086600     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
086700 1200-EXIT.
086800     EXIT.
086900******************************************************************
087000*    2000-BUILD-YEAR-SETTINGS - U1 - EXPANDS RPTMAST INTO ONE    *
087100*    WS-YR-ENTRY PER REPORT COLUMN, CLASSIFIED AGAINST THE       *
087200*    INDIAN APR-MAR FINANCIAL YEAR CONTAINING THE RUN DATE.      *
087300******************************************************************
087400 2000-BUILD-YEAR-SETTINGS.
087500     MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
087600     IF WS-RUN-DATE-MM >= 4
087700         MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
087800     ELSE
087900         COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
088000     END-IF
088100     MOVE ZERO TO WS-YR-SUB
088200     PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
088300         RPM-TOTAL-YEARS TIMES.
088400 2000-EXIT.
088500     EXIT.
088600 2050-BUILD-ONE-YEAR.
088700     ADD 1 TO WS-YR-SUB
088800     SET YR-NX TO WS-YR-SUB
088900     MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
089000     COMPUTE WS-YR-YEAR (YR-NX) =
089100         RPM-START-YEAR + WS-YR-SUB - 1
089200     PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
089300     IF WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
089400         MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
089500     ELSE
089600         IF WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
089700             MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
089800         ELSE
089900             MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
090000         END-IF
090100     END-IF.
090200 2050-EXIT.
090300     EXIT.
090400 2100-BUILD-YEAR-DISPLAY.
090500     COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
090600     MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
090700     STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
090800         DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
090900 2100-EXIT.
091000     EXIT.
091100******************************************************************
091200*    3000-PROJECT-REQUESTS - U3 - READS EACH PROJIN REQUEST AND *
091300*    APPLIES COMPOUND GROWTH TO THE TARGET ROW'S CELL VALUE IN  *
091400*    WS-CELL-TABLE FOR EVERY REPORT YEAR AFTER THE BASE YEAR.   *
091500******************************************************************
091600 3000-PROJECT-REQUESTS.
091700     MOVE ZERO TO WS-CELL-TABLE
091800     READ PJR-PROJ-INPUT
091900         AT END MOVE 'Y' TO WS-PROJ-EOF-SW
092000     END-READ
092100     PERFORM 3100-PROJECT-ONE-ROW THRU 3100-EXIT
092200         UNTIL PROJ-EOF.
092300 3000-EXIT.
092400     EXIT.
092500 3100-PROJECT-ONE-ROW.
092600     PERFORM 3110-FIND-ROW-SUB THRU 3110-EXIT
092700     IF WS-RW-SUB-2 > ZERO
092800         SET RW-NX TO WS-RW-SUB-2
092900         MOVE PJI-BASE-VALUE TO WS-PROJ-RUNNING
093000         COMPUTE WS-PROJ-GROWTH-FACTOR =
093100             1 + (PJI-PERCENT / 100)
093200         MOVE ZERO TO WS-YR-SUB
093300         PERFORM 3150-PROJECT-ONE-YEAR THRU 3150-EXIT
093400             RPM-TOTAL-YEARS TIMES
093500     END-IF
093600     READ PJR-PROJ-INPUT
093700         AT END MOVE 'Y' TO WS-PROJ-EOF-SW
093800     END-READ.
093900 3100-EXIT.
094000     EXIT.
094100 3110-FIND-ROW-SUB.
094200     MOVE ZERO TO WS-RW-SUB-2
094300     SET RW-NX TO 1
094400     PERFORM 3120-CHECK-ROW-MATCH THRU 3120-EXIT
094500         WS-ROW-COUNT TIMES.
094600 3110-EXIT.
094700     EXIT.
094800 3120-CHECK-ROW-MATCH.
094900     IF WS-RW-PAGE (RW-NX) = PJI-PAGE AND
095000        WS-RW-GROUP-ORDER (RW-NX) = PJI-GROUP-ORDER AND
095100        WS-RW-ROW-ORDER (RW-NX) = PJI-ROW-ORDER
095200         SET WS-RW-SUB-2 FROM RW-NX
095300     END-IF
095400     SET RW-NX UP BY 1.
095500 3120-EXIT.
095600     EXIT.
095700 3150-PROJECT-ONE-YEAR.
095800     ADD 1 TO WS-YR-SUB
095900     SET YR-NX TO WS-YR-SUB
096000     IF WS-YR-YEAR (YR-NX) > PJI-BASE-YEAR
096100         COMPUTE WS-PROJ-RUNNING ROUNDED =
096200             WS-PROJ-RUNNING * WS-PROJ-GROWTH-FACTOR
096300         SET CR-NX TO WS-RW-SUB-2
096400         SET CY-NX TO YR-NX
096500         COMPUTE WS-CELL-YR (CR-NX, CY-NX) ROUNDED =
096510             WS-PROJ-RUNNING
096600     END-IF.
096700 3150-EXIT.
096800     EXIT.
096900******************************************************************
097000*    4000-POST-CELLS - U4 - READS EVERY CELLIN RECORD (ALREADY  *
097100*    SORTED PAGE/GROUP/ROW/YEAR), POSTS THE VALUE, THEN APPLIES *
097200*    THE CLOSING-STOCK PROPAGATION AND OPENING-STOCK ROLL-      *
097300*    FORWARD RULES - CR CMA-0019.                               *
097400******************************************************************
097500 4000-POST-CELLS.
097600     READ FDC-CELL-INPUT
097700         AT END MOVE 'Y' TO WS-CELL-EOF-SW
097800     END-READ
097900     PERFORM 4100-POST-ONE-CELL THRU 4100-EXIT
098000         UNTIL CELL-EOF
098100     PERFORM 4200-STOCK-ROLLFORWARD THRU 4200-EXIT.
098200 4000-EXIT.
098300     EXIT.
098400 4100-POST-ONE-CELL.
098500     PERFORM 4110-FIND-ROW-SUB THRU 4110-EXIT
098600     IF WS-RW-SUB-2 > ZERO
098800         SET CR-NX TO WS-RW-SUB-2
098900         SET CY-NX TO FDI-YEAR-SEQ
099000         MOVE FDI-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
099100         IF FDI-ROW-NAME = 'Closing Stock (Raw Materials)' OR
099200            FDI-ROW-NAME = 'Closing Stock (Work-in-Process)' OR
099300            FDI-ROW-NAME = 'Closing Stock (Finished Goods)' OR
099400            FDI-ROW-NAME = 'Closing Inventory'
099500             PERFORM 4150-PROPAGATE-CLOSING THRU 4150-EXIT
099600         END-IF
099700     END-IF
099800     READ FDC-CELL-INPUT
099900         AT END MOVE 'Y' TO WS-CELL-EOF-SW
100000     END-READ.
100100 4100-EXIT.
100200     EXIT.
100300 4110-FIND-ROW-SUB.
100400     MOVE ZERO TO WS-RW-SUB-2
100500     SET RW-NX TO 1
100600     PERFORM 4120-CHECK-ROW-MATCH THRU 4120-EXIT
100700         WS-ROW-COUNT TIMES.
100800 4110-EXIT.
100900     EXIT.
101000 4120-CHECK-ROW-MATCH.
101100     IF WS-RW-PAGE (RW-NX) = FDI-PAGE AND
101200        WS-RW-GROUP-ORDER (RW-NX) = FDI-GROUP-ORDER AND
101300        WS-RW-ROW-ORDER (RW-NX) = FDI-ROW-ORDER
101400         SET WS-RW-SUB-2 FROM RW-NX
101500     END-IF
101600     SET RW-NX UP BY 1.
101700 4120-EXIT.
101800     EXIT.
101900******************************************************************
102000*    4150-PROPAGATE-CLOSING - A DIRECT SAVE OF A CLOSING-STOCK  *
102100*    CELL OVERWRITES THE MATCHING OPENING-STOCK ROW (SAME       *
102200*    GROUP) FOR EVERY LATER REPORT YEAR - CR CMA-0019.          *
102300******************************************************************
102400 4150-PROPAGATE-CLOSING.
102500     PERFORM 4160-FIND-OPENING-SUB THRU 4160-EXIT
102600     IF WS-RW-SUB-2 > ZERO
102700         SET CR-NX TO WS-RW-SUB-2
102800         ADD 1 TO FDI-YEAR-SEQ GIVING WS-YR-SUB
102900         PERFORM 4170-COPY-ONE-FUTURE-YEAR THRU 4170-EXIT
103000             UNTIL WS-YR-SUB > RPM-TOTAL-YEARS
103100     END-IF.
103200 4150-EXIT.
103300     EXIT.
103400 4160-FIND-OPENING-SUB.
103410*    MATCH "CLOSING ..." TO "OPENING ..." BY ROW NAME, NOT BY    *
103420*    TABLE POSITION - THE RAW-MATERIALS AND INVENTORY PAIRS SIT  *
103430*    SEVERAL ROWS APART IN THE TEMPLATE (CR CMA-0091).           *
103440     MOVE FDI-ROW-NAME TO WS-STOCK-MATCH-NAME
103450     MOVE 'Opening' TO WS-STOCK-MATCH-NAME (1:7)
103460     MOVE ZERO TO WS-RW-SUB-2
103470     SET RW-NX-2 TO 1
103480     PERFORM 4165-CHECK-OPENING-MATCH THRU 4165-EXIT
103490         WS-ROW-COUNT TIMES.
104700 4160-EXIT.
104800     EXIT.
104810 4165-CHECK-OPENING-MATCH.
104820     IF WS-RW-PAGE (RW-NX-2) = FDI-PAGE AND
104830        WS-RW-GROUP-ORDER (RW-NX-2) = FDI-GROUP-ORDER AND
104840        WS-RW-ROW-NAME (RW-NX-2) = WS-STOCK-MATCH-NAME
104850         SET WS-RW-SUB-2 FROM RW-NX-2
104860     END-IF
104870     SET RW-NX-2 UP BY 1.
104880 4165-EXIT.
104890     EXIT.
104900 4170-COPY-ONE-FUTURE-YEAR.
105000     SET CY-NX TO WS-YR-SUB
105100     MOVE FDI-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
105200     ADD 1 TO WS-YR-SUB.
105300 4170-EXIT.
105400     EXIT.
105500******************************************************************
105600*    4200-STOCK-ROLLFORWARD - FOR EVERY YEAR J >= 2, EACH       *
105700*    OPENING-STOCK ROW TAKES THE VALUE OF THE MATCHING CLOSING- *
105800*    STOCK ROW OF YEAR J-1 WHEN THAT CLOSING VALUE EXISTS.      *
105900******************************************************************
106000 4200-STOCK-ROLLFORWARD.
106100     SET RW-NX TO 1
106200     PERFORM 4205-ROLLFORWARD-ONE-ROW THRU 4205-EXIT
106300         WS-ROW-COUNT TIMES.
106400 4200-EXIT.
106500     EXIT.
106600 4205-ROLLFORWARD-ONE-ROW.
106700     IF WS-RW-ROW-NAME (RW-NX) (1:7) = 'Opening'
106800         PERFORM 4210-ROLL-ONE-OPENING THRU 4210-EXIT
106900     END-IF
107000     SET RW-NX UP BY 1.
107100 4205-EXIT.
107200     EXIT.
107300 4210-ROLL-ONE-OPENING.
107310*    MATCH "OPENING ..." TO "CLOSING ..." BY ROW NAME, NOT THE   *
107320*    PRECEDING TABLE SLOT - WIP/FG ONLY LOOKED RIGHT BECAUSE     *
107330*    THOSE TWO PAIRS HAPPEN TO SIT ADJACENT (CR CMA-0091).       *
107340     MOVE WS-RW-ROW-NAME (RW-NX) TO WS-STOCK-MATCH-NAME
107350     MOVE 'Closing' TO WS-STOCK-MATCH-NAME (1:7)
107360     MOVE ZERO TO WS-RW-SUB-2
107370     SET RW-NX-2 TO 1
107380     PERFORM 4215-CHECK-CLOSING-MATCH THRU 4215-EXIT
107390         WS-ROW-COUNT TIMES
107500     IF WS-RW-SUB-2 > ZERO
107600         SET RW-NX-2 TO WS-RW-SUB-2
107700         SET CR-NX TO RW-NX
108100         SET CR-NX-2 TO RW-NX-2
108200         MOVE 2 TO WS-YR-SUB
108300         PERFORM 4220-ROLL-ONE-YEAR THRU 4220-EXIT
108400             UNTIL WS-YR-SUB > RPM-TOTAL-YEARS
108600     END-IF.
108700 4210-EXIT.
108800     EXIT.
108810 4215-CHECK-CLOSING-MATCH.
108820     IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
108830        WS-RW-GROUP-ORDER (RW-NX-2) = WS-RW-GROUP-ORDER (RW-NX) AND
108840        WS-RW-ROW-NAME (RW-NX-2) = WS-STOCK-MATCH-NAME
108850         SET WS-RW-SUB-2 FROM RW-NX-2
108860     END-IF
108870     SET RW-NX-2 UP BY 1.
108880 4215-EXIT.
108890     EXIT.
108900 4220-ROLL-ONE-YEAR.
109000     SET YR-NX TO WS-YR-SUB
109100     SET CY-NX TO YR-NX
109200     COMPUTE WS-YR-SUB-2 = WS-YR-SUB - 1
109300     SET CY-NX-2 TO WS-YR-SUB-2
109400     IF WS-CELL-YR (CR-NX-2, CY-NX-2) NOT = ZERO
109500         MOVE WS-CELL-YR (CR-NX-2, CY-NX-2) TO
109600             WS-CELL-YR (CR-NX, CY-NX)
109700     END-IF
109800     ADD 1 TO WS-YR-SUB.
109900 4220-EXIT.
110000     EXIT.
110100******************************************************************
110200*    4300-COMPUTE-TOTALS - U4 - RECOMPUTES EVERY GROUP-TOTAL    *
110300*    ROW FOR EVERY YEAR.  "= COST OF GOODS SOLD" SUBTRACTS ITS  *
110400*    CLOSING-STOCK ROWS INSTEAD OF ADDING THEM; TOTAL ASSETS    *
110500*    AND TOTAL LIABILITIES+NET WORTH ARE CROSS-GROUP SUMS OF    *
110600*    OTHER GROUPS' TOTAL ROWS - CR CMA-0039.                    *
110700******************************************************************
110800 4300-COMPUTE-TOTALS.
110900     SET RW-NX TO 1
111000     PERFORM 4305-TOTAL-CHECK-ROW THRU 4305-EXIT
111100         WS-ROW-COUNT TIMES
111200     PERFORM 4400-COMPUTE-GRAND-TOTALS THRU 4400-EXIT.
111300 4300-EXIT.
111400     EXIT.
111500 4305-TOTAL-CHECK-ROW.
111600     IF WS-RW-IS-TOTAL (RW-NX) = 'Y'
111700         PERFORM 4310-TOTAL-ONE-ROW THRU 4310-EXIT
111800     END-IF
111900     SET RW-NX UP BY 1.
112000 4305-EXIT.
112100     EXIT.
112200 4310-TOTAL-ONE-ROW.
112300     MOVE ZERO TO WS-TOTAL-WORK-AREA
112400     SET RW-NX-2 TO 1
112500     PERFORM 4315-ACCUM-CHECK-ROW THRU 4315-EXIT
112600         WS-ROW-COUNT TIMES
112700     SET YR-NX TO 1
112800     PERFORM 4330-STORE-ONE-TOTAL THRU 4330-EXIT
112900         RPM-TOTAL-YEARS TIMES.
113000 4310-EXIT.
113100     EXIT.
113200 4315-ACCUM-CHECK-ROW.
113300     IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
113400        WS-RW-GROUP-ORDER (RW-NX-2) =
113500            WS-RW-GROUP-ORDER (RW-NX) AND
113600        WS-RW-IS-TOTAL (RW-NX-2) = 'N' AND
113700        WS-RW-IS-CALC (RW-NX-2) = 'N'
113800         PERFORM 4320-ACCUM-ONE-YEAR THRU 4320-EXIT
113900     END-IF
114000     SET RW-NX-2 UP BY 1.
114100 4315-EXIT.
114200     EXIT.
114300 4320-ACCUM-ONE-YEAR.
114400     SET YR-NX TO 1
114500     PERFORM 4325-ACCUM-ONE-CELL THRU 4325-EXIT
114600         RPM-TOTAL-YEARS TIMES.
114700 4320-EXIT.
114800     EXIT.
114900 4325-ACCUM-ONE-CELL.
115000     SET CR-NX TO RW-NX-2
115100     SET CY-NX TO YR-NX
115200     IF WS-RW-ROW-NAME (RW-NX) = '= Cost of Goods Sold' AND
115300        (WS-RW-ROW-NAME (RW-NX-2) (1:13) = 'Closing Stock' OR
115400         WS-RW-ROW-NAME (RW-NX-2) = 'Closing Inventory')
115500         SUBTRACT WS-CELL-YR (CR-NX, CY-NX) FROM
115600             WS-TOTAL-ACCUM (YR-NX)
115700     ELSE
115800         ADD WS-CELL-YR (CR-NX, CY-NX) TO WS-TOTAL-ACCUM (YR-NX)
115900     END-IF
116000     SET YR-NX UP BY 1.
116100 4325-EXIT.
116200     EXIT.
116300 4330-STORE-ONE-TOTAL.
116400     SET CR-NX TO RW-NX
116500     SET CY-NX TO YR-NX
116600     MOVE WS-TOTAL-ACCUM (YR-NX) TO WS-CELL-YR (CR-NX, CY-NX)
116700     SET YR-NX UP BY 1.
116800 4330-EXIT.
116900     EXIT.
117000******************************************************************
117100*    4400-COMPUTE-GRAND-TOTALS - "TOTAL ASSETS" AND "TOTAL      *
117200*    LIABILITIES AND NET WORTH" SIT IN THEIR OWN SINGLE-ROW      *
117300*    GROUP WITH NO ITEM ROWS - CR CMA-0039 REQUIRES THEM TO BE  *
117400*    THE SUM OF THE OTHER SAME-PAGE GROUPS' TOTAL ROWS.         *
117500******************************************************************
117600 4400-COMPUTE-GRAND-TOTALS.
117700     SET RW-NX TO 1
117800     PERFORM 4405-GRAND-CHECK-ROW THRU 4405-EXIT
117900         WS-ROW-COUNT TIMES.
118000 4400-EXIT.
118100     EXIT.
118200 4405-GRAND-CHECK-ROW.
118300     IF WS-RW-ROW-NAME (RW-NX) = 'Total Assets' OR
118400        WS-RW-ROW-NAME (RW-NX) =
118500            'Total Liabilities and Net Worth'
118600         PERFORM 4410-SUM-OTHER-TOTALS THRU 4410-EXIT
118700     END-IF
118800     SET RW-NX UP BY 1.
118900 4405-EXIT.
119000     EXIT.
119100 4410-SUM-OTHER-TOTALS.
119200     MOVE ZERO TO WS-TOTAL-WORK-AREA
119300     SET RW-NX-2 TO 1
119400     PERFORM 4415-GRAND-CHECK-GROUP THRU 4415-EXIT
119500         WS-ROW-COUNT TIMES
119600     SET YR-NX TO 1
119700     PERFORM 4330-STORE-ONE-TOTAL THRU 4330-EXIT
119800         RPM-TOTAL-YEARS TIMES.
119900 4410-EXIT.
120000     EXIT.
120100 4415-GRAND-CHECK-GROUP.
120200     IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
120300        WS-RW-IS-TOTAL (RW-NX-2) = 'Y' AND
120400        WS-RW-ROW-NAME (RW-NX-2) NOT = WS-RW-ROW-NAME (RW-NX)
120500         SET YR-NX TO 1
120600         PERFORM 4420-ADD-ONE-YEAR THRU 4420-EXIT
120700             RPM-TOTAL-YEARS TIMES
120800     END-IF
120900     SET RW-NX-2 UP BY 1.
121000 4415-EXIT.
121100     EXIT.
121200 4420-ADD-ONE-YEAR.
121300     SET CR-NX TO RW-NX-2
121400     SET CY-NX TO YR-NX
121500     ADD WS-CELL-YR (CR-NX, CY-NX) TO WS-TOTAL-ACCUM (YR-NX)
121600     SET YR-NX UP BY 1.
121700 4420-EXIT.
121800     EXIT.
121900******************************************************************
122000*    5000-WRITE-CELL-OUTPUT - WRITES ONE CELLOUT RECORD PER     *
122100*    ROW/YEAR SLOT, PAGE/GROUP/ROW/YEAR ORDER, FOR RPR.BAT003.  *
122200******************************************************************
122300 5000-WRITE-CELL-OUTPUT.
122400     SET RW-NX TO 1
122500     PERFORM 5010-WRITE-ONE-ROW THRU 5010-EXIT
122600         WS-ROW-COUNT TIMES.
122700 5000-EXIT.
122800     EXIT.
122900 5010-WRITE-ONE-ROW.
123000     SET YR-NX TO 1
123100     PERFORM 5020-WRITE-ONE-CELL THRU 5020-EXIT
123200         RPM-TOTAL-YEARS TIMES
123300     SET RW-NX UP BY 1.
123400 5010-EXIT.
123500     EXIT.
123600 5020-WRITE-ONE-CELL.
123700     MOVE WS-RW-PAGE (RW-NX) TO FDO-PAGE
123800     MOVE WS-RW-GROUP-ORDER (RW-NX) TO FDO-GROUP-ORDER
123900     MOVE WS-RW-ROW-ORDER (RW-NX) TO FDO-ROW-ORDER
124000     MOVE WS-RW-ROW-NAME (RW-NX) TO FDO-ROW-NAME
124100     MOVE WS-YR-SEQ (YR-NX) TO FDO-YEAR-SEQ
124200     SET CR-NX TO RW-NX
124300     SET CY-NX TO YR-NX
124400     MOVE WS-CELL-YR (CR-NX, CY-NX) TO FDO-VALUE
124500     WRITE FDC-CELL-OUTPUT-REC
124600     SET YR-NX UP BY 1.
124700 5020-EXIT.
124800     EXIT.

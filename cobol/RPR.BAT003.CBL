000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPR-REPORT-PRINT.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 07/10/1990.
000600 DATE-COMPILED. 07/10/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* RPR-REPORT-PRINT - CMA PROJECT REPORT, STATEMENT PRINT STEP.   *
001000* REBUILDS THE YEAR-SETTING AND ROW-TEMPLATE TABLES (SAME LOGIC  *
001100* AS CMP.BAT001 AND LNP.BAT002), THEN READS CELLOUT, LOANSUM AND *
001200* RATIOIN INTO WORK TABLES AND PRINTS THE FULL CMA STATEMENT -   *
001300* TITLE BLOCK, YEAR HEADER, OPERATING/ASSET/LIABILITY PAGES,     *
001400* LOAN REPAYMENT SCHEDULE AND RATIO ANALYSIS - TO RPTLIST.       *
001500* THIS STEP FORMATS AND CLASSIFIES ONLY - IT DERIVES NOTHING.    *
001600*                                                                *
001700* CHANGE LOG.                                                    *
001800*   07/10/90  RN     ORIGINAL PROGRAM - CMA REQ CMA-0046.        *
001900*   06/18/90  KPS    RATIOIN SECTION ADDED - CMA REQ CMA-0047.   *
002000*   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
002100*   03/15/96  RN     WHOLESALE/RETAIL TEMPLATE TABLE ADDED, SAME *
002200*                    CR AS CMP.BAT001 CMA-0071.                  *
002300*   11/04/97  RN     INDIAN CRORE/LAKH CURRENCY GROUPING ADDED   *
002400*                    TO 9000-FORMAT-INDIAN-CURRENCY CMA-0076.    *
002500*   12/01/98  DLT    Y2K REVIEW - RPM-CUR-DATE-CCYY AND          *
002600*                    FYS-YEAR ALREADY 4-DIGIT, NO CHANGE.        *
002700*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002800*   07/19/00  PVR    COMMENT CLEAN-UP, NO LOGIC CHANGE.          *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT FDC-CELL-OUTPUT ASSIGN TO "CELLOUT"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT RAT-RATIO-INPUT ASSIGN TO "RATIOIN"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT RPR-REPORT-LISTING ASSIGN TO "RPTLIST"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600 DATA DIVISION.
004700 FILE SECTION.
004800*                 -- REPORT MASTER, SEE RPM.RPT001 --
004900 FD  RPM-REPORT-MASTER.
005000 01  RPM-REPORT-MASTER.
005100     05  RPM-RPT-ID                    PIC 9(05).
005200     05  RPM-COMPANY-NAME              PIC X(30).
005300     05  RPM-SECTOR                    PIC X(10).
005400         88  RPM-SECTOR-SERVICE            VALUE 'service'.
005500         88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
005600         88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
005700         88  RPM-SECTOR-RETAIL             VALUE 'retail'.
005800     05  RPM-START-YEAR                PIC 9(04).
005900     05  RPM-TOTAL-YEARS                PIC 9(02).
006000         88  RPM-TOTAL-YEARS-MAX           VALUE 10.
006100     05  RPM-CURRENT-DATE-YYYYMMDD.
006200         10  RPM-CUR-DATE-CCYY         PIC 9(04).
006300         10  RPM-CUR-DATE-MM           PIC 9(02).
006400         10  RPM-CUR-DATE-DD           PIC 9(02).
006500     05  FILLER                        PIC X(35).
006600*                 -- CELL OUTPUT, SEE FDC.CEL004 - INPUT HERE --
006700 FD  FDC-CELL-OUTPUT.
006800 01  FDC-CELL-OUTPUT-REC.
006900     05  FDO-PAGE                      PIC X(09).
007000     05  FDO-GROUP-ORDER                PIC 9(02).
007100     05  FDO-ROW-ORDER                  PIC 9(03).
007200     05  FDO-ROW-NAME                   PIC X(45).
007300     05  FDO-YEAR-SEQ                   PIC 9(02).
007400     05  FDO-VALUE                      PIC S9(12)V99
007500         SIGN TRAILING SEPARATE.
007600     05  FILLER                        PIC X(13).
007700*                 -- LOAN YEAR SUMMARY, SEE TLS.LNS006 --
007800 FD  TLS-LOAN-SUMMARY.
007900 01  TLS-LOAN-SUMMARY-REC.
008000     05  LSO-LOAN-ID                   PIC 9(03).
008100     05  LSO-YEAR-SEQ                  PIC 9(02).
008200     05  LSO-OPENING                   PIC S9(13)V99
008300         SIGN TRAILING SEPARATE.
008400     05  LSO-INTEREST                  PIC S9(13)V99
008500         SIGN TRAILING SEPARATE.
008600     05  LSO-PRINCIPAL                 PIC S9(13)V99
008700         SIGN TRAILING SEPARATE.
008800     05  LSO-CLOSING                   PIC S9(13)V99
008900         SIGN TRAILING SEPARATE.
009000     05  LSO-EMI                       PIC S9(13)V99
009100         SIGN TRAILING SEPARATE.
009200     05  FILLER                        PIC X(15).
009300*                 -- RATIO ENTRY, SEE RAT.RAT008 --
009400 FD  RAT-RATIO-INPUT.
009500 01  RAT-RATIO-INPUT-REC.
009600     05  RT-CATEGORY                   PIC X(01).
009700         88  RT-CATEGORY-LIQUIDITY         VALUE '1'.
009800         88  RT-CATEGORY-SOLVENCY          VALUE '2'.
009900         88  RT-CATEGORY-PROFITABILITY     VALUE '3'.
010000         88  RT-CATEGORY-TURNOVER          VALUE '4'.
010100     05  RT-RATIO-KEY                  PIC X(40).
010200     05  RT-YEAR-SEQ                   PIC 9(02).
010300     05  RT-IS-CURRENCY                PIC X(01).
010400         88  RT-IS-CURRENCY-YES            VALUE 'Y'.
010500         88  RT-IS-CURRENCY-NO             VALUE 'N'.
010600     05  RT-VALUE                      PIC S9(12)V99
010700         SIGN TRAILING SEPARATE.
010800     05  FILLER                        PIC X(09).
010900*                 -- PRINTED STATEMENT, 200-BYTE PRINT LINE -- --
011000 FD  RPR-REPORT-LISTING.
011100 01  RPR-REPORT-LISTING-REC             PIC X(200).
011200 WORKING-STORAGE SECTION.
011300*                 -- SWITCHES --
011400 77  WS-CELL-EOF-SW                PIC X(01) VALUE 'N'.
011500     88  CELL-EOF                      VALUE 'Y'.
011600 77  WS-LOAN-EOF-SW                PIC X(01) VALUE 'N'.
011700     88  LOAN-EOF                      VALUE 'Y'.
011800 77  WS-RATIO-EOF-SW               PIC X(01) VALUE 'N'.
011900     88  RATIO-EOF                     VALUE 'Y'.
012000*                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
012100 77  WS-YR-SUB                     PIC 9(02) COMP.
012200 77  WS-RW-SUB                     PIC 9(03) COMP.
012300 77  WS-RW-SUB-2                   PIC 9(03) COMP.
012400 77  WS-GROUP-SUB                  PIC 9(03) COMP.
012500 77  WS-ROW-COUNT                  PIC 9(03) COMP VALUE ZERO.
012600 77  WS-CUR-FY-START                PIC 9(04) COMP.
012700 77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
012800 77  WS-LOAN-COUNT                 PIC 9(02) COMP VALUE ZERO.
012900 77  WS-LOAN-SUB                   PIC 9(02) COMP VALUE ZERO.
013000 77  WS-RATIO-COUNT                PIC 9(02) COMP VALUE ZERO.
013100 77  WS-RATIO-SUB-2                PIC 9(02) COMP VALUE ZERO.
013200 77  WS-PR-CUR-GROUP                PIC 9(02) COMP VALUE ZERO.
013300*                 -- ROW-ADD WORK AREA FOR 1050-ADD-ROW --
013400 01  WS-ADD-ROW-AREA.
013500     05  WS-ADD-PAGE                   PIC X(09).
013600     05  WS-ADD-GROUP-ORDER            PIC 9(02).
013700     05  WS-ADD-GROUP-NAME             PIC X(45).
013800     05  WS-ADD-ROW-ORDER              PIC 9(03).
013900     05  WS-ADD-ROW-NAME                PIC X(45).
014000     05  WS-ADD-IS-CALC                 PIC X(01).
014100     05  WS-ADD-IS-TOTAL                PIC X(01).
014200     05  FILLER                         PIC X(10).
014300*                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
014400*                 -- REDEFINES #1 --
014500 01  WS-RUN-DATE-WORK.
014600     05  WS-RUN-DATE-BREAKOUT.
014700         10  WS-RUN-DATE-CCYY          PIC 9(04).
014800         10  WS-RUN-DATE-MM            PIC 9(02).
014900         10  WS-RUN-DATE-DD            PIC 9(02).
015000     05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
015100                                        PIC 9(08).
015150     05  FILLER                        PIC X(04).
015200*                 -- YEAR-SETTING TABLE (U1) --
015300 01  WS-YEAR-TABLE.
015400     05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
015500         10  WS-YR-SEQ                 PIC 9(02).
015600         10  WS-YR-YEAR                PIC 9(04).
015700         10  WS-YR-DISPLAY              PIC X(09).
015800         10  WS-YR-TYPE                 PIC X(11).
015900             88  WS-YR-ACTUAL               VALUE 'Actual'.
016000             88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
016100             88  WS-YR-PROJECTED            VALUE 'Projected'.
016200         10  FILLER                     PIC X(05).
016300*                 -- ROW-TEMPLATE TABLE (U2), SAME FIXED ROW    --
016400*                 -- LISTS AS CMP.BAT001 1000-INIT-TEMPLATE-    --
016500*                 -- TABLES - LABELS AND PRINT ORDER ONLY, NO   --
016600*                 -- VALUES ARE COMPUTED HERE.                 --
016700 01  WS-ROW-TABLE.
016800     05  WS-RW-ENTRY OCCURS 100 TIMES INDEXED BY RW-NX, RW-NX-2.
016900         10  WS-RW-PAGE                PIC X(09).
017000         10  WS-RW-GROUP-ORDER          PIC 9(02).
017100         10  WS-RW-GROUP-NAME           PIC X(45).
017200         10  WS-RW-ROW-ORDER            PIC 9(03).
017300         10  WS-RW-ROW-NAME             PIC X(45).
017400         10  WS-RW-IS-CALC              PIC X(01).
017500             88  WS-RW-CALC-YES             VALUE 'Y'.
017600         10  WS-RW-IS-TOTAL             PIC X(01).
017700             88  WS-RW-TOTAL-YES            VALUE 'Y'.
017800         10  FILLER                     PIC X(08).
017900*                 -- CELL VALUE TABLE, ONE ROW PER TEMPLATE     --
018000*                 -- ROW, ONE COLUMN PER REPORT YEAR, LOADED    --
018100*                 -- FROM CELLOUT                               --
018200 01  WS-CELL-TABLE.
018300     05  WS-CELL-ROW OCCURS 100 TIMES INDEXED BY CR-NX, CR-NX-2.
018400         10  WS-CELL-YR OCCURS 10 TIMES
018500                             INDEXED BY CY-NX, CY-NX-2
018600                                        PIC S9(12)V99
018700                                        SIGN TRAILING SEPARATE.
018800         10  FILLER                    PIC X(04).
018900*                 -- LOAN TABLE, ONE ROW PER LOANIN ID, LOADED  --
019000*                 -- FROM LOANSUM - CMA-0046.                  --
019100 01  WS-LOAN-TABLE.
019200     05  WS-LN-ENTRY OCCURS 20 TIMES INDEXED BY LN-NX, LN-NX-2.
019300         10  WS-LN-ID                  PIC 9(03).
019400         10  WS-LN-YR OCCURS 10 TIMES INDEXED BY LY-NX.
019500             15  WS-LN-OPENING          PIC S9(13)V99
019600                 SIGN TRAILING SEPARATE.
019700             15  WS-LN-INTEREST         PIC S9(13)V99
019800                 SIGN TRAILING SEPARATE.
019900             15  WS-LN-PRINCIPAL        PIC S9(13)V99
020000                 SIGN TRAILING SEPARATE.
020100             15  WS-LN-CLOSING          PIC S9(13)V99
020200                 SIGN TRAILING SEPARATE.
020300             15  WS-LN-EMI              PIC S9(13)V99
020400                 SIGN TRAILING SEPARATE.
020500         10  FILLER                    PIC X(06).
020600*                 -- RATIO TABLE, ONE ROW PER RATIO KEY, FIXED  --
020700*                 -- CATEGORY ORDER, LOADED FROM RATIOIN -      --
020800*                 -- CMA REQ CMA-0047.                         --
020900 01  WS-RATIO-TABLE.
021000     05  WS-RT2-ENTRY OCCURS 20 TIMES INDEXED BY RT2-NX, RT2-NX2.
021100         10  WS-RT2-CATEGORY           PIC X(01).
021200         10  WS-RT2-KEY                PIC X(40).
021300         10  WS-RT2-IDEAL              PIC X(14).
021400         10  WS-RT2-IS-CURRENCY        PIC X(01).
021500         10  WS-RT2-SUFFIX             PIC X(02).
021600         10  WS-RT2-YR OCCURS 10 TIMES
021700                             INDEXED BY RT2Y-NX
021800                                        PIC S9(12)V99
021900                                        SIGN TRAILING SEPARATE.
022000         10  FILLER                    PIC X(05).
022100*                 -- PRINT-LINE WORK AREAS, ONE 01 PER LINE     --
022200*                 -- SHAPE, BUILT AND MOVED TO THE FD RECORD    --
022300*                 -- BEFORE WRITE - CMA-0046.                  --
022400 01  WS-TITLE-LINE.
022500     05  WS-TL-LABEL                   PIC X(20).
022600     05  WS-TL-COMPANY                 PIC X(30).
022700     05  WS-TL-SECTOR-LABEL            PIC X(10).
022800     05  WS-TL-SECTOR                  PIC X(10).
022900     05  WS-TL-SPAN-LABEL              PIC X(12).
023000     05  WS-TL-SPAN                    PIC X(20).
023100     05  FILLER                        PIC X(98).
023200 01  WS-YEAR-HEADER-LINE.
023300     05  WS-YH-LABEL                   PIC X(45).
023400     05  WS-YH-COL OCCURS 10 TIMES
023500                             INDEXED BY YH-NX
023600                                        PIC X(14).
023700     05  FILLER                        PIC X(15).
023800*                 -- REDEFINES #2 --
023900 01  WS-DETAIL-LINE.
024000     05  WS-DT-LABEL                   PIC X(45).
024100     05  WS-DT-COL OCCURS 10 TIMES
024200                             INDEXED BY DT-NX
024300                                        PIC X(14).
024400     05  FILLER                        PIC X(15).
024500 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE.
024600     05  FILLER                        PIC X(200).
024700 01  WS-LOAN-LINE.
024800     05  WS-LL-LABEL                   PIC X(15).
024900     05  WS-LL-YEAR-DISPLAY            PIC X(09).
025000     05  WS-LL-OPENING                 PIC X(14).
025100     05  WS-LL-INTEREST                PIC X(14).
025200     05  WS-LL-PRINCIPAL               PIC X(14).
025300     05  WS-LL-CLOSING                 PIC X(14).
025400     05  WS-LL-EMI                     PIC X(14).
025500     05  FILLER                        PIC X(106).
025600 01  WS-RATIO-LINE.
025700     05  WS-RL-LABEL                   PIC X(45).
025800     05  WS-RL-IDEAL                   PIC X(14).
025900     05  WS-RL-COL OCCURS 10 TIMES
026000                             INDEXED BY RL-NX
026100                                        PIC X(13).
026200     05  FILLER                        PIC X(11).
026300*                 -- REDEFINES #3 --
026400 01  WS-RATIO-LINE-ALT REDEFINES WS-RATIO-LINE.
026500     05  FILLER                        PIC X(200).
026600*                 -- PAGE/GROUP CONTROL-BREAK WORK --
026700 01  WS-PR-CONTROL-AREA.
026800     05  WS-PR-CUR-PAGE                PIC X(09).
026900     05  WS-PR-CUR-CATEGORY            PIC X(01).
027000     05  FILLER                        PIC X(19).
027100*                 -- INDIAN-CURRENCY FORMAT WORK AREA, U6 -     --
027200*                 -- CMA REQ CMA-0076.                         --
027300 01  WS-FMT-WORK.
027400     05  WS-FMT-VALUE                  PIC S9(12)V99
027500         SIGN TRAILING SEPARATE.
027600     05  WS-FMT-ABS                    PIC S9(12)V99
027700         SIGN TRAILING SEPARATE.
027800     05  WS-FMT-NEG-SW                 PIC X(01).
027900         88  WS-FMT-IS-NEG                 VALUE 'Y'.
028000     05  WS-FMT-SCALED-SW              PIC X(01).
028100         88  WS-FMT-IS-SCALED               VALUE 'Y'.
028200     05  WS-FMT-SCALED                 PIC S9(07)V99
028300         SIGN TRAILING SEPARATE.
028400     05  WS-FMT-SCALED-ED              PIC Z(6)9.99.
028500     05  WS-FMT-SCALED-TEXT            PIC X(10).
028600     05  WS-FMT-SCALED-LEN             PIC 9(02) COMP.
028700     05  WS-FMT-LEAD-BLANKS            PIC 9(02) COMP.
028800     05  WS-FMT-SUFFIX                 PIC X(03).
028900     05  WS-FMT-INT-VAL                PIC 9(12).
029000     05  WS-FMT-DIGITS-X REDEFINES WS-FMT-INT-VAL
029100                                        PIC X(12).
029200     05  WS-FMT-GROUPED                PIC X(20).
029300     05  WS-FMT-GRP-LEN                PIC 9(02) COMP.
029400     05  WS-FMT-SRC-POS                PIC 9(02) COMP.
029500     05  WS-FMT-OUT-POS                PIC 9(02) COMP.
029600     05  WS-FMT-GRP-DIGITS             PIC 9(02) COMP.
029700     05  WS-FMT-GRP-MAX                PIC 9(02) COMP.
029800     05  WS-FMT-TRIMS-DONE             PIC 9(02) COMP.
029900     05  WS-FMT-TRIM-CNT               PIC 9(02) COMP.
030000     05  WS-FMT-TEXT                   PIC X(20).
030100     05  WS-FMT-PTR                    PIC 9(02) COMP.
030200     05  WS-FMT-TEXT-LEN               PIC 9(02) COMP.
030300     05  WS-FMT-RESULT                 PIC X(14).
030400     05  WS-FMT-RJ-START                PIC 9(02) COMP.
030450     05  FILLER                        PIC X(04).
030500*                 -- RATIO CLASSIFY/FORMAT WORK AREA, U6 -       -
030600*                 -- CMA REQ CMA-0047.                          --
030700 01  WS-CLS-WORK.
030800     05  WS-CLS-KEY                    PIC X(40).
030900         88  WS-CLS-CURRENT-RATIO          VALUE 'Current Ratio'.
031000         88  WS-CLS-QUICK-RATIO            VALUE 'Quick Ratio'.
031100         88  WS-CLS-NWC
031200             VALUE 'Net Working Capital (NWC)'.
031300         88  WS-CLS-DER
031400             VALUE 'Debt-to-Equity Ratio (DER)'.
031500         88  WS-CLS-TOL-TNW                VALUE 'TOL/TNW'.
031600         88  WS-CLS-ISCR
031700             VALUE 'Interest Coverage Ratio (ISCR)'.
031800         88  WS-CLS-DSCR
031900             VALUE 'Debt Service Coverage Ratio (DSCR)'.
032000         88  WS-CLS-GROSS-MARGIN
032100             VALUE 'Gross Profit Margin (%)'.
032200         88  WS-CLS-OPERATING-MARGIN
032300             VALUE 'Operating Profit Margin (%)'.
032400         88  WS-CLS-NET-MARGIN
032500             VALUE 'Net Profit Margin (%)'.
032600         88  WS-CLS-ROCE
032700             VALUE 'Return on Capital Employed (ROCE)'.
032800         88  WS-CLS-ROE
032900             VALUE 'Return on Equity (ROE)'.
033000         88  WS-CLS-INVENTORY-TURNOVER
033100             VALUE 'Inventory Turnover'.
033200         88  WS-CLS-INVENTORY-DAYS
033300             VALUE 'Inventory Days'.
033400         88  WS-CLS-DEBTORS-TURNOVER
033500             VALUE 'Debtors Turnover'.
033600         88  WS-CLS-COLLECTION-PERIOD
033700             VALUE 'Collection Period (Days)'.
033800         88  WS-CLS-CASH-CONVERSION
033900             VALUE 'Cash Conversion Cycle'.
034000     05  WS-CLS-VALUE                  PIC S9(12)V99
034100         SIGN TRAILING SEPARATE.
034200     05  WS-CLS-STATUS                 PIC X(04).
034300         88  WS-CLS-IS-GOOD                VALUE 'GOOD'.
034400         88  WS-CLS-IS-WARN                VALUE 'WARN'.
034500         88  WS-CLS-IS-BAD                 VALUE 'BAD '.
034600     05  WS-CLS-STATUS-SHORT            PIC X(02).
034700     05  WS-CLS-VALUE-ED               PIC -(5)9.99.
034800     05  WS-CLS-TEXT                   PIC X(11).
034850     05  FILLER                        PIC X(04).
034900*                 -- HOLD AREA FOR 1450-ADD-RATIO, ONE RATIO    --
035000*                 -- DESCRIPTOR AT A TIME --
035100 01  WS-RATIO-ADD-HOLD.
035200     05  WS-RT2-CATEGORY-HOLD          PIC X(01).
035300     05  WS-RT2-KEY-HOLD                PIC X(40).
035400     05  WS-RT2-IDEAL-HOLD              PIC X(14).
035500     05  WS-RT2-CURR-HOLD               PIC X(01).
035600     05  WS-RT2-SFX-HOLD                PIC X(02).
035700     05  FILLER                         PIC X(12).
035800 PROCEDURE DIVISION.
035900******************************************************************
036000*    0000-MAINLINE - BUILDS THE WORK TABLES, THEN PRINTS THE    *
036100*    STATEMENT, LOAN SCHEDULE AND RATIO ANALYSIS IN ORDER.      *
036200******************************************************************
036300 0000-MAINLINE.
036400     OPEN INPUT  RPM-REPORT-MASTER
036500                 FDC-CELL-OUTPUT
036600                 TLS-LOAN-SUMMARY
036700                 RAT-RATIO-INPUT
036800     OPEN OUTPUT RPR-REPORT-LISTING
036900     READ RPM-REPORT-MASTER
037000         AT END DISPLAY 'RPR-REPORT-PRINT - NO RPTMAST RECORD'
037100         GO TO 0000-ABEND
037200     END-READ
037300     PERFORM 1000-INIT-TEMPLATE-TABLES THRU 1000-EXIT
037400     PERFORM 1400-INIT-RATIO-TABLE THRU 1400-EXIT
037500     PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
037600     PERFORM 4000-LOAD-CELL-TABLE THRU 4000-EXIT
037700     PERFORM 4500-LOAD-LOAN-TABLE THRU 4500-EXIT
037800     PERFORM 4700-LOAD-RATIO-TABLE THRU 4700-EXIT
037900     PERFORM 3000-PRINT-STATEMENT THRU 3000-EXIT
038000     PERFORM 3100-PRINT-LOAN-SCHEDULE THRU 3100-EXIT
038100     PERFORM 3200-PRINT-RATIOS THRU 3200-EXIT
038200     CLOSE RPM-REPORT-MASTER
038300           FDC-CELL-OUTPUT
038400           TLS-LOAN-SUMMARY
038500           RAT-RATIO-INPUT
038600           RPR-REPORT-LISTING
038700     STOP RUN.
038800 0000-ABEND.
038900     CLOSE RPM-REPORT-MASTER FDC-CELL-OUTPUT TLS-LOAN-SUMMARY
039000           RAT-RATIO-INPUT RPR-REPORT-LISTING
039100     STOP RUN.
039200******************************************************************
039300*    1000-INIT-TEMPLATE-TABLES - U2 - SAME ROW TEMPLATE LOGIC   *
039400*    AS CMP.BAT001 - LABELS AND PRINT ORDER ONLY.               *
039500******************************************************************
039600 1000-INIT-TEMPLATE-TABLES.
039700     MOVE ZERO TO WS-ROW-COUNT
039800     IF RPM-SECTOR-SERVICE
039900         PERFORM 1100-LOAD-SERVICE-TEMPLATE THRU 1100-EXIT
040000     ELSE
040100         IF RPM-SECTOR-WHOLESALE OR RPM-SECTOR-RETAIL
040200             PERFORM 1200-LOAD-WHOLESALE-TEMPLATE THRU 1200-EXIT
040300         ELSE
040400             PERFORM 1300-LOAD-INDUSTRY-TEMPLATE THRU 1300-EXIT
040500         END-IF
040600     END-IF.
040700 1000-EXIT.
040800     EXIT.
040900******************************************************************
041000*    1050-ADD-ROW - HELPER, APPENDS ONE ROW TO WS-ROW-TABLE.    *
041100******************************************************************
041200 1050-ADD-ROW.
041300     ADD 1 TO WS-ROW-COUNT
041400     SET RW-NX TO WS-ROW-COUNT
041500     MOVE WS-ADD-PAGE        TO WS-RW-PAGE (RW-NX)
041600     MOVE WS-ADD-GROUP-ORDER TO WS-RW-GROUP-ORDER (RW-NX)
041700     MOVE WS-ADD-GROUP-NAME  TO WS-RW-GROUP-NAME (RW-NX)
041800     MOVE WS-ADD-ROW-ORDER   TO WS-RW-ROW-ORDER (RW-NX)
041900     MOVE WS-ADD-ROW-NAME    TO WS-RW-ROW-NAME (RW-NX)
042000     MOVE WS-ADD-IS-CALC     TO WS-RW-IS-CALC (RW-NX)
042100     MOVE WS-ADD-IS-TOTAL    TO WS-RW-IS-TOTAL (RW-NX).
042200 1050-EXIT.
042300     EXIT.
042400 1300-LOAD-INDUSTRY-TEMPLATE.
042500     MOVE 'operating' TO WS-ADD-PAGE
042600     MOVE 10 TO WS-ADD-GROUP-ORDER
042700     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
042800     MOVE 10 TO WS-ADD-ROW-ORDER
042900     MOVE 'Domestic Sales' TO WS-ADD-ROW-NAME
043000     MOVE 'N' TO WS-ADD-IS-CALC
043100     MOVE 'N' TO WS-ADD-IS-TOTAL
043200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
043300     MOVE 20 TO WS-ADD-ROW-ORDER
043400     MOVE 'Export Sales' TO WS-ADD-ROW-NAME
043500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
043600     MOVE 30 TO WS-ADD-ROW-ORDER
043700     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
043800     MOVE 'Y' TO WS-ADD-IS-CALC
043900     MOVE 'Y' TO WS-ADD-IS-TOTAL
044000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
044100     MOVE 20 TO WS-ADD-GROUP-ORDER
044200     MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
044300     MOVE 'N' TO WS-ADD-IS-CALC
044400     MOVE 'N' TO WS-ADD-IS-TOTAL
044500     MOVE 10 TO WS-ADD-ROW-ORDER
044600     MOVE 'Opening Stock (Raw Materials)' TO WS-ADD-ROW-NAME
044700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
044800     MOVE 20 TO WS-ADD-ROW-ORDER
044900     MOVE 'Purchases (Raw Materials)' TO WS-ADD-ROW-NAME
045000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
045100     MOVE 30 TO WS-ADD-ROW-ORDER
045200     MOVE 'Freight-in' TO WS-ADD-ROW-NAME
045300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
045400     MOVE 40 TO WS-ADD-ROW-ORDER
045500     MOVE 'Closing Stock (Raw Materials)' TO WS-ADD-ROW-NAME
045600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
045700     MOVE 50 TO WS-ADD-ROW-ORDER
045800     MOVE 'Direct Labor / Wages' TO WS-ADD-ROW-NAME
045900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
046000     MOVE 60 TO WS-ADD-ROW-ORDER
046100     MOVE 'Factory Overheads' TO WS-ADD-ROW-NAME
046200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
046300     MOVE 70 TO WS-ADD-ROW-ORDER
046400     MOVE 'Opening Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
046500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
046600     MOVE 80 TO WS-ADD-ROW-ORDER
046700     MOVE 'Closing Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
046800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
046900     MOVE 90 TO WS-ADD-ROW-ORDER
047000     MOVE 'Opening Stock (Finished Goods)' TO WS-ADD-ROW-NAME
047100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
047200     MOVE 100 TO WS-ADD-ROW-ORDER
047300     MOVE 'Closing Stock (Finished Goods)' TO WS-ADD-ROW-NAME
047400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
047500     MOVE 110 TO WS-ADD-ROW-ORDER
047600     MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
047700     MOVE 'Y' TO WS-ADD-IS-CALC
047800     MOVE 'Y' TO WS-ADD-IS-TOTAL
047900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
048000     MOVE 30 TO WS-ADD-GROUP-ORDER
048100     MOVE 'Selling, General & Administrative Expenses'
048200         TO WS-ADD-GROUP-NAME
048300     MOVE 'N' TO WS-ADD-IS-CALC
048400     MOVE 'N' TO WS-ADD-IS-TOTAL
048500     MOVE 10 TO WS-ADD-ROW-ORDER
048600     MOVE 'Salaries (Admin & Sales)' TO WS-ADD-ROW-NAME
048700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
048800     MOVE 20 TO WS-ADD-ROW-ORDER
048900     MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
049000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
049100     MOVE 30 TO WS-ADD-ROW-ORDER
049200     MOVE 'Office Rent & Utilities' TO WS-ADD-ROW-NAME
049300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
049400     MOVE 40 TO WS-ADD-ROW-ORDER
049500     MOVE 'Depreciation (Office Equipment)' TO WS-ADD-ROW-NAME
049600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
049700     MOVE 50 TO WS-ADD-ROW-ORDER
049800     MOVE 'Freight-out' TO WS-ADD-ROW-NAME
049900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
050000     MOVE 60 TO WS-ADD-ROW-ORDER
050100     MOVE 'Working Capital Interest' TO WS-ADD-ROW-NAME
050200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
050300     MOVE 70 TO WS-ADD-ROW-ORDER
050400     MOVE 'Term Loan Interest' TO WS-ADD-ROW-NAME
050500     MOVE 'Y' TO WS-ADD-IS-CALC
050600     MOVE 'N' TO WS-ADD-IS-TOTAL
050700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
050800     MOVE 80 TO WS-ADD-ROW-ORDER
050900     MOVE 'Selling, General, and Admn. Exp. Total' TO
051000         WS-ADD-ROW-NAME
051100     MOVE 'Y' TO WS-ADD-IS-CALC
051200     MOVE 'Y' TO WS-ADD-IS-TOTAL
051300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
051400     MOVE 40 TO WS-ADD-GROUP-ORDER
051500     MOVE 'Taxes and Profit Appropriation' TO WS-ADD-GROUP-NAME
051600     MOVE 10 TO WS-ADD-ROW-ORDER
051700     MOVE 'Profit Before Tax' TO WS-ADD-ROW-NAME
051800     MOVE 'Y' TO WS-ADD-IS-CALC
051900     MOVE 'N' TO WS-ADD-IS-TOTAL
052000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
052100     MOVE 20 TO WS-ADD-ROW-ORDER
052200     MOVE 'Provision for taxes' TO WS-ADD-ROW-NAME
052300     MOVE 'N' TO WS-ADD-IS-CALC
052400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
052500     MOVE 30 TO WS-ADD-ROW-ORDER
052600     MOVE 'Provision for deferred tax' TO WS-ADD-ROW-NAME
052700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
052800     MOVE 40 TO WS-ADD-ROW-ORDER
052900     MOVE 'Prior year adjustment' TO WS-ADD-ROW-NAME
053000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053100     MOVE 50 TO WS-ADD-ROW-ORDER
053200     MOVE 'Profit After Tax (PAT)' TO WS-ADD-ROW-NAME
053300     MOVE 'Y' TO WS-ADD-IS-CALC
053400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053500     MOVE 60 TO WS-ADD-ROW-ORDER
053600     MOVE 'Equity / Dividend Paid Amount' TO WS-ADD-ROW-NAME
053700     MOVE 'N' TO WS-ADD-IS-CALC
053800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
053900     MOVE 70 TO WS-ADD-ROW-ORDER
054000     MOVE 'Dividend Tax including Surcharge' TO WS-ADD-ROW-NAME
054100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
054200     MOVE 80 TO WS-ADD-ROW-ORDER
054300     MOVE 'Dividend Rate (%)' TO WS-ADD-ROW-NAME
054400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
054500     MOVE 'asset' TO WS-ADD-PAGE
054600     MOVE 10 TO WS-ADD-GROUP-ORDER
054700     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
054800     MOVE 10 TO WS-ADD-ROW-ORDER
054900     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
055000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055100     MOVE 20 TO WS-ADD-ROW-ORDER
055200     MOVE 'Investments' TO WS-ADD-ROW-NAME
055300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055400     MOVE 30 TO WS-ADD-ROW-ORDER
055500     MOVE 'Receivables (other than deferred/exports)' TO
055600         WS-ADD-ROW-NAME
055700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
055800     MOVE 40 TO WS-ADD-ROW-ORDER
055900     MOVE 'Receivables - Export' TO WS-ADD-ROW-NAME
056000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056100     MOVE 50 TO WS-ADD-ROW-ORDER
056200     MOVE 'Installments of deferred receivables' TO
056300         WS-ADD-ROW-NAME
056400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056500     MOVE 60 TO WS-ADD-ROW-ORDER
056600     MOVE 'Inventory - Raw Materials' TO WS-ADD-ROW-NAME
056700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
056800     MOVE 70 TO WS-ADD-ROW-ORDER
056900     MOVE 'Inventory - Stock in Process' TO WS-ADD-ROW-NAME
057000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
057100     MOVE 80 TO WS-ADD-ROW-ORDER
057200     MOVE 'Inventory - Finished Goods' TO WS-ADD-ROW-NAME
057300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
057400     MOVE 90 TO WS-ADD-ROW-ORDER
057500     MOVE 'Advance to Suppliers' TO WS-ADD-ROW-NAME
057600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
057700     MOVE 100 TO WS-ADD-ROW-ORDER
057800     MOVE 'Other Current Assets' TO WS-ADD-ROW-NAME
057900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
058000     MOVE 110 TO WS-ADD-ROW-ORDER
058100     MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
058200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
058300     MOVE 120 TO WS-ADD-ROW-ORDER
058400     MOVE 'Loans and Advances' TO WS-ADD-ROW-NAME
058500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
058600     MOVE 130 TO WS-ADD-ROW-ORDER
058700     MOVE 'Cash in Hand and Bank' TO WS-ADD-ROW-NAME
058800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
058900     MOVE 140 TO WS-ADD-ROW-ORDER
059000     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
059100     MOVE 'Y' TO WS-ADD-IS-CALC
059200     MOVE 'Y' TO WS-ADD-IS-TOTAL
059300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
059400     MOVE 20 TO WS-ADD-GROUP-ORDER
059500     MOVE 'Fixed assets' TO WS-ADD-GROUP-NAME
059600     MOVE 10 TO WS-ADD-ROW-ORDER
059700     MOVE 'Gross block' TO WS-ADD-ROW-NAME
059800     MOVE 'Y' TO WS-ADD-IS-CALC
059900     MOVE 'N' TO WS-ADD-IS-TOTAL
060000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
060100     MOVE 20 TO WS-ADD-ROW-ORDER
060200     MOVE 'Land and Building' TO WS-ADD-ROW-NAME
060300     MOVE 'N' TO WS-ADD-IS-CALC
060400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
060500     MOVE 30 TO WS-ADD-ROW-ORDER
060600     MOVE 'Plant and Machinery' TO WS-ADD-ROW-NAME
060700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
060800     MOVE 40 TO WS-ADD-ROW-ORDER
060900     MOVE 'Furniture and Fixtures' TO WS-ADD-ROW-NAME
061000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061100     MOVE 50 TO WS-ADD-ROW-ORDER
061200     MOVE 'Vehicles' TO WS-ADD-ROW-NAME
061300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061400     MOVE 60 TO WS-ADD-ROW-ORDER
061500     MOVE 'Depreciation Reserve (Cumulative)' TO
061600         WS-ADD-ROW-NAME
061700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
061800     MOVE 70 TO WS-ADD-ROW-ORDER
061900     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
062000     MOVE 'Y' TO WS-ADD-IS-CALC
062100     MOVE 'Y' TO WS-ADD-IS-TOTAL
062200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
062300     MOVE 30 TO WS-ADD-GROUP-ORDER
062400     MOVE 'Total Assets' TO WS-ADD-GROUP-NAME
062500     MOVE 10 TO WS-ADD-ROW-ORDER
062600     MOVE 'Total Assets' TO WS-ADD-ROW-NAME
062700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
062800     MOVE 'liability' TO WS-ADD-PAGE
062900     MOVE 10 TO WS-ADD-GROUP-ORDER
063000     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
063100     MOVE 'N' TO WS-ADD-IS-CALC
063200     MOVE 'N' TO WS-ADD-IS-TOTAL
063300     MOVE 10 TO WS-ADD-ROW-ORDER
063400     MOVE 'Ordinary Share Capital' TO WS-ADD-ROW-NAME
063500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
063600     MOVE 20 TO WS-ADD-ROW-ORDER
063700     MOVE 'Preference Capital (redeemable within 1 year)'
063800         TO WS-ADD-ROW-NAME
063900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
064000     MOVE 30 TO WS-ADD-ROW-ORDER
064100     MOVE 'Reserves and Surplus' TO WS-ADD-ROW-NAME
064200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
064300     MOVE 40 TO WS-ADD-ROW-ORDER
064400     MOVE 'Revaluation Reserve' TO WS-ADD-ROW-NAME
064500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
064600     MOVE 50 TO WS-ADD-ROW-ORDER
064700     MOVE "Profit & Loss Account (debit balance)" TO
064800         WS-ADD-ROW-NAME
064900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065000     MOVE 60 TO WS-ADD-ROW-ORDER
065100     MOVE 'Deferred Tax Liability / Asset' TO WS-ADD-ROW-NAME
065200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065300     MOVE 70 TO WS-ADD-ROW-ORDER
065400     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
065500     MOVE 'Y' TO WS-ADD-IS-CALC
065600     MOVE 'Y' TO WS-ADD-IS-TOTAL
065700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
065800     MOVE 20 TO WS-ADD-GROUP-ORDER
065900     MOVE 'Term liabilities' TO WS-ADD-GROUP-NAME
066000     MOVE 'N' TO WS-ADD-IS-CALC
066100     MOVE 'N' TO WS-ADD-IS-TOTAL
066200     MOVE 10 TO WS-ADD-ROW-ORDER
066300     MOVE 'Preference Shares' TO WS-ADD-ROW-NAME
066400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
066500     MOVE 20 TO WS-ADD-ROW-ORDER
066600     MOVE 'Term loans (excluding installments for 1 year)'
066700         TO WS-ADD-ROW-NAME
066800     MOVE 'Y' TO WS-ADD-IS-CALC
066900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067000     MOVE 30 TO WS-ADD-ROW-ORDER
067100     MOVE 'Sales tax deferred credit' TO WS-ADD-ROW-NAME
067200     MOVE 'N' TO WS-ADD-IS-CALC
067300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067400     MOVE 40 TO WS-ADD-ROW-ORDER
067500     MOVE 'Other liabilities' TO WS-ADD-ROW-NAME
067600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
067700     MOVE 50 TO WS-ADD-ROW-ORDER
067800     MOVE 'Unsecured Loan' TO WS-ADD-ROW-NAME
067900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
068000     MOVE 60 TO WS-ADD-ROW-ORDER
068100     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
068200     MOVE 'Y' TO WS-ADD-IS-CALC
068300     MOVE 'Y' TO WS-ADD-IS-TOTAL
068400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
068500     MOVE 30 TO WS-ADD-GROUP-ORDER
068600     MOVE 'Current liabilities' TO WS-ADD-GROUP-NAME
068700     MOVE 'N' TO WS-ADD-IS-CALC
068800     MOVE 'N' TO WS-ADD-IS-TOTAL
068900     MOVE 10 TO WS-ADD-ROW-ORDER
069000     MOVE 'Short Term Borrowings from Banks' TO
069100         WS-ADD-ROW-NAME
069200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
069300     MOVE 20 TO WS-ADD-ROW-ORDER
069400     MOVE 'Short Term Borrowings from Others' TO
069500         WS-ADD-ROW-NAME
069600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
069700     MOVE 30 TO WS-ADD-ROW-ORDER
069800     MOVE 'Sundry Creditors (Trade)' TO WS-ADD-ROW-NAME
069900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070000     MOVE 40 TO WS-ADD-ROW-ORDER
070100     MOVE 'Advance Payments from Customers' TO WS-ADD-ROW-NAME
070200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070300     MOVE 50 TO WS-ADD-ROW-ORDER
070400     MOVE 'Statutory Dues Payable' TO WS-ADD-ROW-NAME
070500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
070600     MOVE 60 TO WS-ADD-ROW-ORDER
070700     MOVE 'Instalment of Term Loan (due within 1 year)' TO
070800         WS-ADD-ROW-NAME
070900     MOVE 'Y' TO WS-ADD-IS-CALC
071000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
071100     MOVE 70 TO WS-ADD-ROW-ORDER
071200     MOVE 'Unsecured Loans (Short Term)' TO WS-ADD-ROW-NAME
071300     MOVE 'N' TO WS-ADD-IS-CALC
071400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
071500     MOVE 80 TO WS-ADD-ROW-ORDER
071600     MOVE 'Dividend Payable' TO WS-ADD-ROW-NAME
071700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
071800     MOVE 90 TO WS-ADD-ROW-ORDER
071900     MOVE 'Deposits from Dealers / Others' TO WS-ADD-ROW-NAME
072000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072100     MOVE 100 TO WS-ADD-ROW-ORDER
072200     MOVE 'Provision for Taxation' TO WS-ADD-ROW-NAME
072300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072400     MOVE 110 TO WS-ADD-ROW-ORDER
072500     MOVE 'Provision for Other Expenses' TO WS-ADD-ROW-NAME
072600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
072700     MOVE 120 TO WS-ADD-ROW-ORDER
072800     MOVE 'Other Current Liabilities' TO WS-ADD-ROW-NAME
072900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
073000     MOVE 130 TO WS-ADD-ROW-ORDER
073100     MOVE 'Bank Overdraft' TO WS-ADD-ROW-NAME
073200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
073300     MOVE 140 TO WS-ADD-ROW-ORDER
073400     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
073500     MOVE 'Y' TO WS-ADD-IS-CALC
073600     MOVE 'Y' TO WS-ADD-IS-TOTAL
073700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
073800     MOVE 40 TO WS-ADD-GROUP-ORDER
073900     MOVE 'Total Liabilities and Net Worth' TO
074000         WS-ADD-GROUP-NAME
074100     MOVE 10 TO WS-ADD-ROW-ORDER
074200     MOVE 'Total Liabilities and Net Worth' TO WS-ADD-ROW-NAME
074300     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
074400 1300-EXIT.
074500     EXIT.
074600 1100-LOAD-SERVICE-TEMPLATE.
074700     MOVE 'operating' TO WS-ADD-PAGE
074800     MOVE 10 TO WS-ADD-GROUP-ORDER
074900     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
075000     MOVE 'N' TO WS-ADD-IS-CALC
075100     MOVE 'N' TO WS-ADD-IS-TOTAL
075200     MOVE 10 TO WS-ADD-ROW-ORDER
075300     MOVE 'Service Revenue' TO WS-ADD-ROW-NAME
075400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
075500     MOVE 20 TO WS-ADD-ROW-ORDER
075600     MOVE 'Consulting Fees' TO WS-ADD-ROW-NAME
075700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
075800     MOVE 30 TO WS-ADD-ROW-ORDER
075900     MOVE 'Subscription (SaaS) Revenue' TO WS-ADD-ROW-NAME
076000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
076100     MOVE 40 TO WS-ADD-ROW-ORDER
076200     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
076300     MOVE 'Y' TO WS-ADD-IS-CALC
076400     MOVE 'Y' TO WS-ADD-IS-TOTAL
076500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
076600     MOVE 20 TO WS-ADD-GROUP-ORDER
076700     MOVE 'Cost of Revenue (COR)' TO WS-ADD-GROUP-NAME
076800     MOVE 'N' TO WS-ADD-IS-CALC
076900     MOVE 'N' TO WS-ADD-IS-TOTAL
077000     MOVE 10 TO WS-ADD-ROW-ORDER
077100     MOVE 'Salaries - Billable Staff' TO WS-ADD-ROW-NAME
077200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
077300     MOVE 20 TO WS-ADD-ROW-ORDER
077400     MOVE 'Subcontractor Costs' TO WS-ADD-ROW-NAME
077500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
077600     MOVE 30 TO WS-ADD-ROW-ORDER
077700     MOVE 'Cloud Hosting & Infrastructure Costs' TO
077800         WS-ADD-ROW-NAME
077900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078000     MOVE 40 TO WS-ADD-ROW-ORDER
078100     MOVE 'Project-Specific Software Licenses' TO
078200         WS-ADD-ROW-NAME
078300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078400     MOVE 50 TO WS-ADD-ROW-ORDER
078500     MOVE 'Total Cost of Revenue' TO WS-ADD-ROW-NAME
078600     MOVE 'Y' TO WS-ADD-IS-CALC
078700     MOVE 'Y' TO WS-ADD-IS-TOTAL
078800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
078900     MOVE 30 TO WS-ADD-GROUP-ORDER
079000     MOVE 'Selling, General & Administrative Expenses'
079100         TO WS-ADD-GROUP-NAME
079200     MOVE 'N' TO WS-ADD-IS-CALC
079300     MOVE 'N' TO WS-ADD-IS-TOTAL
079400     MOVE 10 TO WS-ADD-ROW-ORDER
079500     MOVE 'Salaries - Sales & Admin' TO WS-ADD-ROW-NAME
079600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
079700     MOVE 20 TO WS-ADD-ROW-ORDER
079800     MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
079900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
080000     MOVE 30 TO WS-ADD-ROW-ORDER
080100     MOVE 'Rent & Utilities (Office)' TO WS-ADD-ROW-NAME
080200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
080300     MOVE 40 TO WS-ADD-ROW-ORDER
080400     MOVE 'Travel & Entertainment' TO WS-ADD-ROW-NAME
080500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
080600     MOVE 50 TO WS-ADD-ROW-ORDER
080700     MOVE 'Professional Fees (Legal, Accounting)' TO
080800         WS-ADD-ROW-NAME
080900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
081000     MOVE 'asset' TO WS-ADD-PAGE
081100     MOVE 10 TO WS-ADD-GROUP-ORDER
081200     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
081300     MOVE 10 TO WS-ADD-ROW-ORDER
081400     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
081500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
081600     MOVE 20 TO WS-ADD-ROW-ORDER
081700     MOVE 'Accounts Receivable (from clients)' TO
081800         WS-ADD-ROW-NAME
081900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
082000     MOVE 30 TO WS-ADD-ROW-ORDER
082100     MOVE 'Work in Progress (Unbilled Revenue)' TO
082200         WS-ADD-ROW-NAME
082300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
082400     MOVE 40 TO WS-ADD-ROW-ORDER
082500     MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
082600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
082700     MOVE 50 TO WS-ADD-ROW-ORDER
082800     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
082900     MOVE 'Y' TO WS-ADD-IS-CALC
083000     MOVE 'Y' TO WS-ADD-IS-TOTAL
083100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
083200     MOVE 20 TO WS-ADD-GROUP-ORDER
083300     MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
083400     MOVE 'N' TO WS-ADD-IS-CALC
083500     MOVE 'N' TO WS-ADD-IS-TOTAL
083600     MOVE 10 TO WS-ADD-ROW-ORDER
083700     MOVE 'Laptops & Computers' TO WS-ADD-ROW-NAME
083800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
083900     MOVE 20 TO WS-ADD-ROW-ORDER
084000     MOVE 'Office Furniture' TO WS-ADD-ROW-NAME
084100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
084200     MOVE 30 TO WS-ADD-ROW-ORDER
084300     MOVE 'Leasehold Improvements' TO WS-ADD-ROW-NAME
084400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
084500     MOVE 40 TO WS-ADD-ROW-ORDER
084600     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
084700     MOVE 'Y' TO WS-ADD-IS-CALC
084800     MOVE 'Y' TO WS-ADD-IS-TOTAL
084900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
085000     MOVE 'liability' TO WS-ADD-PAGE
085100     MOVE 10 TO WS-ADD-GROUP-ORDER
085200     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
085300     MOVE 'N' TO WS-ADD-IS-CALC
085400     MOVE 'N' TO WS-ADD-IS-TOTAL
085500     MOVE 10 TO WS-ADD-ROW-ORDER
085600     MOVE 'Share Capital' TO WS-ADD-ROW-NAME
085700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
085800     MOVE 20 TO WS-ADD-ROW-ORDER
085900     MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
086000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
086100     MOVE 30 TO WS-ADD-ROW-ORDER
086200     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
086300     MOVE 'Y' TO WS-ADD-IS-CALC
086400     MOVE 'Y' TO WS-ADD-IS-TOTAL
086500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
086600     MOVE 20 TO WS-ADD-GROUP-ORDER
086700     MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
086710     MOVE 'N' TO WS-ADD-IS-CALC
086720     MOVE 'N' TO WS-ADD-IS-TOTAL
086800     MOVE 10 TO WS-ADD-ROW-ORDER
086900     MOVE 'Long-term Loans' TO WS-ADD-ROW-NAME
086910     MOVE 'Y' TO WS-ADD-IS-CALC
087000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
087100     MOVE 20 TO WS-ADD-ROW-ORDER
087200     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
087210     MOVE 'Y' TO WS-ADD-IS-CALC
087300     MOVE 'Y' TO WS-ADD-IS-TOTAL
087400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
087500     MOVE 30 TO WS-ADD-GROUP-ORDER
087600     MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
087700     MOVE 'N' TO WS-ADD-IS-CALC
087800     MOVE 'N' TO WS-ADD-IS-TOTAL
087900     MOVE 10 TO WS-ADD-ROW-ORDER
088000     MOVE 'Accounts Payable' TO WS-ADD-ROW-NAME
088100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
088200     MOVE 20 TO WS-ADD-ROW-ORDER
088300     MOVE 'Accrued Expenses (Payroll, Rent)' TO
088400         WS-ADD-ROW-NAME
088500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
088600     MOVE 30 TO WS-ADD-ROW-ORDER
088700     MOVE 'Deferred Revenue (Pre-payments from clients)' TO
088800         WS-ADD-ROW-NAME
088900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
089000     MOVE 40 TO WS-ADD-ROW-ORDER
089100     MOVE 'Short-term Loans' TO WS-ADD-ROW-NAME
089200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
089300     MOVE 50 TO WS-ADD-ROW-ORDER
089400     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
089500     MOVE 'Y' TO WS-ADD-IS-CALC
089600     MOVE 'Y' TO WS-ADD-IS-TOTAL
089700     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
089800 1100-EXIT.
089900     EXIT.
090000 1200-LOAD-WHOLESALE-TEMPLATE.
090100     MOVE 'operating' TO WS-ADD-PAGE
090200     MOVE 10 TO WS-ADD-GROUP-ORDER
090300     MOVE 'Revenue' TO WS-ADD-GROUP-NAME
090400     MOVE 'N' TO WS-ADD-IS-CALC
090500     MOVE 'N' TO WS-ADD-IS-TOTAL
090600     MOVE 10 TO WS-ADD-ROW-ORDER
090700     MOVE 'Wholesale Revenue' TO WS-ADD-ROW-NAME
090800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
090900     MOVE 20 TO WS-ADD-ROW-ORDER
091000     MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
091100     MOVE 'Y' TO WS-ADD-IS-CALC
091200     MOVE 'Y' TO WS-ADD-IS-TOTAL
091300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
091400     MOVE 20 TO WS-ADD-GROUP-ORDER
091500     MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
091600     MOVE 'N' TO WS-ADD-IS-CALC
091700     MOVE 'N' TO WS-ADD-IS-TOTAL
091800     MOVE 10 TO WS-ADD-ROW-ORDER
091900     MOVE 'Opening Inventory' TO WS-ADD-ROW-NAME
092000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
092100     MOVE 20 TO WS-ADD-ROW-ORDER
092200     MOVE 'Purchases (Stock-in-Trade)' TO WS-ADD-ROW-NAME
092300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
092400     MOVE 30 TO WS-ADD-ROW-ORDER
092500     MOVE 'Freight-in' TO WS-ADD-ROW-NAME
092600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
092700     MOVE 40 TO WS-ADD-ROW-ORDER
092800     MOVE 'Closing Inventory' TO WS-ADD-ROW-NAME
092900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
093000     MOVE 50 TO WS-ADD-ROW-ORDER
093100     MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
093200     MOVE 'Y' TO WS-ADD-IS-CALC
093300     MOVE 'Y' TO WS-ADD-IS-TOTAL
093400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
093500     MOVE 30 TO WS-ADD-GROUP-ORDER
093600     MOVE 'Selling, General & Administrative Expenses'
093700         TO WS-ADD-GROUP-NAME
093800     MOVE 'N' TO WS-ADD-IS-CALC
093900     MOVE 'N' TO WS-ADD-IS-TOTAL
094000     MOVE 10 TO WS-ADD-ROW-ORDER
094100     MOVE 'Warehouse Rent & Utilities' TO WS-ADD-ROW-NAME
094200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
094300     MOVE 20 TO WS-ADD-ROW-ORDER
094400     MOVE 'Warehouse Staff Salaries' TO WS-ADD-ROW-NAME
094500     PERFORM 1050-ADD-ROW THRU 1050-EXIT
094600     MOVE 30 TO WS-ADD-ROW-ORDER
094700     MOVE 'Logistics & Freight-out' TO WS-ADD-ROW-NAME
094800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
094900     MOVE 40 TO WS-ADD-ROW-ORDER
095000     MOVE 'Sales Team Salaries & Commission' TO
095100         WS-ADD-ROW-NAME
095200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
095300     MOVE 'asset' TO WS-ADD-PAGE
095400     MOVE 10 TO WS-ADD-GROUP-ORDER
095500     MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
095600     MOVE 10 TO WS-ADD-ROW-ORDER
095700     MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
095800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
095900     MOVE 20 TO WS-ADD-ROW-ORDER
096000     MOVE 'Accounts Receivable' TO WS-ADD-ROW-NAME
096100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
096200     MOVE 30 TO WS-ADD-ROW-ORDER
096300     MOVE 'Inventory' TO WS-ADD-ROW-NAME
096400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
096500     MOVE 40 TO WS-ADD-ROW-ORDER
096600     MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
096700     MOVE 'Y' TO WS-ADD-IS-CALC
096800     MOVE 'Y' TO WS-ADD-IS-TOTAL
096900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
097000     MOVE 20 TO WS-ADD-GROUP-ORDER
097100     MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
097200     MOVE 'N' TO WS-ADD-IS-CALC
097300     MOVE 'N' TO WS-ADD-IS-TOTAL
097400     MOVE 10 TO WS-ADD-ROW-ORDER
097500     MOVE 'Warehouse Property' TO WS-ADD-ROW-NAME
097600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
097700     MOVE 20 TO WS-ADD-ROW-ORDER
097800     MOVE 'Warehouse Equipment (Racking, Forklifts)' TO
097900         WS-ADD-ROW-NAME
098000     PERFORM 1050-ADD-ROW THRU 1050-EXIT
098100     MOVE 30 TO WS-ADD-ROW-ORDER
098200     MOVE 'Delivery Trucks' TO WS-ADD-ROW-NAME
098300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
098400     MOVE 40 TO WS-ADD-ROW-ORDER
098500     MOVE 'Office Equipment' TO WS-ADD-ROW-NAME
098600     PERFORM 1050-ADD-ROW THRU 1050-EXIT
098700     MOVE 50 TO WS-ADD-ROW-ORDER
098800     MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
098900     MOVE 'Y' TO WS-ADD-IS-CALC
099000     MOVE 'Y' TO WS-ADD-IS-TOTAL
099100     PERFORM 1050-ADD-ROW THRU 1050-EXIT
099200     MOVE 'liability' TO WS-ADD-PAGE
099300     MOVE 10 TO WS-ADD-GROUP-ORDER
099400     MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
099500     MOVE 'N' TO WS-ADD-IS-CALC
099600     MOVE 'N' TO WS-ADD-IS-TOTAL
099700     MOVE 10 TO WS-ADD-ROW-ORDER
099800     MOVE 'Share Capital' TO WS-ADD-ROW-NAME
099900     PERFORM 1050-ADD-ROW THRU 1050-EXIT
100000     MOVE 20 TO WS-ADD-ROW-ORDER
100100     MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
100200     PERFORM 1050-ADD-ROW THRU 1050-EXIT
100300     MOVE 30 TO WS-ADD-ROW-ORDER
100400     MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
100500     MOVE 'Y' TO WS-ADD-IS-CALC
100600     MOVE 'Y' TO WS-ADD-IS-TOTAL
100700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
100800     MOVE 20 TO WS-ADD-GROUP-ORDER
100900     MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
100910     MOVE 'N' TO WS-ADD-IS-CALC
100920     MOVE 'N' TO WS-ADD-IS-TOTAL
101000     MOVE 10 TO WS-ADD-ROW-ORDER
101100     MOVE 'Long-term Loans (Warehouse Mortgage)' TO
101200         WS-ADD-ROW-NAME
101210     MOVE 'Y' TO WS-ADD-IS-CALC
101300     PERFORM 1050-ADD-ROW THRU 1050-EXIT
101400     MOVE 20 TO WS-ADD-ROW-ORDER
101500     MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
101510     MOVE 'Y' TO WS-ADD-IS-CALC
101600     MOVE 'Y' TO WS-ADD-IS-TOTAL
101700     PERFORM 1050-ADD-ROW THRU 1050-EXIT
101800     MOVE 30 TO WS-ADD-GROUP-ORDER
101900     MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
102000     MOVE 'N' TO WS-ADD-IS-CALC
102100     MOVE 'N' TO WS-ADD-IS-TOTAL
102200     MOVE 10 TO WS-ADD-ROW-ORDER
102300     MOVE 'Accounts Payable (to Suppliers)' TO WS-ADD-ROW-NAME
102400     PERFORM 1050-ADD-ROW THRU 1050-EXIT
102500     MOVE 20 TO WS-ADD-ROW-ORDER
102600     MOVE 'Line of Credit (Inventory)' TO WS-ADD-ROW-NAME
102700     MOVE 'Y' TO WS-ADD-IS-CALC
102800     PERFORM 1050-ADD-ROW THRU 1050-EXIT
102900     MOVE 30 TO WS-ADD-ROW-ORDER
103000     MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
103100     MOVE 'Y' TO WS-ADD-IS-TOTAL
103200     PERFORM 1050-ADD-ROW THRU 1050-EXIT.
103300 1200-EXIT.
103400     EXIT.
103500******************************************************************
103600*    1400-INIT-RATIO-TABLE - FIXED 17-RATIO, 4-CATEGORY ORDER   *
103700*    PRINTED IN 3200-PRINT-RATIOS - CMA REQ CMA-0047.           *
103800******************************************************************
103900 1400-INIT-RATIO-TABLE.
104000     MOVE ZERO TO WS-RATIO-COUNT
104100     MOVE '1' TO WS-RT2-CATEGORY-HOLD
104200     MOVE 'Current Ratio' TO WS-RT2-KEY-HOLD
104300     MOVE '>= 1.33' TO WS-RT2-IDEAL-HOLD
104400     MOVE 'N' TO WS-RT2-CURR-HOLD
104500     MOVE SPACE TO WS-RT2-SFX-HOLD
104600     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
104700     MOVE 'Quick Ratio' TO WS-RT2-KEY-HOLD
104800     MOVE '>= 1.00' TO WS-RT2-IDEAL-HOLD
104900     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
105000     MOVE 'Net Working Capital (NWC)' TO WS-RT2-KEY-HOLD
105100     MOVE '> Rs 0' TO WS-RT2-IDEAL-HOLD
105200     MOVE 'Y' TO WS-RT2-CURR-HOLD
105300     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
105400     MOVE '2' TO WS-RT2-CATEGORY-HOLD
105500     MOVE 'N' TO WS-RT2-CURR-HOLD
105600     MOVE 'Debt-to-Equity Ratio (DER)' TO WS-RT2-KEY-HOLD
105700     MOVE '<= 2.00' TO WS-RT2-IDEAL-HOLD
105800     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
105900     MOVE 'TOL/TNW' TO WS-RT2-KEY-HOLD
106000     MOVE '<= 3.00' TO WS-RT2-IDEAL-HOLD
106100     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
106200     MOVE 'Interest Coverage Ratio (ISCR)' TO WS-RT2-KEY-HOLD
106300     MOVE '>= 2.00' TO WS-RT2-IDEAL-HOLD
106400     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
106500     MOVE 'Debt Service Coverage Ratio (DSCR)' TO
106600         WS-RT2-KEY-HOLD
106700     MOVE '>= 1.20' TO WS-RT2-IDEAL-HOLD
106800     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
106900     MOVE '3' TO WS-RT2-CATEGORY-HOLD
107000     MOVE 'Gross Profit Margin (%)' TO WS-RT2-KEY-HOLD
107100     MOVE '> 0 PCT' TO WS-RT2-IDEAL-HOLD
107200     MOVE '%' TO WS-RT2-SFX-HOLD
107300     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
107400     MOVE 'Operating Profit Margin (%)' TO WS-RT2-KEY-HOLD
107500     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
107600     MOVE 'Net Profit Margin (%)' TO WS-RT2-KEY-HOLD
107700     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
107800     MOVE 'Return on Capital Employed (ROCE)' TO
107900         WS-RT2-KEY-HOLD
108000     MOVE '> 10 PCT' TO WS-RT2-IDEAL-HOLD
108100     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
108200     MOVE 'Return on Equity (ROE)' TO WS-RT2-KEY-HOLD
108300     MOVE '>= 15 PCT' TO WS-RT2-IDEAL-HOLD
108400     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
108500     MOVE '4' TO WS-RT2-CATEGORY-HOLD
108600     MOVE 'Inventory Turnover' TO WS-RT2-KEY-HOLD
108700     MOVE '>= 4' TO WS-RT2-IDEAL-HOLD
108800     MOVE 'x' TO WS-RT2-SFX-HOLD
108900     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
109000     MOVE 'Inventory Days' TO WS-RT2-KEY-HOLD
109100     MOVE '<= 90' TO WS-RT2-IDEAL-HOLD
109200     MOVE 'd' TO WS-RT2-SFX-HOLD
109300     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
109400     MOVE 'Debtors Turnover' TO WS-RT2-KEY-HOLD
109500     MOVE '>= 6' TO WS-RT2-IDEAL-HOLD
109600     MOVE 'x' TO WS-RT2-SFX-HOLD
109700     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
109800     MOVE 'Collection Period (Days)' TO WS-RT2-KEY-HOLD
109900     MOVE '<= 60' TO WS-RT2-IDEAL-HOLD
110000     MOVE 'd' TO WS-RT2-SFX-HOLD
110100     PERFORM 1450-ADD-RATIO THRU 1450-EXIT
110200     MOVE 'Cash Conversion Cycle' TO WS-RT2-KEY-HOLD
110300     MOVE '<= 60' TO WS-RT2-IDEAL-HOLD
110400     PERFORM 1450-ADD-RATIO THRU 1450-EXIT.
110500 1400-EXIT.
110600     EXIT.
110700 1450-ADD-RATIO.
110800     ADD 1 TO WS-RATIO-COUNT
110900     SET RT2-NX TO WS-RATIO-COUNT
111000     MOVE WS-RT2-CATEGORY-HOLD TO WS-RT2-CATEGORY (RT2-NX)
111100     MOVE WS-RT2-KEY-HOLD      TO WS-RT2-KEY (RT2-NX)
111200     MOVE WS-RT2-IDEAL-HOLD    TO WS-RT2-IDEAL (RT2-NX)
111300     MOVE WS-RT2-CURR-HOLD     TO WS-RT2-IS-CURRENCY (RT2-NX)
111400     MOVE WS-RT2-SFX-HOLD      TO WS-RT2-SUFFIX (RT2-NX)
111500     MOVE ZERO TO WS-YR-SUB
111600     PERFORM 1460-CLEAR-ONE-RATIO-YEAR THRU 1460-EXIT
111700         10 TIMES.
111800 1450-EXIT.
111900     EXIT.
112000 1460-CLEAR-ONE-RATIO-YEAR.
112100     ADD 1 TO WS-YR-SUB
112200     SET RT2Y-NX TO WS-YR-SUB
112300     MOVE ZERO TO WS-RT2-YR (RT2-NX, RT2Y-NX).
112400 1460-EXIT.
112500     EXIT.
112600******************************************************************
112700*    2000-BUILD-YEAR-SETTINGS - U1 - SAME INDIAN FY CLASSIFY    *
112800*    LOGIC AS CMP.BAT001 AND LNP.BAT002 - CMA REQ CMA-0046.     *
112900******************************************************************
113000 2000-BUILD-YEAR-SETTINGS.
113100     MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
113200     IF WS-RUN-DATE-MM >= 4
113300         MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
113400     ELSE
113500         COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
113600     END-IF
113700     MOVE ZERO TO WS-YR-SUB
113800     PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
113900         RPM-TOTAL-YEARS TIMES.
114000 2000-EXIT.
114100     EXIT.
114200 2050-BUILD-ONE-YEAR.
114300     ADD 1 TO WS-YR-SUB
114400     SET YR-NX TO WS-YR-SUB
114500     MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
114600     COMPUTE WS-YR-YEAR (YR-NX) = RPM-START-YEAR + WS-YR-SUB - 1
114700     PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
114800     EVALUATE TRUE
114900         WHEN WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
115000             MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
115100         WHEN WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
115200             MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
115300         WHEN OTHER
115400             MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
115500     END-EVALUATE.
115600 2050-EXIT.
115700     EXIT.
115800 2100-BUILD-YEAR-DISPLAY.
115900     COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
116000     MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
116100     STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
116200         DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
116300 2100-EXIT.
116400     EXIT.
116500******************************************************************
116600*    4000-LOAD-CELL-TABLE - READS CELLOUT, MATCHES EACH CELL TO *
116700*    ITS TEMPLATE ROW AND LOADS WS-CELL-TABLE - CMA-0046.       *
116800******************************************************************
116900 4000-LOAD-CELL-TABLE.
117000     MOVE ZERO TO WS-RW-SUB
117100     PERFORM 4010-CLEAR-ONE-CELL-ROW THRU 4010-EXIT 100 TIMES
117200     PERFORM 4020-READ-CELL-OUTPUT THRU 4020-EXIT
117300     PERFORM 4030-LOAD-ONE-CELL THRU 4030-EXIT
117400         UNTIL CELL-EOF.
117500 4000-EXIT.
117600     EXIT.
117700 4010-CLEAR-ONE-CELL-ROW.
117800     ADD 1 TO WS-RW-SUB
117900     SET CR-NX TO WS-RW-SUB
118000     MOVE ZERO TO WS-YR-SUB
118100     PERFORM 4015-CLEAR-ONE-CELL-YEAR THRU 4015-EXIT 10 TIMES.
118200 4010-EXIT.
118300     EXIT.
118400 4015-CLEAR-ONE-CELL-YEAR.
118500     ADD 1 TO WS-YR-SUB
118600     SET CY-NX TO WS-YR-SUB
118700     MOVE ZERO TO WS-CELL-YR (CR-NX, CY-NX).
118800 4015-EXIT.
118900     EXIT.
119000 4020-READ-CELL-OUTPUT.
119100     READ FDC-CELL-OUTPUT
119200         AT END SET CELL-EOF TO TRUE
119300     END-READ.
119400 4020-EXIT.
119500     EXIT.
119600 4030-LOAD-ONE-CELL.
119700     PERFORM 4050-FIND-ROW-SUB THRU 4050-EXIT
119800     IF WS-RW-SUB > ZERO
119900         SET CR-NX TO WS-RW-SUB
120000         SET CY-NX TO FDO-YEAR-SEQ
120100         MOVE FDO-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
120200     END-IF
120300     PERFORM 4020-READ-CELL-OUTPUT THRU 4020-EXIT.
120400 4030-EXIT.
120500     EXIT.
120600 4050-FIND-ROW-SUB.
120700     MOVE ZERO TO WS-RW-SUB
120800     PERFORM 4060-CHECK-ROW-MATCH THRU 4060-EXIT
120900         VARYING RW-NX-2 FROM 1 BY 1
121000         UNTIL RW-NX-2 > WS-ROW-COUNT OR WS-RW-SUB > ZERO.
121100 4050-EXIT.
121200     EXIT.
121300 4060-CHECK-ROW-MATCH.
121400     IF WS-RW-PAGE (RW-NX-2) = FDO-PAGE
121500         AND WS-RW-GROUP-ORDER (RW-NX-2) = FDO-GROUP-ORDER
121600         AND WS-RW-ROW-ORDER (RW-NX-2) = FDO-ROW-ORDER
121700         SET WS-RW-SUB TO RW-NX-2
121800     END-IF.
121900 4060-EXIT.
122000     EXIT.
122100******************************************************************
122200*    4500-LOAD-LOAN-TABLE - READS LOANSUM AND BUILDS ONE TABLE  *
122300*    ENTRY PER LOAN ID, ONE COLUMN PER REPORT YEAR - CMA-0046.  *
122400******************************************************************
122500 4500-LOAD-LOAN-TABLE.
122600     MOVE ZERO TO WS-LOAN-COUNT
122700     PERFORM 4510-READ-LOAN-SUMMARY THRU 4510-EXIT
122800     PERFORM 4520-LOAD-ONE-LOAN THRU 4520-EXIT
122900         UNTIL LOAN-EOF.
123000 4500-EXIT.
123100     EXIT.
123200 4510-READ-LOAN-SUMMARY.
123300     READ TLS-LOAN-SUMMARY
123400         AT END SET LOAN-EOF TO TRUE
123500     END-READ.
123600 4510-EXIT.
123700     EXIT.
123800 4520-LOAD-ONE-LOAN.
123900     PERFORM 4530-FIND-LOAN-SUB THRU 4530-EXIT
124000     IF WS-LOAN-SUB = ZERO
124100         ADD 1 TO WS-LOAN-COUNT
124200         MOVE WS-LOAN-COUNT TO WS-LOAN-SUB
124300         SET LN-NX TO WS-LOAN-SUB
124400         MOVE LSO-LOAN-ID TO WS-LN-ID (LN-NX)
124500     END-IF
124600     SET LN-NX TO WS-LOAN-SUB
124700     SET LY-NX TO LSO-YEAR-SEQ
124800     MOVE LSO-OPENING   TO WS-LN-OPENING (LN-NX, LY-NX)
124900     MOVE LSO-INTEREST  TO WS-LN-INTEREST (LN-NX, LY-NX)
125000     MOVE LSO-PRINCIPAL TO WS-LN-PRINCIPAL (LN-NX, LY-NX)
125100     MOVE LSO-CLOSING   TO WS-LN-CLOSING (LN-NX, LY-NX)
125200     MOVE LSO-EMI       TO WS-LN-EMI (LN-NX, LY-NX)
125300     PERFORM 4510-READ-LOAN-SUMMARY THRU 4510-EXIT.
125400 4520-EXIT.
125500     EXIT.
125600 4530-FIND-LOAN-SUB.
125700     MOVE ZERO TO WS-LOAN-SUB
125800     PERFORM 4540-CHECK-LOAN-MATCH THRU 4540-EXIT
125900         VARYING LN-NX-2 FROM 1 BY 1
126000         UNTIL LN-NX-2 > WS-LOAN-COUNT OR WS-LOAN-SUB > ZERO.
126100 4530-EXIT.
126200     EXIT.
126300 4540-CHECK-LOAN-MATCH.
126400     IF WS-LN-ID (LN-NX-2) = LSO-LOAN-ID
126500         SET WS-LOAN-SUB TO LN-NX-2
126600     END-IF.
126700 4540-EXIT.
126800     EXIT.
126900******************************************************************
127000*    4700-LOAD-RATIO-TABLE - READS RATIOIN AND MATCHES EACH     *
127100*    VALUE TO ITS RATIO-KEY TABLE ENTRY - CMA REQ CMA-0047.     *
127200******************************************************************
127300 4700-LOAD-RATIO-TABLE.
127400     PERFORM 4710-READ-RATIO-INPUT THRU 4710-EXIT
127500     PERFORM 4720-LOAD-ONE-RATIO THRU 4720-EXIT
127600         UNTIL RATIO-EOF.
127700 4700-EXIT.
127800     EXIT.
127900 4710-READ-RATIO-INPUT.
128000     READ RAT-RATIO-INPUT
128100         AT END SET RATIO-EOF TO TRUE
128200     END-READ.
128300 4710-EXIT.
128400     EXIT.
128500 4720-LOAD-ONE-RATIO.
128600     PERFORM 4730-FIND-RATIO-SUB THRU 4730-EXIT
128700     IF WS-RATIO-SUB-2 > ZERO
128800         SET RT2-NX TO WS-RATIO-SUB-2
128900         SET RT2Y-NX TO RT-YEAR-SEQ
129000         MOVE RT-VALUE TO WS-RT2-YR (RT2-NX, RT2Y-NX)
129100     END-IF
129200     PERFORM 4710-READ-RATIO-INPUT THRU 4710-EXIT.
129300 4720-EXIT.
129400     EXIT.
129500 4730-FIND-RATIO-SUB.
129600     MOVE ZERO TO WS-RATIO-SUB-2
129700     PERFORM 4740-CHECK-RATIO-MATCH THRU 4740-EXIT
129800         VARYING RT2-NX2 FROM 1 BY 1
129900         UNTIL RT2-NX2 > WS-RATIO-COUNT
130000             OR WS-RATIO-SUB-2 > ZERO.
130100 4730-EXIT.
130200     EXIT.
130300 4740-CHECK-RATIO-MATCH.
130400     IF WS-RT2-KEY (RT2-NX2) = RT-RATIO-KEY
130500         SET WS-RATIO-SUB-2 TO RT2-NX2
130600     END-IF.
130700 4740-EXIT.
130800     EXIT.
130900******************************************************************
131000*    3000-PRINT-STATEMENT - U6 - TITLE BLOCK, YEAR HEADER, AND  *
131100*    THE THREE PAGE BODIES (OPERATING, ASSET, LIABILITY), WITH  *
131200*    A CONTROL BREAK ON PAGE AND GROUP - CMA REQ CMA-0046.      *
131300******************************************************************
131400 3000-PRINT-STATEMENT.
131500     MOVE SPACES TO WS-PR-CUR-PAGE
131600     MOVE ZERO TO WS-PR-CUR-GROUP
131700     SET RW-NX TO 1
131800     PERFORM 3020-PRINT-ONE-ROW THRU 3020-EXIT
131900         WS-ROW-COUNT TIMES.
132000 3000-EXIT.
132100     EXIT.
132200 3020-PRINT-ONE-ROW.
132300     IF WS-RW-PAGE (RW-NX) NOT = WS-PR-CUR-PAGE
132400         MOVE WS-RW-PAGE (RW-NX) TO WS-PR-CUR-PAGE
132500         MOVE ZERO TO WS-PR-CUR-GROUP
132600         PERFORM 3010-PRINT-TITLE-BLOCK THRU 3010-EXIT
132700         PERFORM 3015-PRINT-YEAR-HEADER THRU 3015-EXIT
132800     END-IF
132900     IF WS-RW-GROUP-ORDER (RW-NX) NOT = WS-PR-CUR-GROUP
133000         MOVE WS-RW-GROUP-ORDER (RW-NX) TO WS-PR-CUR-GROUP
133100         PERFORM 3030-PRINT-GROUP-HEADING THRU 3030-EXIT
133200     END-IF
133300     PERFORM 3040-PRINT-DETAIL-ROW THRU 3040-EXIT
133400     IF WS-RW-TOTAL-YES (RW-NX)
133500         PERFORM 3045-PRINT-UNDERLINE THRU 3045-EXIT
133600     END-IF
133700     SET RW-NX UP BY 1.
133800 3020-EXIT.
133900     EXIT.
134000 3010-PRINT-TITLE-BLOCK.
134100     MOVE SPACES TO WS-TITLE-LINE
134200     MOVE 'COMPANY:' TO WS-TL-LABEL
134300     MOVE RPM-COMPANY-NAME TO WS-TL-COMPANY
134400     MOVE 'SECTOR:' TO WS-TL-SECTOR-LABEL
134500     MOVE RPM-SECTOR TO WS-TL-SECTOR
134600     MOVE 'REPORT SPAN:' TO WS-TL-SPAN-LABEL
134700     PERFORM 3012-BUILD-SPAN-TEXT THRU 3012-EXIT
134800     MOVE WS-TITLE-LINE TO RPR-REPORT-LISTING-REC
134900     WRITE RPR-REPORT-LISTING-REC AFTER ADVANCING TOP-OF-FORM.
135000 3010-EXIT.
135100     EXIT.
135200 3012-BUILD-SPAN-TEXT.
135300     MOVE SPACES TO WS-TL-SPAN
135400     STRING WS-YR-DISPLAY (1) ' to ' WS-YR-DISPLAY
135500             (RPM-TOTAL-YEARS)
135600         DELIMITED BY SIZE INTO WS-TL-SPAN.
135700 3012-EXIT.
135800     EXIT.
135900 3015-PRINT-YEAR-HEADER.
136000     MOVE SPACES TO WS-YEAR-HEADER-LINE
136100     MOVE 'Line Item' TO WS-YH-LABEL
136200     PERFORM 3017-BUILD-ONE-YEAR-HDR THRU 3017-EXIT
136300         VARYING YH-NX FROM 1 BY 1
136400         UNTIL YH-NX > RPM-TOTAL-YEARS
136500     MOVE WS-YEAR-HEADER-LINE TO RPR-REPORT-LISTING-REC
136600     WRITE RPR-REPORT-LISTING-REC.
136700 3015-EXIT.
136800     EXIT.
136900 3017-BUILD-ONE-YEAR-HDR.
137000     SET YR-NX TO YH-NX
137100     MOVE SPACES TO WS-YH-COL (YH-NX)
137200     STRING WS-YR-DISPLAY (YR-NX) ' ' WS-YR-TYPE (YR-NX) (1:1)
137300         DELIMITED BY SIZE INTO WS-YH-COL (YH-NX).
137400 3017-EXIT.
137500     EXIT.
137600 3030-PRINT-GROUP-HEADING.
137700     MOVE SPACES TO WS-DETAIL-LINE
137800     MOVE WS-RW-GROUP-NAME (RW-NX) TO WS-DT-LABEL
137900     MOVE WS-DETAIL-LINE TO RPR-REPORT-LISTING-REC
138000     WRITE RPR-REPORT-LISTING-REC.
138100 3030-EXIT.
138200     EXIT.
138300 3040-PRINT-DETAIL-ROW.
138400     MOVE SPACES TO WS-DETAIL-LINE
138500     IF WS-RW-TOTAL-YES (RW-NX)
138600         MOVE WS-RW-ROW-NAME (RW-NX) TO WS-DT-LABEL
138700     ELSE
138800         STRING '  ' WS-RW-ROW-NAME (RW-NX)
138900             DELIMITED BY SIZE INTO WS-DT-LABEL
139000     END-IF
139100     SET CR-NX TO RW-NX
139200     PERFORM 3042-BUILD-ONE-AMOUNT-COL THRU 3042-EXIT
139300         VARYING DT-NX FROM 1 BY 1
139400         UNTIL DT-NX > RPM-TOTAL-YEARS
139500     MOVE WS-DETAIL-LINE TO RPR-REPORT-LISTING-REC
139600     WRITE RPR-REPORT-LISTING-REC.
139700 3040-EXIT.
139800     EXIT.
139900 3042-BUILD-ONE-AMOUNT-COL.
140000     SET CY-NX TO DT-NX
140100     MOVE WS-CELL-YR (CR-NX, CY-NX) TO WS-FMT-VALUE
140200     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
140300     MOVE WS-FMT-RESULT TO WS-DT-COL (DT-NX).
140400 3042-EXIT.
140500     EXIT.
140600 3045-PRINT-UNDERLINE.
140700     MOVE ALL '-' TO WS-DETAIL-LINE-ALT
140800     MOVE WS-DETAIL-LINE-ALT TO RPR-REPORT-LISTING-REC
140900     WRITE RPR-REPORT-LISTING-REC.
141000 3045-EXIT.
141100     EXIT.
141200******************************************************************
141300*    3100-PRINT-LOAN-SCHEDULE - U6 - ONE BLOCK PER LOAN, ONE    *
141400*    LINE PER REPORT YEAR - CMA REQ CMA-0046.                  *
141500******************************************************************
141600 3100-PRINT-LOAN-SCHEDULE.
141700     MOVE SPACES TO WS-LOAN-LINE
141800     MOVE 'LOAN REPAYMENT SCHEDULE' TO WS-LL-LABEL
141900     MOVE WS-LOAN-LINE TO RPR-REPORT-LISTING-REC
142000     WRITE RPR-REPORT-LISTING-REC AFTER ADVANCING TOP-OF-FORM
142100     IF WS-LOAN-COUNT > ZERO
142200         SET LN-NX TO 1
142300         PERFORM 3110-PRINT-ONE-LOAN THRU 3110-EXIT
142400             WS-LOAN-COUNT TIMES
142500     END-IF.
142600 3100-EXIT.
142700     EXIT.
142800 3110-PRINT-ONE-LOAN.
142900     PERFORM 3120-PRINT-ONE-LOAN-YEAR THRU 3120-EXIT
143000         VARYING LY-NX FROM 1 BY 1
143100         UNTIL LY-NX > RPM-TOTAL-YEARS
143200     SET LN-NX UP BY 1.
143300 3110-EXIT.
143400     EXIT.
143500 3120-PRINT-ONE-LOAN-YEAR.
143600     MOVE SPACES TO WS-LOAN-LINE
143700     STRING 'Loan ' WS-LN-ID (LN-NX)
143800         DELIMITED BY SIZE INTO WS-LL-LABEL
143900     SET YR-NX TO LY-NX
144000     MOVE WS-YR-DISPLAY (YR-NX) TO WS-LL-YEAR-DISPLAY
144100     MOVE WS-LN-OPENING (LN-NX, LY-NX) TO WS-FMT-VALUE
144200     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
144300     MOVE WS-FMT-RESULT TO WS-LL-OPENING
144400     MOVE WS-LN-INTEREST (LN-NX, LY-NX) TO WS-FMT-VALUE
144500     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
144600     MOVE WS-FMT-RESULT TO WS-LL-INTEREST
144700     MOVE WS-LN-PRINCIPAL (LN-NX, LY-NX) TO WS-FMT-VALUE
144800     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
144900     MOVE WS-FMT-RESULT TO WS-LL-PRINCIPAL
145000     MOVE WS-LN-CLOSING (LN-NX, LY-NX) TO WS-FMT-VALUE
145100     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
145200     MOVE WS-FMT-RESULT TO WS-LL-CLOSING
145300     MOVE WS-LN-EMI (LN-NX, LY-NX) TO WS-FMT-VALUE
145400     PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
145500     MOVE WS-FMT-RESULT TO WS-LL-EMI
145600     MOVE WS-LOAN-LINE TO RPR-REPORT-LISTING-REC
145700     WRITE RPR-REPORT-LISTING-REC.
145800 3120-EXIT.
145900     EXIT.
146000******************************************************************
146100*    3200-PRINT-RATIOS - U6 - FOUR CATEGORY HEADINGS, ONE LINE  *
146200*    PER RATIO, ONE COLUMN PER REPORT YEAR WITH A GOOD/WARN/BAD *
146300*    STATUS TAG - CMA REQ CMA-0047.                             *
146400******************************************************************
146500 3200-PRINT-RATIOS.
146600     MOVE SPACE TO WS-PR-CUR-CATEGORY
146700     SET RT2-NX TO 1
146800     PERFORM 3210-PRINT-ONE-RATIO THRU 3210-EXIT
146900         WS-RATIO-COUNT TIMES.
147000 3200-EXIT.
147100     EXIT.
147200 3210-PRINT-ONE-RATIO.
147300     IF WS-RT2-CATEGORY (RT2-NX) NOT = WS-PR-CUR-CATEGORY
147400         MOVE WS-RT2-CATEGORY (RT2-NX) TO WS-PR-CUR-CATEGORY
147500         PERFORM 3220-PRINT-CATEGORY-HEADING THRU 3220-EXIT
147600     END-IF
147700     MOVE SPACES TO WS-RATIO-LINE
147800     MOVE WS-RT2-KEY (RT2-NX) TO WS-RL-LABEL
147900     MOVE WS-RT2-IDEAL (RT2-NX) TO WS-RL-IDEAL
148000     PERFORM 3230-BUILD-ONE-RATIO-COL THRU 3230-EXIT
148100         VARYING RL-NX FROM 1 BY 1
148200         UNTIL RL-NX > RPM-TOTAL-YEARS
148300     MOVE WS-RATIO-LINE TO RPR-REPORT-LISTING-REC
148400     WRITE RPR-REPORT-LISTING-REC
148500     SET RT2-NX UP BY 1.
148600 3210-EXIT.
148700     EXIT.
148800 3220-PRINT-CATEGORY-HEADING.
148900     MOVE SPACES TO WS-RATIO-LINE
149000     EVALUATE WS-PR-CUR-CATEGORY
149100         WHEN '1' MOVE 'LIQUIDITY RATIOS' TO WS-RL-LABEL
149200         WHEN '2' MOVE 'SOLVENCY RATIOS' TO WS-RL-LABEL
149300         WHEN '3' MOVE 'PROFITABILITY RATIOS' TO WS-RL-LABEL
149400         WHEN '4' MOVE 'TURNOVER RATIOS' TO WS-RL-LABEL
149500     END-EVALUATE
149600     MOVE WS-RATIO-LINE TO RPR-REPORT-LISTING-REC
149700     WRITE RPR-REPORT-LISTING-REC.
149800 3220-EXIT.
149900     EXIT.
150000 3230-BUILD-ONE-RATIO-COL.
150100     SET RT2Y-NX TO RL-NX
150200     MOVE WS-RT2-KEY (RT2-NX) TO WS-CLS-KEY
150300     MOVE WS-RT2-YR (RT2-NX, RT2Y-NX) TO WS-CLS-VALUE
150400     PERFORM 9100-CLASSIFY-RATIO THRU 9100-EXIT
150500     IF WS-RT2-IS-CURRENCY (RT2-NX) = 'Y'
150600         MOVE WS-CLS-VALUE TO WS-FMT-VALUE
150700         PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
150800         MOVE WS-FMT-RESULT (4:11) TO WS-CLS-TEXT
150900     ELSE
151000         MOVE WS-CLS-VALUE TO WS-CLS-VALUE-ED
151100         MOVE WS-CLS-VALUE-ED TO WS-CLS-TEXT (1:9)
151200         MOVE WS-RT2-SUFFIX (RT2-NX) TO WS-CLS-TEXT (10:2)
151300     END-IF
151400     EVALUATE TRUE
151500         WHEN WS-CLS-IS-GOOD MOVE 'G ' TO WS-CLS-STATUS-SHORT
151600         WHEN WS-CLS-IS-WARN MOVE 'W ' TO WS-CLS-STATUS-SHORT
151700         WHEN OTHER MOVE 'B ' TO WS-CLS-STATUS-SHORT
151800     END-EVALUATE
151900     MOVE SPACES TO WS-RL-COL (RL-NX)
152000     STRING WS-CLS-TEXT WS-CLS-STATUS-SHORT
152100         DELIMITED BY SIZE INTO WS-RL-COL (RL-NX).
152200 3230-EXIT.
152300     EXIT.
152400******************************************************************
152500*    9000-FORMAT-INDIAN-CURRENCY - U6 - RS/LAKH/CRORE FORMAT,   *
152600*    INDIAN (2-2-3) DIGIT GROUPING BUILT BY HAND, NO INTRINSIC  *
152700*    FUNCTIONS - CMA REQ CMA-0076.                              *
152800******************************************************************
152900 9000-FORMAT-INDIAN-CURRENCY.
153000     IF WS-FMT-VALUE = ZERO
153100         MOVE 'Rs 0' TO WS-FMT-TEXT
153200         MOVE 5 TO WS-FMT-PTR
153300     ELSE
153400         IF WS-FMT-VALUE < ZERO
153500             MOVE 'Y' TO WS-FMT-NEG-SW
153600             COMPUTE WS-FMT-ABS = WS-FMT-VALUE * -1
153700         ELSE
153800             MOVE 'N' TO WS-FMT-NEG-SW
153900             MOVE WS-FMT-VALUE TO WS-FMT-ABS
154000         END-IF
154100         IF WS-FMT-ABS >= 10000000
154200             MOVE 'Y' TO WS-FMT-SCALED-SW
154300             COMPUTE WS-FMT-SCALED ROUNDED = WS-FMT-ABS / 10000000
154400             MOVE ' Cr' TO WS-FMT-SUFFIX
154500             PERFORM 9055-BUILD-SCALED-TEXT THRU 9055-EXIT
154600         ELSE
154700             IF WS-FMT-ABS >= 100000
154800                 MOVE 'Y' TO WS-FMT-SCALED-SW
154900                 COMPUTE WS-FMT-SCALED ROUNDED =
155000                         WS-FMT-ABS / 100000
155100                 MOVE ' L' TO WS-FMT-SUFFIX
155200                 PERFORM 9055-BUILD-SCALED-TEXT THRU 9055-EXIT
155300             ELSE
155400                 MOVE 'N' TO WS-FMT-SCALED-SW
155500                 COMPUTE WS-FMT-INT-VAL ROUNDED = WS-FMT-ABS
155600                 PERFORM 9050-GROUP-INDIAN-DIGITS THRU 9050-EXIT
155700             END-IF
155800         END-IF
155900         PERFORM 9060-ASSEMBLE-CURRENCY-TEXT THRU 9060-EXIT
156000     END-IF
156100     PERFORM 9090-RIGHT-JUSTIFY THRU 9090-EXIT.
156200 9000-EXIT.
156300     EXIT.
156400 9050-GROUP-INDIAN-DIGITS.
156500     MOVE ZERO TO WS-FMT-GROUPED
156600     MOVE 12 TO WS-FMT-SRC-POS
156700     MOVE 20 TO WS-FMT-OUT-POS
156800     MOVE 0  TO WS-FMT-GRP-DIGITS
156900     MOVE 3  TO WS-FMT-GRP-MAX
157000     PERFORM 9052-EMIT-ONE-DIGIT THRU 9052-EXIT 12 TIMES
157100     MOVE 0  TO WS-FMT-TRIMS-DONE
157200     MOVE 19 TO WS-FMT-TRIM-CNT
157300     PERFORM 9070-TRIM-LEADING-ZEROS THRU 9070-EXIT
157400         UNTIL (WS-FMT-GROUPED (1:1) NOT = '0'
157500                 AND WS-FMT-GROUPED (1:1) NOT = ',')
157600             OR WS-FMT-TRIM-CNT = 0
157700     COMPUTE WS-FMT-GRP-LEN = 20 - WS-FMT-TRIMS-DONE.
157800 9050-EXIT.
157900     EXIT.
158000 9052-EMIT-ONE-DIGIT.
158100     MOVE WS-FMT-DIGITS-X (WS-FMT-SRC-POS:1)
158200         TO WS-FMT-GROUPED (WS-FMT-OUT-POS:1)
158300     SUBTRACT 1 FROM WS-FMT-SRC-POS
158400     SUBTRACT 1 FROM WS-FMT-OUT-POS
158500     ADD 1 TO WS-FMT-GRP-DIGITS
158600     IF WS-FMT-SRC-POS > 0
158700         IF WS-FMT-GRP-DIGITS = WS-FMT-GRP-MAX
158800             MOVE ',' TO WS-FMT-GROUPED (WS-FMT-OUT-POS:1)
158900             SUBTRACT 1 FROM WS-FMT-OUT-POS
159000             MOVE 0 TO WS-FMT-GRP-DIGITS
159100             MOVE 2 TO WS-FMT-GRP-MAX
159200         END-IF
159300     END-IF.
159400 9052-EXIT.
159500     EXIT.
159600 9055-BUILD-SCALED-TEXT.
159700     MOVE WS-FMT-SCALED TO WS-FMT-SCALED-ED
159800     MOVE WS-FMT-SCALED-ED TO WS-FMT-SCALED-TEXT
159900     MOVE ZERO TO WS-FMT-LEAD-BLANKS
160000     INSPECT WS-FMT-SCALED-TEXT TALLYING WS-FMT-LEAD-BLANKS
160100         FOR LEADING SPACE
160200     COMPUTE WS-FMT-SCALED-LEN = 10 - WS-FMT-LEAD-BLANKS.
160300 9055-EXIT.
160400     EXIT.
160500 9060-ASSEMBLE-CURRENCY-TEXT.
160600     MOVE SPACES TO WS-FMT-TEXT
160700     MOVE 1 TO WS-FMT-PTR
160800     IF WS-FMT-IS-NEG
160900         STRING '-' DELIMITED BY SIZE INTO WS-FMT-TEXT
161000             WITH POINTER WS-FMT-PTR
161100     END-IF
161200     STRING 'Rs' DELIMITED BY SIZE INTO WS-FMT-TEXT
161300         WITH POINTER WS-FMT-PTR
161400     IF WS-FMT-IS-SCALED
161500         STRING WS-FMT-SCALED-TEXT (WS-FMT-LEAD-BLANKS + 1 :
161600                 WS-FMT-SCALED-LEN)
161700             DELIMITED BY SIZE INTO WS-FMT-TEXT
161800             WITH POINTER WS-FMT-PTR
161900         STRING WS-FMT-SUFFIX DELIMITED BY SIZE INTO WS-FMT-TEXT
162000             WITH POINTER WS-FMT-PTR
162100     ELSE
162200         STRING WS-FMT-GROUPED (1 : WS-FMT-GRP-LEN)
162300             DELIMITED BY SIZE INTO WS-FMT-TEXT
162400             WITH POINTER WS-FMT-PTR
162500     END-IF.
162600 9060-EXIT.
162700     EXIT.
162800 9070-TRIM-LEADING-ZEROS.
162900     MOVE WS-FMT-GROUPED (2:19) TO WS-FMT-GROUPED
163000     ADD 1 TO WS-FMT-TRIMS-DONE
163100     SUBTRACT 1 FROM WS-FMT-TRIM-CNT.
163200 9070-EXIT.
163300     EXIT.
163400 9090-RIGHT-JUSTIFY.
163500     MOVE SPACES TO WS-FMT-RESULT
163600     COMPUTE WS-FMT-TEXT-LEN = WS-FMT-PTR - 1
163700     IF WS-FMT-TEXT-LEN > 14
163800         MOVE WS-FMT-TEXT (WS-FMT-TEXT-LEN - 13 : 14)
163900             TO WS-FMT-RESULT
164000     ELSE
164100         COMPUTE WS-FMT-RJ-START = 15 - WS-FMT-TEXT-LEN
164200         MOVE WS-FMT-TEXT (1 : WS-FMT-TEXT-LEN)
164300             TO WS-FMT-RESULT (WS-FMT-RJ-START : WS-FMT-TEXT-LEN)
164400     END-IF.
164500 9090-EXIT.
164600     EXIT.
164700******************************************************************
164800*    9100-CLASSIFY-RATIO - U6 - GOOD/WARN/BAD THRESHOLD TABLE   *
164900*    FOR ALL 17 RATIOIN KEYS - CMA REQ CMA-0047.                *
165000******************************************************************
165100 9100-CLASSIFY-RATIO.
165200     EVALUATE TRUE
165300         WHEN WS-CLS-CURRENT-RATIO
165400             EVALUATE TRUE
165500                 WHEN WS-CLS-VALUE >= 1.33
165600                     SET WS-CLS-IS-GOOD TO TRUE
165700                 WHEN WS-CLS-VALUE >= 1.00
165800                     SET WS-CLS-IS-WARN TO TRUE
165900                 WHEN OTHER
166000                     SET WS-CLS-IS-BAD TO TRUE
166100             END-EVALUATE
166200         WHEN WS-CLS-QUICK-RATIO
166300             EVALUATE TRUE
166400                 WHEN WS-CLS-VALUE >= 1.00
166500                     SET WS-CLS-IS-GOOD TO TRUE
166600                 WHEN WS-CLS-VALUE >= 0.70
166700                     SET WS-CLS-IS-WARN TO TRUE
166800                 WHEN OTHER
166900                     SET WS-CLS-IS-BAD TO TRUE
167000             END-EVALUATE
167100         WHEN WS-CLS-NWC
167200             EVALUATE TRUE
167300                 WHEN WS-CLS-VALUE > ZERO
167400                     SET WS-CLS-IS-GOOD TO TRUE
167500                 WHEN WS-CLS-VALUE >= -10000
167600                     SET WS-CLS-IS-WARN TO TRUE
167700                 WHEN OTHER
167800                     SET WS-CLS-IS-BAD TO TRUE
167900             END-EVALUATE
168000         WHEN WS-CLS-DER
168100             EVALUATE TRUE
168200                 WHEN WS-CLS-VALUE <= 2.00
168300                     SET WS-CLS-IS-GOOD TO TRUE
168400                 WHEN WS-CLS-VALUE <= 3.00
168500                     SET WS-CLS-IS-WARN TO TRUE
168600                 WHEN OTHER
168700                     SET WS-CLS-IS-BAD TO TRUE
168800             END-EVALUATE
168900         WHEN WS-CLS-TOL-TNW
169000             EVALUATE TRUE
169100                 WHEN WS-CLS-VALUE <= 3.00
169200                     SET WS-CLS-IS-GOOD TO TRUE
169300                 WHEN WS-CLS-VALUE <= 4.00
169400                     SET WS-CLS-IS-WARN TO TRUE
169500                 WHEN OTHER
169600                     SET WS-CLS-IS-BAD TO TRUE
169700             END-EVALUATE
169800         WHEN WS-CLS-ISCR
169900             EVALUATE TRUE
170000                 WHEN WS-CLS-VALUE >= 2.00
170100                     SET WS-CLS-IS-GOOD TO TRUE
170200                 WHEN WS-CLS-VALUE >= 1.50
170300                     SET WS-CLS-IS-WARN TO TRUE
170400                 WHEN OTHER
170500                     SET WS-CLS-IS-BAD TO TRUE
170600             END-EVALUATE
170700         WHEN WS-CLS-DSCR
170800             EVALUATE TRUE
170900                 WHEN WS-CLS-VALUE >= 1.20
171000                     SET WS-CLS-IS-GOOD TO TRUE
171100                 WHEN WS-CLS-VALUE >= 1.00
171200                     SET WS-CLS-IS-WARN TO TRUE
171300                 WHEN OTHER
171400                     SET WS-CLS-IS-BAD TO TRUE
171500             END-EVALUATE
171600         WHEN WS-CLS-GROSS-MARGIN
171700             PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
171800         WHEN WS-CLS-OPERATING-MARGIN
171900             PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
172000         WHEN WS-CLS-NET-MARGIN
172100             PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
172200         WHEN WS-CLS-ROCE
172300             EVALUATE TRUE
172400                 WHEN WS-CLS-VALUE > 10.00
172500                     SET WS-CLS-IS-GOOD TO TRUE
172600                 WHEN WS-CLS-VALUE >= 5.00
172700                     SET WS-CLS-IS-WARN TO TRUE
172800                 WHEN OTHER
172900                     SET WS-CLS-IS-BAD TO TRUE
173000             END-EVALUATE
173100         WHEN WS-CLS-ROE
173200             EVALUATE TRUE
173300                 WHEN WS-CLS-VALUE >= 15.00
173400                     SET WS-CLS-IS-GOOD TO TRUE
173500                 WHEN WS-CLS-VALUE >= 10.00
173600                     SET WS-CLS-IS-WARN TO TRUE
173700                 WHEN OTHER
173800                     SET WS-CLS-IS-BAD TO TRUE
173900             END-EVALUATE
174000         WHEN WS-CLS-INVENTORY-TURNOVER
174100             EVALUATE TRUE
174200                 WHEN WS-CLS-VALUE >= 4.00
174300                     SET WS-CLS-IS-GOOD TO TRUE
174400                 WHEN WS-CLS-VALUE >= 2.00
174500                     SET WS-CLS-IS-WARN TO TRUE
174600                 WHEN OTHER
174700                     SET WS-CLS-IS-BAD TO TRUE
174800             END-EVALUATE
174900         WHEN WS-CLS-INVENTORY-DAYS
175000             EVALUATE TRUE
175100                 WHEN WS-CLS-VALUE <= 90.00
175200                     SET WS-CLS-IS-GOOD TO TRUE
175300                 WHEN WS-CLS-VALUE <= 120.00
175400                     SET WS-CLS-IS-WARN TO TRUE
175500                 WHEN OTHER
175600                     SET WS-CLS-IS-BAD TO TRUE
175700             END-EVALUATE
175800         WHEN WS-CLS-DEBTORS-TURNOVER
175900             EVALUATE TRUE
176000                 WHEN WS-CLS-VALUE >= 6.00
176100                     SET WS-CLS-IS-GOOD TO TRUE
176200                 WHEN WS-CLS-VALUE >= 4.00
176300                     SET WS-CLS-IS-WARN TO TRUE
176400                 WHEN OTHER
176500                     SET WS-CLS-IS-BAD TO TRUE
176600             END-EVALUATE
176700         WHEN WS-CLS-COLLECTION-PERIOD
176800             EVALUATE TRUE
176900                 WHEN WS-CLS-VALUE <= 60.00
177000                     SET WS-CLS-IS-GOOD TO TRUE
177100                 WHEN WS-CLS-VALUE <= 90.00
177200                     SET WS-CLS-IS-WARN TO TRUE
177300                 WHEN OTHER
177400                     SET WS-CLS-IS-BAD TO TRUE
177500             END-EVALUATE
177600         WHEN WS-CLS-CASH-CONVERSION
177700             EVALUATE TRUE
177800                 WHEN WS-CLS-VALUE <= 60.00
177900                     SET WS-CLS-IS-GOOD TO TRUE
178000                 WHEN WS-CLS-VALUE <= 90.00
178100                     SET WS-CLS-IS-WARN TO TRUE
178200                 WHEN OTHER
178300                     SET WS-CLS-IS-BAD TO TRUE
178400             END-EVALUATE
178500         WHEN OTHER
178600             SET WS-CLS-IS-BAD TO TRUE
178700     END-EVALUATE.
178800 9100-EXIT.
178900     EXIT.
179000 9110-CLASSIFY-MARGIN.
179100     EVALUATE TRUE
179200         WHEN WS-CLS-VALUE > ZERO
179300             SET WS-CLS-IS-GOOD TO TRUE
179400         WHEN WS-CLS-VALUE >= -5.00
179500             SET WS-CLS-IS-WARN TO TRUE
179600         WHEN OTHER
179700             SET WS-CLS-IS-BAD TO TRUE
179800     END-EVALUATE.
179900 9110-EXIT.
180000     EXIT.

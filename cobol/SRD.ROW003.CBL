000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SRD-ROW-DEFN.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 03/18/1988.
000600 DATE-COMPILED. 03/18/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* SRD-ROW-DEFN - ONE ENTRY PER STATEMENT LINE ITEM.  THE FIXED   *
001000* SECTOR TEMPLATES (INDUSTRY/SERVICE/WHOLESALE) ARE LOADED INTO  *
001100* THIS SHAPE BY 1000-INIT-TEMPLATE-TABLES IN CMP.BAT001 AND      *
001200* RPR.BAT003 - RETAIL REUSES THE WHOLESALE TABLE.                *
001300*                                                                *
001400* CHANGE LOG.                                                    *
001500*   03/18/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0003.         *
001600*   10/05/88  RN     ADDED RD-IS-CALCULATED SWITCH CMA-0017.     *
001700*   02/20/90  KPS    ADDED RD-IS-TOTAL SWITCH CMA-0039.          *
001800*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
001900*   01/09/93  DLT    ADDED FILLER PAD TO 120-BYTE RECORD CMA-0057.
002000*   03/15/96  RN     RD-PAGE WIDENED TO X(9) FOR "liability"     *
002100*                    CR CMA-0071.                                *
002200*   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
002300*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT SRD-ROW-DEFN ASSIGN TO "ROWDEF"
003200         ORGANIZATION IS LINE SEQUENTIAL.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 FD  SRD-ROW-DEFN.
003600 01  SRD-ROW-DEFN.
003700     05  RD-PAGE                       PIC X(09).
003800         88  RD-PAGE-OPERATING             VALUE 'operating'.
003900         88  RD-PAGE-ASSET                 VALUE 'asset'.
004000         88  RD-PAGE-LIABILITY             VALUE 'liability'.
004100     05  RD-GROUP-ORDER                PIC 9(02).
004120     05  RD-GROUP-ORDER-X REDEFINES RD-GROUP-ORDER
004140                                        PIC X(02).
004200     05  RD-GROUP-NAME                 PIC X(45).
004300     05  RD-ROW-ORDER                  PIC 9(03).
004320     05  RD-ROW-ORDER-X REDEFINES RD-ROW-ORDER
004340                                        PIC X(03).
004400     05  RD-ROW-NAME                   PIC X(45).
004500     05  RD-IS-CALCULATED              PIC X(01).
004600         88  RD-CALCULATED-YES             VALUE 'Y'.
004700         88  RD-CALCULATED-NO              VALUE 'N'.
004800     05  RD-IS-TOTAL                   PIC X(01).
004900         88  RD-TOTAL-YES                  VALUE 'Y'.
005000         88  RD-TOTAL-NO                   VALUE 'N'.
005020     05  RD-FLAGS-COMBINED REDEFINES RD-IS-TOTAL
005040                                        PIC X(01).
005100     05  FILLER                        PIC X(14).
005200 WORKING-STORAGE SECTION.
005300 PROCEDURE DIVISION.
005400 0000-LAYOUT-ONLY.
005500*    CATALOGED RECORD LAYOUT FOR ROWDEF.
005600     STOP RUN.

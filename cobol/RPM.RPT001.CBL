000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPM-REPORT-MASTER.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 03/11/1988.
000600 DATE-COMPILED. 03/11/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* RPM-REPORT-MASTER CARRIES ONE CMA PROJECT-REPORT HEADER PER   *
001000* BANK CUSTOMER RUN - SECTOR, REPORT SPAN AND RUN DATE DRIVE    *
001100* EVERY OTHER MEMBER IN THIS LIBRARY.                           *
001200*                                                                *
001300* CHANGE LOG.                                                    *
001400*   03/11/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0001.         *
001500*   09/22/88  RN     ADDED SECTOR 88-LEVELS PER CR CMA-0014.     *
001600*   02/14/89  KPS    WIDENED COMPANY-NAME TO X(30) CR CMA-0022.  *
001700*   11/03/89  KPS    ADDED TOTAL-YEARS UPPER-BOUND NOTE CMA-0031.*
001800*   06/18/90  RN     CURRENT-DATE-YYYYMMDD REPLACES 2-DIGIT YR   *
001900*                    FIELD - CR CMA-0040.                       *
002000*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
002100*   01/09/93  DLT    ADDED FILLER PAD TO 80-BYTE RECORD CMA-0055.*
002200*   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0061.  *
002300*   03/15/96  RN     RETAIL SECTOR ADDED TO 88-LEVEL SET CMA-0070*
002400*   12/01/98  DLT    YEAR-2000 REVIEW - CURRENT-DATE-YYYYMMDD    *
002500*                    ALREADY FULL 4-DIGIT YEAR, NO CHANGE.       *
002600*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002700*   07/19/00  PVR    ADDED WHOLESALE SECTOR 88-LEVEL CMA-0082.   *
002800*   05/02/03  PVR    COMMENT CLEAN-UP, NO LAYOUT CHANGE.         *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  RPM-REPORT-MASTER.
004100 01  RPM-REPORT-MASTER.
004200*                 -- REPORT IDENTITY --
004300     05  RPM-RPT-ID                    PIC 9(05).
004320     05  RPM-RPT-ID-X REDEFINES RPM-RPT-ID
004340                                        PIC X(05).
004400     05  RPM-COMPANY-NAME              PIC X(30).
004500*                 -- SECTOR, DRIVES TEMPLATE SELECTION --
004600     05  RPM-SECTOR                    PIC X(10).
004700         88  RPM-SECTOR-SERVICE            VALUE 'service'.
004800         88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
004900         88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
005000         88  RPM-SECTOR-RETAIL             VALUE 'retail'.
005100*                 -- REPORT SPAN --
005200     05  RPM-START-YEAR                PIC 9(04).
005220     05  RPM-START-YEAR-X REDEFINES RPM-START-YEAR
005240                                        PIC X(04).
005300     05  RPM-TOTAL-YEARS                PIC 9(02).
005400         88  RPM-TOTAL-YEARS-MAX           VALUE 10.
005500*                 -- RUN DATE, DRIVES FY CLASSIFICATION --
005600     05  RPM-CURRENT-DATE-YYYYMMDD.
005700         10  RPM-CUR-DATE-CCYY         PIC 9(04).
005800         10  RPM-CUR-DATE-MM           PIC 9(02).
005900         10  RPM-CUR-DATE-DD           PIC 9(02).
005920     05  RPM-CURRENT-DATE-NUMERIC REDEFINES RPM-CURRENT-DATE-YYYYMMDD
005940                                        PIC 9(08).
006000     05  FILLER                        PIC X(35).
006100 WORKING-STORAGE SECTION.
006200 PROCEDURE DIVISION.
006300 0000-LAYOUT-ONLY.
006400*    THIS MEMBER CARRIES NO EXECUTABLE LOGIC - IT IS THE
006500*    CATALOGED RECORD LAYOUT FOR RPTMAST, HAND-KEPT IN SYNC
006600*    WITH THE FILE SECTION OF CMP.BAT001, LNP.BAT002 AND
006700*    RPR.BAT003.
006800     STOP RUN.

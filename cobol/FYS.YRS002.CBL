000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FYS-YEAR-SETTING.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED. 03/14/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* FYS-YEAR-SETTING - ONE ENTRY PER REPORT COLUMN, BUILT BY       *
001000* CMP.BAT001/LNP.BAT002/RPR.BAT003 FROM RPM-REPORT-MASTER.       *
001100* YS-TYPE CLASSIFIES THE COLUMN AGAINST THE INDIAN APR-MAR       *
001200* FINANCIAL YEAR THAT CONTAINS RPM-CURRENT-DATE-YYYYMMDD.        *
001300*                                                                *
001400* CHANGE LOG.                                                    *
001500*   03/14/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0002.         *
001600*   09/22/88  RN     ADDED YS-DISPLAY "YYYY-YYYY" FIELD CMA-0015.*
001700*   02/20/90  KPS    YS-TYPE WIDENED TO X(11) FOR "PROVISIONAL"  *
001800*                    CR CMA-0038.                                *
001900*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
002000*   01/09/93  DLT    ADDED FILLER PAD TO 40-BYTE RECORD CMA-0056.*
002100*   12/01/98  DLT    Y2K REVIEW - YS-YEAR ALREADY 4-DIGIT CCYY.  *
002200*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002300*   05/02/03  PVR    COMMENT CLEAN-UP, NO LAYOUT CHANGE.         *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT FYS-YEAR-SETTING ASSIGN TO "YRSET"
003200         ORGANIZATION IS LINE SEQUENTIAL.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 FD  FYS-YEAR-SETTING.
003600 01  FYS-YEAR-SETTING.
003700     05  YS-SEQ                        PIC 9(02).
003720     05  YS-SEQ-X REDEFINES YS-SEQ     PIC X(02).
003800     05  YS-YEAR                       PIC 9(04).
003820     05  YS-YEAR-X REDEFINES YS-YEAR   PIC X(04).
003900     05  YS-DISPLAY                    PIC X(09).
003920     05  YS-DISPLAY-PARTS REDEFINES YS-DISPLAY.
003930         10  YS-DISPLAY-CCYY-PART      PIC X(04).
003940         10  FILLER                    PIC X(05).
004000     05  YS-TYPE                       PIC X(11).
004100         88  YS-TYPE-ACTUAL                VALUE 'Actual'.
004200         88  YS-TYPE-PROVISIONAL           VALUE 'Provisional'.
004300         88  YS-TYPE-PROJECTED             VALUE 'Projected'.
004400     05  FILLER                        PIC X(10).
004500 WORKING-STORAGE SECTION.
004600 PROCEDURE DIVISION.
004700 0000-LAYOUT-ONLY.
004800*    CATALOGED RECORD LAYOUT FOR YRSET - U1 WORKING-STORAGE
004900*    TABLES IN THE THREE BATCH PROGRAMS FOLLOW THIS SHAPE.
005000     STOP RUN.

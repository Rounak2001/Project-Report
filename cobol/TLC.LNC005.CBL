000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TLC-LOAN-CONFIG.
000300 AUTHOR. KAMALA.P.SHETTY.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 05/09/1990.
000600 DATE-COMPILED. 05/09/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* TLC-LOAN-CONFIG - ONE TERM LOAN TO BE AMORTIZED BY             *
001000* LNP.BAT002 AND SUMMARIZED INTO THE LOAN-SCHEDULE SECTION OF    *
001100* THE PRINTED REPORT.                                            *
001200*                                                                *
001300* CHANGE LOG.                                                    *
001400*   05/09/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0041.         *
001500*   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
001600*   01/09/93  DLT    ADDED FILLER PAD TO 60-BYTE RECORD CMA-0059.*
001700*   03/15/96  RN     LN-METHOD 88-LEVELS ADDED CMA-0072.         *
001800*   12/01/98  DLT    Y2K REVIEW - LN-START-DATE IS 9(8) CCYYMMDD,*
001900*                    NO CHANGE REQUIRED.                         *
002000*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002100*   07/19/00  PVR    ADDED LN-START-YEAR-SEQ CMA-0083.           *
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT TLC-LOAN-CONFIG ASSIGN TO "LOANIN"
003000         ORGANIZATION IS LINE SEQUENTIAL.
003100 DATA DIVISION.
003200 FILE SECTION.
003300 FD  TLC-LOAN-CONFIG.
003400 01  TLC-LOAN-CONFIG.
003500     05  LN-ID                         PIC 9(03).
003520     05  LN-ID-X REDEFINES LN-ID       PIC X(03).
003600     05  LN-AMOUNT                     PIC S9(13)V99
003700         SIGN TRAILING SEPARATE.
003720     05  LN-AMOUNT-BYTES REDEFINES LN-AMOUNT
003740                                        PIC X(16).
003800     05  LN-RATE                       PIC 9(03)V99.
003900     05  LN-TENURE-MONTHS              PIC 9(03).
004000     05  LN-MORATORIUM-MONTHS          PIC 9(03).
004100     05  LN-METHOD                     PIC X(06).
004200         88  LN-METHOD-EMI                 VALUE 'EMI'.
004300         88  LN-METHOD-BULLET              VALUE 'BULLET'.
004400     05  LN-START-YEAR-SEQ             PIC 9(02).
004500     05  LN-START-DATE.
004600         10  LN-START-DATE-CCYY        PIC 9(04).
004700         10  LN-START-DATE-MM          PIC 9(02).
004800         10  LN-START-DATE-DD          PIC 9(02).
004820     05  LN-START-DATE-NUMERIC REDEFINES LN-START-DATE
004840                                        PIC 9(08).
004900     05  FILLER                        PIC X(17).
005000 WORKING-STORAGE SECTION.
005100 PROCEDURE DIVISION.
005200 0000-LAYOUT-ONLY.
005300*    CATALOGED RECORD LAYOUT FOR LOANIN.
005400     STOP RUN.

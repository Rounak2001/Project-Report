000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FDC-DATA-CELL.
000300 AUTHOR. R.NAGARAJAN.
000400 INSTALLATION. CMA-PROJECT-REPORTING.
000500 DATE-WRITTEN. 03/21/1988.
000600 DATE-COMPILED. 03/21/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
000800******************************************************************
000900* FDC-DATA-CELL - ONE POSTED OR COMPUTED AMOUNT FOR A STATEMENT  *
001000* ROW IN A GIVEN REPORT YEAR.  CELLIN FEEDS CMP.BAT001 SORTED    *
001100* PAGE/GROUP-ORDER/ROW-ORDER/YEAR-SEQ; CELLOUT CARRIES THE SAME  *
001200* SHAPE BACK OUT AFTER POSTING, STOCK ROLL-FORWARD AND TOTALS.   *
001300*                                                                *
001400* CHANGE LOG.                                                    *
001500*   03/21/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0004.         *
001600*   11/02/88  RN     FD-ROW-NAME ADDED FOR STOCK-MATCHING RULES  *
001700*                    CR CMA-0019.                                *
001800*   04/02/91  DLT    RENUMBERED LEVELS, FD-VALUE MADE SIGNED     *
001900*                    S9(12)V99 - CR CMA-0044.                    *
002000*   01/09/93  DLT    ADDED FILLER PAD TO 90-BYTE RECORD CMA-0058.*
002100*   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0062.  *
002200*   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
002300*   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT FDC-DATA-CELL ASSIGN TO "CELLIO"
003200         ORGANIZATION IS LINE SEQUENTIAL.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 FD  FDC-DATA-CELL.
003600 01  FDC-DATA-CELL.
003700     05  FD-PAGE                       PIC X(09).
003800     05  FD-GROUP-ORDER                PIC 9(02).
003850     05  FD-GROUP-ORDER-X REDEFINES FD-GROUP-ORDER
003860                                        PIC X(02).
003900     05  FD-ROW-ORDER                  PIC 9(03).
003950     05  FD-ROW-ORDER-X REDEFINES FD-ROW-ORDER
003970                                        PIC X(03).
004000     05  FD-ROW-NAME                   PIC X(45).
004100     05  FD-YEAR-SEQ                   PIC 9(02).
004200     05  FD-VALUE                      PIC S9(12)V99
004300         SIGN TRAILING SEPARATE.
004350     05  FD-VALUE-BYTES REDEFINES FD-VALUE
004360                                        PIC X(15).
004400     05  FILLER                        PIC X(13).
004500 WORKING-STORAGE SECTION.
004600 PROCEDURE DIVISION.
004700 0000-LAYOUT-ONLY.
004800*    CATALOGED RECORD LAYOUT FOR CELLIN/CELLOUT.
004900     STOP RUN.

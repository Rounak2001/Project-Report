       IDENTIFICATION DIVISION.
       PROGRAM-ID. LNP-LOAN-PROCESS.
       AUTHOR. KAMALA.P.SHETTY.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 05/21/1990.
       DATE-COMPILED. 05/21/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * LNP-LOAN-PROCESS - CMA PROJECT REPORT, LOAN AMORTIZATION STEP. *
      * READS RPTMAST FOR THE REPORT'S YEAR SPAN (SAME LOGIC AS        *
      * CMP.BAT001 AND RPR.BAT003), THEN BUILDS THE MONTH-BY-MONTH     *
      * REPAYMENT SCHEDULE FOR EACH LOANIN CONFIGURATION (EMI, BULLET  *
      * OR MORATORIUM-THEN-EMI) AND WRITES ONE LOANSUM RECORD PER      *
      * FINANCIAL YEAR THE LOAN TOUCHES.                               *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   05/21/90  KPS    ORIGINAL PROGRAM - CMA REQ CMA-0042.        *
      *   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
      *   03/15/96  RN     BULLET METHOD BRANCH ADDED CMA-0072, SAME   *
      *                    CR AS TLC.LNC005 LN-METHOD 88-LEVELS.       *
      *   12/01/98  DLT    Y2K REVIEW - LN-START-DATE IS 9(8) CCYYMMDD,*
      *                    FIRST-FY OFFSET MATH ALREADY YEAR-SAFE,     *
      *                    NO CHANGE REQUIRED.                         *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   07/19/00  PVR    FIRST-FY OFFSET NOW KEYED OFF               *
      *                    LN-START-YEAR-SEQ RATHER THAN A SCAN OF     *
      *                    THE YEAR TABLE BY VALUE CMA-0083.           *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TLC-LOAN-INPUT ASSIGN TO "LOANIN"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
      *                 -- REPORT MASTER, SEE RPM.RPT001 --
       FD  RPM-REPORT-MASTER.
       01  RPM-REPORT-MASTER.
           05  RPM-RPT-ID                    PIC 9(05).
           05  RPM-COMPANY-NAME              PIC X(30).
           05  RPM-SECTOR                    PIC X(10).
           05  RPM-START-YEAR                PIC 9(04).
           05  RPM-TOTAL-YEARS                PIC 9(02).
               88  RPM-TOTAL-YEARS-MAX           VALUE 10.
           05  RPM-CURRENT-DATE-YYYYMMDD.
               10  RPM-CUR-DATE-CCYY         PIC 9(04).
               10  RPM-CUR-DATE-MM           PIC 9(02).
               10  RPM-CUR-DATE-DD           PIC 9(02).
           05  FILLER                        PIC X(35).
      *                 -- LOAN CONFIGURATION, SEE TLC.LNC005 --
       FD  TLC-LOAN-INPUT.
       01  TLC-LOAN-INPUT-REC.
           05  LNI-ID                        PIC 9(03).
           05  LNI-AMOUNT                    PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LNI-RATE                      PIC 9(03)V99.
           05  LNI-TENURE-MONTHS             PIC 9(03).
           05  LNI-MORATORIUM-MONTHS         PIC 9(03).
           05  LNI-METHOD                    PIC X(06).
               88  LNI-METHOD-EMI                VALUE 'EMI'.
               88  LNI-METHOD-BULLET             VALUE 'BULLET'.
           05  LNI-START-YEAR-SEQ            PIC 9(02).
           05  LNI-START-DATE.
               10  LNI-START-DATE-CCYY       PIC 9(04).
               10  LNI-START-DATE-MM         PIC 9(02).
               10  LNI-START-DATE-DD         PIC 9(02).
           05  LNI-START-DATE-NUMERIC REDEFINES LNI-START-DATE
                                              PIC 9(08).
           05  FILLER                        PIC X(17).
      *                 -- ALTERNATE RAW-BYTE VIEW FOR ABEND DUMPS,  --
      *                 -- SHOP STANDARD SINCE CMA-0044.             --
       01  TLC-LOAN-INPUT-ALT REDEFINES TLC-LOAN-INPUT-REC.
           05  FILLER                        PIC X(63).
      *                 -- LOAN YEAR SUMMARY, SEE TLS.LNS006 --
       FD  TLS-LOAN-SUMMARY.
       01  TLS-LOAN-SUMMARY-REC.
           05  LSO-LOAN-ID                   PIC 9(03).
           05  LSO-YEAR-SEQ                  PIC 9(02).
           05  LSO-OPENING                   PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-INTEREST                  PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-PRINCIPAL                 PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-CLOSING                   PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-EMI                       PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(15).
       WORKING-STORAGE SECTION.
      *                 -- SWITCHES --
       77  WS-LOAN-EOF-SW                PIC X(01) VALUE 'N'.
           88  LOAN-EOF                      VALUE 'Y'.
      *                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
       77  WS-YR-SUB                     PIC 9(02) COMP.
       77  WS-YR-SUB-2                   PIC 9(02) COMP.
       77  WS-CUR-FY-START                PIC 9(04) COMP.
       77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
       77  WS-REPAY-MONTHS                PIC 9(03) COMP VALUE ZERO.
       77  WS-MONTH-SUB                   PIC 9(03) COMP VALUE ZERO.
       77  WS-OFFSET                      PIC 9(03) COMP VALUE ZERO.
       77  WS-MONTHS-REMAINING            PIC 9(03) COMP VALUE ZERO.
       77  WS-SLICE-LEN                   PIC 9(02) COMP VALUE ZERO.
       77  WS-YR-COL-SUB                  PIC 9(02) COMP VALUE ZERO.
       77  WS-OFFSET-CALC                 PIC S9(05) COMP VALUE ZERO.
      *                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
       01  WS-RUN-DATE-WORK.
           05  WS-RUN-DATE-BREAKOUT.
               10  WS-RUN-DATE-CCYY          PIC 9(04).
               10  WS-RUN-DATE-MM            PIC 9(02).
               10  WS-RUN-DATE-DD            PIC 9(02).
           05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
                                              PIC 9(08).
      *                 -- YEAR-SETTING TABLE (U1) --
       01  WS-YEAR-TABLE.
           05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
               10  WS-YR-SEQ                 PIC 9(02).
               10  WS-YR-YEAR                PIC 9(04).
               10  WS-YR-DISPLAY              PIC X(09).
               10  WS-YR-TYPE                 PIC X(11).
                   88  WS-YR-ACTUAL               VALUE 'Actual'.
                   88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
                   88  WS-YR-PROJECTED            VALUE 'Projected'.
               10  FILLER                     PIC X(05).
      *                 -- AMORTIZATION WORK FIELDS, FULL PRECISION  --
      *                 -- DURING THE MONTHLY WALK; ANNUAL OUTPUTS   --
      *                 -- ARE ROUNDED ON WRITE-OUT ONLY - CMA-0042. --
       01  WS-AMORT-WORK.
           05  WS-MONTHLY-RATE                PIC S9(01)V9(08)
               SIGN TRAILING SEPARATE.
           05  WS-COMPOUND-FACTOR             PIC S9(08)V9(08)
               SIGN TRAILING SEPARATE.
           05  WS-EMI-AMOUNT                  PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-RUNNING-BAL                 PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-MO-INTEREST                 PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-MO-PRINCIPAL                PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-MO-PAYMENT                  PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  FILLER                          PIC X(09).
      *                 -- PER-YEAR SLICE ACCUMULATORS, CLEARED      --
      *                 -- BEFORE EACH YEAR COLUMN BY THE GROUP MOVE --
      *                 -- TO WS-SLICE-WORK-AREA - CMA-0042.         --
       01  WS-SLICE-WORK-AREA.
           05  WS-SLICE-OPENING               PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-SLICE-INTEREST-SUM          PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-SLICE-PRINCIPAL-SUM         PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-SLICE-PAYMENT-SUM           PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
           05  WS-SLICE-CLOSING               PIC S9(13)V9(06)
               SIGN TRAILING SEPARATE.
       01  WS-SLICE-WORK-BYTES REDEFINES WS-SLICE-WORK-AREA
                                              PIC X(100).
       PROCEDURE DIVISION.
      ******************************************************************
      *    0000-MAINLINE - DRIVES THE YEAR-SETTING STEP AND THE LOAN  *
      *    AMORTIZATION STEP IN ORDER.                                *
      ******************************************************************
       0000-MAINLINE.
           OPEN INPUT  RPM-REPORT-MASTER
                       TLC-LOAN-INPUT
           OPEN OUTPUT TLS-LOAN-SUMMARY
           READ RPM-REPORT-MASTER
               AT END DISPLAY 'LNP-LOAN-PROCESS - NO RPTMAST RECORD'
               GO TO 0000-ABEND
           END-READ
           PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
           PERFORM 3000-AMORTIZE-LOANS THRU 3000-EXIT
           CLOSE RPM-REPORT-MASTER
                 TLC-LOAN-INPUT
                 TLS-LOAN-SUMMARY
           STOP RUN.
       0000-ABEND.
           CLOSE RPM-REPORT-MASTER TLC-LOAN-INPUT TLS-LOAN-SUMMARY
           STOP RUN.
      ******************************************************************
      *    2000-BUILD-YEAR-SETTINGS - U1 - EXPANDS RPTMAST INTO ONE    *
      *    WS-YR-ENTRY PER REPORT COLUMN, CLASSIFIED AGAINST THE       *
      *    INDIAN APR-MAR FINANCIAL YEAR CONTAINING THE RUN DATE -     *
      *    SAME LOGIC AS CMP.BAT001 AND RPR.BAT003.                   *
      ******************************************************************
       2000-BUILD-YEAR-SETTINGS.
           MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
           IF WS-RUN-DATE-MM >= 4
               MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
           ELSE
               COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
           END-IF
           MOVE ZERO TO WS-YR-SUB
           PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
               RPM-TOTAL-YEARS TIMES.
       2000-EXIT.
           EXIT.
       2050-BUILD-ONE-YEAR.
           ADD 1 TO WS-YR-SUB
           SET YR-NX TO WS-YR-SUB
           MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
           COMPUTE WS-YR-YEAR (YR-NX) =
               RPM-START-YEAR + WS-YR-SUB - 1
           PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
           IF WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
               MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
           ELSE
               IF WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
                   MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
               ELSE
                   MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
               END-IF
           END-IF.
       2050-EXIT.
           EXIT.
       2100-BUILD-YEAR-DISPLAY.
           COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
           MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
           STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
               DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
       2100-EXIT.
           EXIT.
      ******************************************************************
      *    3000-AMORTIZE-LOANS - U5 - READS EACH LOANIN CONFIGURATION  *
      *    AND DRIVES ITS MONTH-BY-MONTH SCHEDULE AND PER-FY WRITE-    *
      *    OUT - CMA REQ CMA-0042.                                     *
      ******************************************************************
       3000-AMORTIZE-LOANS.
           READ TLC-LOAN-INPUT
               AT END MOVE 'Y' TO WS-LOAN-EOF-SW
           END-READ
           PERFORM 3050-PROCESS-ONE-LOAN THRU 3050-EXIT
               UNTIL LOAN-EOF.
       3000-EXIT.
           EXIT.
       3050-PROCESS-ONE-LOAN.
           PERFORM 3100-COMPUTE-EMI THRU 3100-EXIT
           PERFORM 3150-COMPUTE-OFFSET THRU 3150-EXIT
           MOVE LNI-AMOUNT TO WS-RUNNING-BAL
           MOVE LNI-TENURE-MONTHS TO WS-MONTHS-REMAINING
           MOVE ZERO TO WS-MONTH-SUB
           PERFORM 3200-BUILD-SCHEDULE THRU 3200-EXIT
           READ TLC-LOAN-INPUT
               AT END MOVE 'Y' TO WS-LOAN-EOF-SW
           END-READ.
       3050-EXIT.
           EXIT.
      ******************************************************************
      *    3100-COMPUTE-EMI - EMI = P*R*(1+R)**N / ((1+R)**N - 1) WHEN *
      *    N>0 AND R>0; EMI = P/N WHEN N>0 AND R=0; EMI = 0 WHEN N<=0  *
      *    (WHOLE TENURE IS MORATORIUM).  (1+R)**N HAS NO INTRINSIC    *
      *    FUNCTION IN THIS COMPILER - BUILT BY REPEATED MULTIPLY IN   *
      *    3110-COMPOUND-STEP.                                        *
      ******************************************************************
       3100-COMPUTE-EMI.
           MOVE ZERO TO WS-EMI-AMOUNT
           COMPUTE WS-REPAY-MONTHS =
               LNI-TENURE-MONTHS - LNI-MORATORIUM-MONTHS
           COMPUTE WS-MONTHLY-RATE ROUNDED = LNI-RATE / 100 / 12
           IF WS-REPAY-MONTHS > ZERO
               IF WS-MONTHLY-RATE > ZERO
                   MOVE 1 TO WS-COMPOUND-FACTOR
                   PERFORM 3110-COMPOUND-STEP THRU 3110-EXIT
                       WS-REPAY-MONTHS TIMES
                   COMPUTE WS-EMI-AMOUNT ROUNDED =
                       (LNI-AMOUNT * WS-MONTHLY-RATE *
                           WS-COMPOUND-FACTOR) /
                       (WS-COMPOUND-FACTOR - 1)
               ELSE
                   COMPUTE WS-EMI-AMOUNT ROUNDED =
                       LNI-AMOUNT / WS-REPAY-MONTHS
               END-IF
           END-IF.
       3100-EXIT.
           EXIT.
       3110-COMPOUND-STEP.
           COMPUTE WS-COMPOUND-FACTOR ROUNDED =
               WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
       3110-EXIT.
           EXIT.
      ******************************************************************
      *    3150-COMPUTE-OFFSET - MONTHS FROM APRIL 1 OF THE FY         *
      *    CONTAINING LN-START-YEAR-SEQ TO LN-START-DATE, FLOORED AT   *
      *    ZERO - CR CMA-0083.                                        *
      ******************************************************************
       3150-COMPUTE-OFFSET.
           SET YR-NX TO LNI-START-YEAR-SEQ
           COMPUTE WS-OFFSET-CALC =
               12 * (LNI-START-DATE-CCYY - WS-YR-YEAR (YR-NX)) +
               (LNI-START-DATE-MM - 4)
           IF WS-OFFSET-CALC < 0
               MOVE ZERO TO WS-OFFSET
           ELSE
               MOVE WS-OFFSET-CALC TO WS-OFFSET
           END-IF.
       3150-EXIT.
           EXIT.
      ******************************************************************
      *    3200-BUILD-SCHEDULE - WALKS THE REPORT YEAR COLUMNS FROM    *
      *    LN-START-YEAR-SEQ TO THE LAST COLUMN, SUMMARIZING ONE       *
      *    SLICE OF THE MONTHLY SCHEDULE PER COLUMN.                  *
      ******************************************************************
       3200-BUILD-SCHEDULE.
           MOVE LNI-START-YEAR-SEQ TO WS-YR-COL-SUB
           PERFORM 3210-PROCESS-ONE-YEAR-COLUMN THRU 3210-EXIT
               UNTIL WS-YR-COL-SUB > RPM-TOTAL-YEARS.
       3200-EXIT.
           EXIT.
       3210-PROCESS-ONE-YEAR-COLUMN.
           IF WS-YR-COL-SUB = LNI-START-YEAR-SEQ
               COMPUTE WS-SLICE-LEN = 12 - WS-OFFSET
               IF WS-SLICE-LEN < 0
                   MOVE ZERO TO WS-SLICE-LEN
               END-IF
           ELSE
               MOVE 12 TO WS-SLICE-LEN
           END-IF
           IF WS-SLICE-LEN > WS-MONTHS-REMAINING
               MOVE WS-MONTHS-REMAINING TO WS-SLICE-LEN
           END-IF
           PERFORM 3300-SUMMARIZE-BY-YEAR THRU 3300-EXIT
           ADD 1 TO WS-YR-COL-SUB.
       3210-EXIT.
           EXIT.
      ******************************************************************
      *    3300-SUMMARIZE-BY-YEAR - STEPS THE SLICE'S MONTHS, THEN     *
      *    WRITES ONE LOANSUM RECORD FOR THE CURRENT COLUMN.  A        *
      *    ZERO-LENGTH SLICE (EXHAUSTED SCHEDULE OR NOT YET STARTED)   *
      *    WRITES AN ALL-ZERO SUMMARY.                                *
      ******************************************************************
       3300-SUMMARIZE-BY-YEAR.
           MOVE ZERO TO WS-SLICE-WORK-AREA
           IF WS-SLICE-LEN > ZERO
               MOVE WS-RUNNING-BAL TO WS-SLICE-OPENING
               PERFORM 3310-STEP-ONE-MONTH THRU 3310-EXIT
                   WS-SLICE-LEN TIMES
               MOVE WS-RUNNING-BAL TO WS-SLICE-CLOSING
               SUBTRACT WS-SLICE-LEN FROM WS-MONTHS-REMAINING
           END-IF
           PERFORM 3320-WRITE-YEAR-SUMMARY THRU 3320-EXIT.
       3300-EXIT.
           EXIT.
       3310-STEP-ONE-MONTH.
           ADD 1 TO WS-MONTH-SUB
           COMPUTE WS-MO-INTEREST ROUNDED =
               WS-RUNNING-BAL * WS-MONTHLY-RATE
           IF WS-MONTH-SUB <= LNI-MORATORIUM-MONTHS
               MOVE ZERO TO WS-MO-PRINCIPAL
           ELSE
               IF LNI-METHOD-BULLET
                   IF WS-MONTH-SUB = LNI-TENURE-MONTHS
                       MOVE WS-RUNNING-BAL TO WS-MO-PRINCIPAL
                   ELSE
                       MOVE ZERO TO WS-MO-PRINCIPAL
                   END-IF
               ELSE
                   COMPUTE WS-MO-PRINCIPAL =
                       WS-EMI-AMOUNT - WS-MO-INTEREST
               END-IF
           END-IF
           COMPUTE WS-MO-PAYMENT = WS-MO-INTEREST + WS-MO-PRINCIPAL
           ADD WS-MO-INTEREST TO WS-SLICE-INTEREST-SUM
           ADD WS-MO-PRINCIPAL TO WS-SLICE-PRINCIPAL-SUM
           ADD WS-MO-PAYMENT TO WS-SLICE-PAYMENT-SUM
           SUBTRACT WS-MO-PRINCIPAL FROM WS-RUNNING-BAL.
       3310-EXIT.
           EXIT.
       3320-WRITE-YEAR-SUMMARY.
           MOVE LNI-ID TO LSO-LOAN-ID
           MOVE WS-YR-COL-SUB TO LSO-YEAR-SEQ
           COMPUTE LSO-OPENING ROUNDED = WS-SLICE-OPENING
           COMPUTE LSO-INTEREST ROUNDED = WS-SLICE-INTEREST-SUM
           COMPUTE LSO-PRINCIPAL ROUNDED = WS-SLICE-PRINCIPAL-SUM
           COMPUTE LSO-CLOSING ROUNDED = WS-SLICE-CLOSING
           IF WS-SLICE-LEN > ZERO
               COMPUTE LSO-EMI ROUNDED =
                   WS-SLICE-PAYMENT-SUM / WS-SLICE-LEN
           ELSE
               MOVE ZERO TO LSO-EMI
           END-IF
           WRITE TLS-LOAN-SUMMARY-REC.
       3320-EXIT.
           EXIT.

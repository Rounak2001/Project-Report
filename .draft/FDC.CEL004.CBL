       IDENTIFICATION DIVISION.
       PROGRAM-ID. FDC-DATA-CELL.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 03/21/1988.
       DATE-COMPILED. 03/21/1988.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * FDC-DATA-CELL - ONE POSTED OR COMPUTED AMOUNT FOR A STATEMENT  *
      * ROW IN A GIVEN REPORT YEAR.  CELLIN FEEDS CMP.BAT001 SORTED    *
      * PAGE/GROUP-ORDER/ROW-ORDER/YEAR-SEQ; CELLOUT CARRIES THE SAME  *
      * SHAPE BACK OUT AFTER POSTING, STOCK ROLL-FORWARD AND TOTALS.   *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   03/21/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0004.         *
      *   11/02/88  RN     FD-ROW-NAME ADDED FOR STOCK-MATCHING RULES  *
      *                    CR CMA-0019.                                *
      *   04/02/91  DLT    RENUMBERED LEVELS, FD-VALUE MADE SIGNED     *
      *                    S9(12)V99 - CR CMA-0044.                    *
      *   01/09/93  DLT    ADDED FILLER PAD TO 90-BYTE RECORD CMA-0058.*
      *   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0062.  *
      *   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FDC-DATA-CELL ASSIGN TO "CELLIO"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  FDC-DATA-CELL.
       01  FDC-DATA-CELL.
           05  FD-PAGE                       PIC X(09).
           05  FD-GROUP-ORDER                PIC 9(02).
           05  FD-ROW-ORDER                  PIC 9(03).
           05  FD-ROW-NAME                   PIC X(45).
           05  FD-YEAR-SEQ                   PIC 9(02).
           05  FD-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(13).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR CELLIN/CELLOUT.
           STOP RUN.

       IDENTIFICATION DIVISION.
       PROGRAM-ID. PJR-PROJ-REQUEST.
       AUTHOR. KAMALA.P.SHETTY.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 06/02/1990.
       DATE-COMPILED. 06/02/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * PJR-PROJ-REQUEST - ONE COMPOUND-GROWTH PROJECTION REQUEST FOR  *
      * A SINGLE STATEMENT ROW, CONSUMED BY CMP.BAT001'S              *
      * 3000-PROJECT-REQUESTS BEFORE CELL POSTING AND TOTALS.          *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   06/02/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0043.         *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 50-BYTE RECORD CMA-0061.*
      *   12/01/98  DLT    Y2K REVIEW - PJ-BASE-YEAR ALREADY 4-DIGIT,  *
      *                    NO CHANGE.                                 *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PJR-PROJ-REQUEST ASSIGN TO "PROJIN"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  PJR-PROJ-REQUEST.
       01  PJR-PROJ-REQUEST.
           05  PJ-PAGE                       PIC X(09).
           05  PJ-GROUP-ORDER                PIC 9(02).
           05  PJ-ROW-ORDER                  PIC 9(03).
           05  PJ-BASE-YEAR                  PIC 9(04).
           05  PJ-BASE-VALUE                 PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  PJ-PERCENT                    PIC S9(03)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(12).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR PROJIN.
           STOP RUN.

       IDENTIFICATION DIVISION.
       PROGRAM-ID. RAT-RATIO-ENTRY.
       AUTHOR. KAMALA.P.SHETTY.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 06/18/1990.
       DATE-COMPILED. 06/18/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * RAT-RATIO-ENTRY - ONE PRE-COMPUTED FINANCIAL-RATIO VALUE FOR A *
      * SINGLE REPORT YEAR.  RATIOIN FEEDS RPR.BAT003'S 6000-PRINT-    *
      * RATIOS STEP - THE BATCH FORMATS AND CLASSIFIES THE RATIO, IT   *
      * DOES NOT DERIVE IT.  CMA REQ CMA-0047.                         *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   06/18/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0047.         *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 70-BYTE RECORD CMA-0064.*
      *   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RAT-RATIO-ENTRY ASSIGN TO "RATIOIN"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  RAT-RATIO-ENTRY.
       01  RAT-RATIO-ENTRY.
           05  RT-CATEGORY                   PIC X(01).
               88  RT-CATEGORY-LIQUIDITY         VALUE '1'.
               88  RT-CATEGORY-SOLVENCY          VALUE '2'.
               88  RT-CATEGORY-PROFITABILITY     VALUE '3'.
               88  RT-CATEGORY-TURNOVER          VALUE '4'.
           05  RT-RATIO-KEY                  PIC X(40).
               88  RT-KEY-CURRENT-RATIO          VALUE 'Current Ratio'.
               88  RT-KEY-QUICK-RATIO            VALUE 'Quick Ratio'.
               88  RT-KEY-NWC
                   VALUE 'Net Working Capital (NWC)'.
               88  RT-KEY-DER
                   VALUE 'Debt-to-Equity Ratio (DER)'.
               88  RT-KEY-TOL-TNW                VALUE 'TOL/TNW'.
               88  RT-KEY-ISCR
                   VALUE 'Interest Coverage Ratio (ISCR)'.
               88  RT-KEY-DSCR
                   VALUE 'Debt Service Coverage Ratio (DSCR)'.
               88  RT-KEY-GROSS-MARGIN
                   VALUE 'Gross Profit Margin (%)'.
               88  RT-KEY-OPERATING-MARGIN
                   VALUE 'Operating Profit Margin (%)'.
               88  RT-KEY-NET-MARGIN
                   VALUE 'Net Profit Margin (%)'.
               88  RT-KEY-ROCE
                   VALUE 'Return on Capital Employed (ROCE)'.
               88  RT-KEY-ROE
                   VALUE 'Return on Equity (ROE)'.
               88  RT-KEY-INVENTORY-TURNOVER
                   VALUE 'Inventory Turnover'.
               88  RT-KEY-INVENTORY-DAYS
                   VALUE 'Inventory Days'.
               88  RT-KEY-DEBTORS-TURNOVER
                   VALUE 'Debtors Turnover'.
               88  RT-KEY-COLLECTION-PERIOD
                   VALUE 'Collection Period (Days)'.
               88  RT-KEY-CASH-CONVERSION
                   VALUE 'Cash Conversion Cycle'.
           05  RT-YEAR-SEQ                   PIC 9(02).
           05  RT-IS-CURRENCY                PIC X(01).
               88  RT-IS-CURRENCY-YES            VALUE 'Y'.
               88  RT-IS-CURRENCY-NO             VALUE 'N'.
           05  RT-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(09).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR RATIOIN.
           STOP RUN.

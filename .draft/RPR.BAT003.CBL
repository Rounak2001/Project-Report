       IDENTIFICATION DIVISION.
       PROGRAM-ID. RPR-REPORT-PRINT.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 07/10/1990.
       DATE-COMPILED. 07/10/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * RPR-REPORT-PRINT - CMA PROJECT REPORT, STATEMENT PRINT STEP.   *
      * REBUILDS THE YEAR-SETTING AND ROW-TEMPLATE TABLES (SAME LOGIC  *
      * AS CMP.BAT001 AND LNP.BAT002), THEN READS CELLOUT, LOANSUM AND *
      * RATIOIN INTO WORK TABLES AND PRINTS THE FULL CMA STATEMENT -   *
      * TITLE BLOCK, YEAR HEADER, OPERATING/ASSET/LIABILITY PAGES,     *
      * LOAN REPAYMENT SCHEDULE AND RATIO ANALYSIS - TO RPTLIST.       *
      * THIS STEP FORMATS AND CLASSIFIES ONLY - IT DERIVES NOTHING.    *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   07/10/90  RN     ORIGINAL PROGRAM - CMA REQ CMA-0046.        *
      *   06/18/90  KPS    RATIOIN SECTION ADDED - CMA REQ CMA-0047.   *
      *   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
      *   03/15/96  RN     WHOLESALE/RETAIL TEMPLATE TABLE ADDED, SAME *
      *                    CR AS CMP.BAT001 CMA-0071.                  *
      *   11/04/97  RN     INDIAN CRORE/LAKH CURRENCY GROUPING ADDED   *
      *                    TO 9000-FORMAT-INDIAN-CURRENCY CMA-0076.    *
      *   12/01/98  DLT    Y2K REVIEW - RPM-CUR-DATE-CCYY AND          *
      *                    FYS-YEAR ALREADY 4-DIGIT, NO CHANGE.        *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   07/19/00  PVR    COMMENT CLEAN-UP, NO LOGIC CHANGE.          *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FDC-CELL-OUTPUT ASSIGN TO "CELLOUT"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RAT-RATIO-INPUT ASSIGN TO "RATIOIN"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RPR-REPORT-LISTING ASSIGN TO "RPTLIST"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
      *                 -- REPORT MASTER, SEE RPM.RPT001 --
       FD  RPM-REPORT-MASTER.
       01  RPM-REPORT-MASTER.
           05  RPM-RPT-ID                    PIC 9(05).
           05  RPM-COMPANY-NAME              PIC X(30).
           05  RPM-SECTOR                    PIC X(10).
               88  RPM-SECTOR-SERVICE            VALUE 'service'.
               88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
               88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
               88  RPM-SECTOR-RETAIL             VALUE 'retail'.
           05  RPM-START-YEAR                PIC 9(04).
           05  RPM-TOTAL-YEARS                PIC 9(02).
               88  RPM-TOTAL-YEARS-MAX           VALUE 10.
           05  RPM-CURRENT-DATE-YYYYMMDD.
               10  RPM-CUR-DATE-CCYY         PIC 9(04).
               10  RPM-CUR-DATE-MM           PIC 9(02).
               10  RPM-CUR-DATE-DD           PIC 9(02).
           05  FILLER                        PIC X(35).
      *                 -- CELL OUTPUT, SEE FDC.CEL004 - INPUT HERE --
       FD  FDC-CELL-OUTPUT.
       01  FDC-CELL-OUTPUT-REC.
           05  FDO-PAGE                      PIC X(09).
           05  FDO-GROUP-ORDER                PIC 9(02).
           05  FDO-ROW-ORDER                  PIC 9(03).
           05  FDO-ROW-NAME                   PIC X(45).
           05  FDO-YEAR-SEQ                   PIC 9(02).
           05  FDO-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(13).
      *                 -- LOAN YEAR SUMMARY, SEE TLS.LNS006 --
       FD  TLS-LOAN-SUMMARY.
       01  TLS-LOAN-SUMMARY-REC.
           05  LSO-LOAN-ID                   PIC 9(03).
           05  LSO-YEAR-SEQ                  PIC 9(02).
           05  LSO-OPENING                   PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-INTEREST                  PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-PRINCIPAL                 PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-CLOSING                   PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LSO-EMI                       PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(15).
      *                 -- RATIO ENTRY, SEE RAT.RAT008 --
       FD  RAT-RATIO-INPUT.
       01  RAT-RATIO-INPUT-REC.
           05  RT-CATEGORY                   PIC X(01).
               88  RT-CATEGORY-LIQUIDITY         VALUE '1'.
               88  RT-CATEGORY-SOLVENCY          VALUE '2'.
               88  RT-CATEGORY-PROFITABILITY     VALUE '3'.
               88  RT-CATEGORY-TURNOVER          VALUE '4'.
           05  RT-RATIO-KEY                  PIC X(40).
           05  RT-YEAR-SEQ                   PIC 9(02).
           05  RT-IS-CURRENCY                PIC X(01).
               88  RT-IS-CURRENCY-YES            VALUE 'Y'.
               88  RT-IS-CURRENCY-NO             VALUE 'N'.
           05  RT-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(09).
      *                 -- PRINTED STATEMENT, 200-BYTE PRINT LINE -- --
       FD  RPR-REPORT-LISTING.
       01  RPR-REPORT-LISTING-REC             PIC X(200).
       WORKING-STORAGE SECTION.
      *                 -- SWITCHES --
       77  WS-CELL-EOF-SW                PIC X(01) VALUE 'N'.
           88  CELL-EOF                      VALUE 'Y'.
       77  WS-LOAN-EOF-SW                PIC X(01) VALUE 'N'.
           88  LOAN-EOF                      VALUE 'Y'.
       77  WS-RATIO-EOF-SW               PIC X(01) VALUE 'N'.
           88  RATIO-EOF                     VALUE 'Y'.
      *                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
       77  WS-YR-SUB                     PIC 9(02) COMP.
       77  WS-RW-SUB                     PIC 9(03) COMP.
       77  WS-RW-SUB-2                   PIC 9(03) COMP.
       77  WS-GROUP-SUB                  PIC 9(03) COMP.
       77  WS-ROW-COUNT                  PIC 9(03) COMP VALUE ZERO.
       77  WS-CUR-FY-START                PIC 9(04) COMP.
       77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
       77  WS-LOAN-COUNT                 PIC 9(02) COMP VALUE ZERO.
       77  WS-LOAN-SUB                   PIC 9(02) COMP VALUE ZERO.
       77  WS-RATIO-COUNT                PIC 9(02) COMP VALUE ZERO.
       77  WS-RATIO-SUB-2                PIC 9(02) COMP VALUE ZERO.
       77  WS-PR-CUR-GROUP                PIC 9(02) COMP VALUE ZERO.
      *                 -- ROW-ADD WORK AREA FOR 1050-ADD-ROW --
       01  WS-ADD-ROW-AREA.
           05  WS-ADD-PAGE                   PIC X(09).
           05  WS-ADD-GROUP-ORDER            PIC 9(02).
           05  WS-ADD-GROUP-NAME             PIC X(45).
           05  WS-ADD-ROW-ORDER              PIC 9(03).
           05  WS-ADD-ROW-NAME                PIC X(45).
           05  WS-ADD-IS-CALC                 PIC X(01).
           05  WS-ADD-IS-TOTAL                PIC X(01).
           05  FILLER                         PIC X(10).
      *                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
      *                 -- REDEFINES #1 --
       01  WS-RUN-DATE-WORK.
           05  WS-RUN-DATE-BREAKOUT.
               10  WS-RUN-DATE-CCYY          PIC 9(04).
               10  WS-RUN-DATE-MM            PIC 9(02).
               10  WS-RUN-DATE-DD            PIC 9(02).
           05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
                                              PIC 9(08).
      *                 -- YEAR-SETTING TABLE (U1) --
       01  WS-YEAR-TABLE.
           05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
               10  WS-YR-SEQ                 PIC 9(02).
               10  WS-YR-YEAR                PIC 9(04).
               10  WS-YR-DISPLAY              PIC X(09).
               10  WS-YR-TYPE                 PIC X(11).
                   88  WS-YR-ACTUAL               VALUE 'Actual'.
                   88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
                   88  WS-YR-PROJECTED            VALUE 'Projected'.
               10  FILLER                     PIC X(05).
      *                 -- ROW-TEMPLATE TABLE (U2), SAME FIXED ROW    --
      *                 -- LISTS AS CMP.BAT001 1000-INIT-TEMPLATE-    --
      *                 -- TABLES - LABELS AND PRINT ORDER ONLY, NO   --
      *                 -- VALUES ARE COMPUTED HERE.                 --
       01  WS-ROW-TABLE.
           05  WS-RW-ENTRY OCCURS 100 TIMES INDEXED BY RW-NX, RW-NX-2.
               10  WS-RW-PAGE                PIC X(09).
               10  WS-RW-GROUP-ORDER          PIC 9(02).
               10  WS-RW-GROUP-NAME           PIC X(45).
               10  WS-RW-ROW-ORDER            PIC 9(03).
               10  WS-RW-ROW-NAME             PIC X(45).
               10  WS-RW-IS-CALC              PIC X(01).
                   88  WS-RW-CALC-YES             VALUE 'Y'.
               10  WS-RW-IS-TOTAL             PIC X(01).
                   88  WS-RW-TOTAL-YES            VALUE 'Y'.
               10  FILLER                     PIC X(08).
      *                 -- CELL VALUE TABLE, ONE ROW PER TEMPLATE     --
      *                 -- ROW, ONE COLUMN PER REPORT YEAR, LOADED    --
      *                 -- FROM CELLOUT                               --
       01  WS-CELL-TABLE.
           05  WS-CELL-ROW OCCURS 100 TIMES INDEXED BY CR-NX, CR-NX-2.
               10  WS-CELL-YR OCCURS 10 TIMES
                                   INDEXED BY CY-NX, CY-NX-2
                                              PIC S9(12)V99
                                              SIGN TRAILING SEPARATE.
               10  FILLER                    PIC X(04).
      *                 -- LOAN TABLE, ONE ROW PER LOANIN ID, LOADED  --
      *                 -- FROM LOANSUM - CMA-0046.                  --
       01  WS-LOAN-TABLE.
           05  WS-LN-ENTRY OCCURS 20 TIMES INDEXED BY LN-NX, LN-NX-2.
               10  WS-LN-ID                  PIC 9(03).
               10  WS-LN-YR OCCURS 10 TIMES INDEXED BY LY-NX.
                   15  WS-LN-OPENING          PIC S9(13)V99
                       SIGN TRAILING SEPARATE.
                   15  WS-LN-INTEREST         PIC S9(13)V99
                       SIGN TRAILING SEPARATE.
                   15  WS-LN-PRINCIPAL        PIC S9(13)V99
                       SIGN TRAILING SEPARATE.
                   15  WS-LN-CLOSING          PIC S9(13)V99
                       SIGN TRAILING SEPARATE.
                   15  WS-LN-EMI              PIC S9(13)V99
                       SIGN TRAILING SEPARATE.
               10  FILLER                    PIC X(06).
      *                 -- RATIO TABLE, ONE ROW PER RATIO KEY, FIXED  --
      *                 -- CATEGORY ORDER, LOADED FROM RATIOIN -      --
      *                 -- CMA REQ CMA-0047.                         --
       01  WS-RATIO-TABLE.
           05  WS-RT2-ENTRY OCCURS 20 TIMES INDEXED BY RT2-NX, RT2-NX2.
               10  WS-RT2-CATEGORY           PIC X(01).
               10  WS-RT2-KEY                PIC X(40).
               10  WS-RT2-IDEAL              PIC X(14).
               10  WS-RT2-IS-CURRENCY        PIC X(01).
               10  WS-RT2-SUFFIX             PIC X(02).
               10  WS-RT2-YR OCCURS 10 TIMES
                                   INDEXED BY RT2Y-NX
                                              PIC S9(12)V99
                                              SIGN TRAILING SEPARATE.
               10  FILLER                    PIC X(05).
      *                 -- PRINT-LINE WORK AREAS, ONE 01 PER LINE     --
      *                 -- SHAPE, BUILT AND MOVED TO THE FD RECORD    --
      *                 -- BEFORE WRITE - CMA-0046.                  --
       01  WS-TITLE-LINE.
           05  WS-TL-LABEL                   PIC X(20).
           05  WS-TL-COMPANY                 PIC X(30).
           05  WS-TL-SECTOR-LABEL            PIC X(10).
           05  WS-TL-SECTOR                  PIC X(10).
           05  WS-TL-SPAN-LABEL              PIC X(12).
           05  WS-TL-SPAN                    PIC X(20).
           05  FILLER                        PIC X(98).
       01  WS-YEAR-HEADER-LINE.
           05  WS-YH-LABEL                   PIC X(45).
           05  WS-YH-COL OCCURS 10 TIMES
                                   INDEXED BY YH-NX
                                              PIC X(14).
           05  FILLER                        PIC X(15).
      *                 -- REDEFINES #2 --
       01  WS-DETAIL-LINE.
           05  WS-DT-LABEL                   PIC X(45).
           05  WS-DT-COL OCCURS 10 TIMES
                                   INDEXED BY DT-NX
                                              PIC X(14).
           05  FILLER                        PIC X(15).
       01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE.
           05  FILLER                        PIC X(200).
       01  WS-LOAN-LINE.
           05  WS-LL-LABEL                   PIC X(15).
           05  WS-LL-YEAR-DISPLAY            PIC X(09).
           05  WS-LL-OPENING                 PIC X(14).
           05  WS-LL-INTEREST                PIC X(14).
           05  WS-LL-PRINCIPAL               PIC X(14).
           05  WS-LL-CLOSING                 PIC X(14).
           05  WS-LL-EMI                     PIC X(14).
           05  FILLER                        PIC X(106).
       01  WS-RATIO-LINE.
           05  WS-RL-LABEL                   PIC X(45).
           05  WS-RL-IDEAL                   PIC X(14).
           05  WS-RL-COL OCCURS 10 TIMES
                                   INDEXED BY RL-NX
                                              PIC X(13).
           05  FILLER                        PIC X(11).
      *                 -- REDEFINES #3 --
       01  WS-RATIO-LINE-ALT REDEFINES WS-RATIO-LINE.
           05  FILLER                        PIC X(200).
      *                 -- PAGE/GROUP CONTROL-BREAK WORK --
       01  WS-PR-CONTROL-AREA.
           05  WS-PR-CUR-PAGE                PIC X(09).
           05  WS-PR-CUR-CATEGORY            PIC X(01).
           05  FILLER                        PIC X(19).
      *                 -- INDIAN-CURRENCY FORMAT WORK AREA, U6 -     --
      *                 -- CMA REQ CMA-0076.                         --
       01  WS-FMT-WORK.
           05  WS-FMT-VALUE                  PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  WS-FMT-ABS                    PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  WS-FMT-NEG-SW                 PIC X(01).
               88  WS-FMT-IS-NEG                 VALUE 'Y'.
           05  WS-FMT-SCALED-SW              PIC X(01).
               88  WS-FMT-IS-SCALED               VALUE 'Y'.
           05  WS-FMT-SCALED                 PIC S9(07)V99
               SIGN TRAILING SEPARATE.
           05  WS-FMT-SCALED-ED              PIC Z(6)9.99.
           05  WS-FMT-SCALED-TEXT            PIC X(10).
           05  WS-FMT-SCALED-LEN             PIC 9(02) COMP.
           05  WS-FMT-LEAD-BLANKS            PIC 9(02) COMP.
           05  WS-FMT-SUFFIX                 PIC X(03).
           05  WS-FMT-INT-VAL                PIC 9(12).
           05  WS-FMT-DIGITS-X REDEFINES WS-FMT-INT-VAL
                                              PIC X(12).
           05  WS-FMT-GROUPED                PIC X(20).
           05  WS-FMT-GRP-LEN                PIC 9(02) COMP.
           05  WS-FMT-SRC-POS                PIC 9(02) COMP.
           05  WS-FMT-OUT-POS                PIC 9(02) COMP.
           05  WS-FMT-GRP-DIGITS             PIC 9(02) COMP.
           05  WS-FMT-GRP-MAX                PIC 9(02) COMP.
           05  WS-FMT-TRIMS-DONE             PIC 9(02) COMP.
           05  WS-FMT-TRIM-CNT               PIC 9(02) COMP.
           05  WS-FMT-TEXT                   PIC X(20).
           05  WS-FMT-PTR                    PIC 9(02) COMP.
           05  WS-FMT-TEXT-LEN               PIC 9(02) COMP.
           05  WS-FMT-RESULT                 PIC X(14).
           05  WS-FMT-RJ-START                PIC 9(02) COMP.
      *                 -- RATIO CLASSIFY/FORMAT WORK AREA, U6 -       -
      *                 -- CMA REQ CMA-0047.                          --
       01  WS-CLS-WORK.
           05  WS-CLS-KEY                    PIC X(40).
               88  WS-CLS-CURRENT-RATIO          VALUE 'Current Ratio'.
               88  WS-CLS-QUICK-RATIO            VALUE 'Quick Ratio'.
               88  WS-CLS-NWC
                   VALUE 'Net Working Capital (NWC)'.
               88  WS-CLS-DER
                   VALUE 'Debt-to-Equity Ratio (DER)'.
               88  WS-CLS-TOL-TNW                VALUE 'TOL/TNW'.
               88  WS-CLS-ISCR
                   VALUE 'Interest Coverage Ratio (ISCR)'.
               88  WS-CLS-DSCR
                   VALUE 'Debt Service Coverage Ratio (DSCR)'.
               88  WS-CLS-GROSS-MARGIN
                   VALUE 'Gross Profit Margin (%)'.
               88  WS-CLS-OPERATING-MARGIN
                   VALUE 'Operating Profit Margin (%)'.
               88  WS-CLS-NET-MARGIN
                   VALUE 'Net Profit Margin (%)'.
               88  WS-CLS-ROCE
                   VALUE 'Return on Capital Employed (ROCE)'.
               88  WS-CLS-ROE
                   VALUE 'Return on Equity (ROE)'.
               88  WS-CLS-INVENTORY-TURNOVER
                   VALUE 'Inventory Turnover'.
               88  WS-CLS-INVENTORY-DAYS
                   VALUE 'Inventory Days'.
               88  WS-CLS-DEBTORS-TURNOVER
                   VALUE 'Debtors Turnover'.
               88  WS-CLS-COLLECTION-PERIOD
                   VALUE 'Collection Period (Days)'.
               88  WS-CLS-CASH-CONVERSION
                   VALUE 'Cash Conversion Cycle'.
           05  WS-CLS-VALUE                  PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  WS-CLS-STATUS                 PIC X(04).
               88  WS-CLS-IS-GOOD                VALUE 'GOOD'.
               88  WS-CLS-IS-WARN                VALUE 'WARN'.
               88  WS-CLS-IS-BAD                 VALUE 'BAD '.
           05  WS-CLS-STATUS-SHORT            PIC X(02).
           05  WS-CLS-VALUE-ED               PIC -(5)9.99.
           05  WS-CLS-TEXT                   PIC X(11).
      *                 -- HOLD AREA FOR 1450-ADD-RATIO, ONE RATIO    --
      *                 -- DESCRIPTOR AT A TIME --
       01  WS-RATIO-ADD-HOLD.
           05  WS-RT2-CATEGORY-HOLD          PIC X(01).
           05  WS-RT2-KEY-HOLD                PIC X(40).
           05  WS-RT2-IDEAL-HOLD              PIC X(14).
           05  WS-RT2-CURR-HOLD               PIC X(01).
           05  WS-RT2-SFX-HOLD                PIC X(02).
           05  FILLER                         PIC X(12).
       PROCEDURE DIVISION.
      ******************************************************************
      *    0000-MAINLINE - BUILDS THE WORK TABLES, THEN PRINTS THE    *
      *    STATEMENT, LOAN SCHEDULE AND RATIO ANALYSIS IN ORDER.      *
      ******************************************************************
       0000-MAINLINE.
           OPEN INPUT  RPM-REPORT-MASTER
                       FDC-CELL-OUTPUT
                       TLS-LOAN-SUMMARY
                       RAT-RATIO-INPUT
           OPEN OUTPUT RPR-REPORT-LISTING
           READ RPM-REPORT-MASTER
               AT END DISPLAY 'RPR-REPORT-PRINT - NO RPTMAST RECORD'
               GO TO 0000-ABEND
           END-READ
           PERFORM 1000-INIT-TEMPLATE-TABLES THRU 1000-EXIT
           PERFORM 1400-INIT-RATIO-TABLE THRU 1400-EXIT
           PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
           PERFORM 4000-LOAD-CELL-TABLE THRU 4000-EXIT
           PERFORM 4500-LOAD-LOAN-TABLE THRU 4500-EXIT
           PERFORM 4700-LOAD-RATIO-TABLE THRU 4700-EXIT
           PERFORM 3000-PRINT-STATEMENT THRU 3000-EXIT
           PERFORM 3100-PRINT-LOAN-SCHEDULE THRU 3100-EXIT
           PERFORM 3200-PRINT-RATIOS THRU 3200-EXIT
           CLOSE RPM-REPORT-MASTER
                 FDC-CELL-OUTPUT
                 TLS-LOAN-SUMMARY
                 RAT-RATIO-INPUT
                 RPR-REPORT-LISTING
           STOP RUN.
       0000-ABEND.
           CLOSE RPM-REPORT-MASTER FDC-CELL-OUTPUT TLS-LOAN-SUMMARY
                 RAT-RATIO-INPUT RPR-REPORT-LISTING
           STOP RUN.
      ******************************************************************
      *    1000-INIT-TEMPLATE-TABLES - U2 - SAME ROW TEMPLATE LOGIC   *
      *    AS CMP.BAT001 - LABELS AND PRINT ORDER ONLY.               *
      ******************************************************************
       1000-INIT-TEMPLATE-TABLES.
           MOVE ZERO TO WS-ROW-COUNT
           IF RPM-SECTOR-SERVICE
               PERFORM 1100-LOAD-SERVICE-TEMPLATE THRU 1100-EXIT
           ELSE
               IF RPM-SECTOR-WHOLESALE OR RPM-SECTOR-RETAIL
                   PERFORM 1200-LOAD-WHOLESALE-TEMPLATE THRU 1200-EXIT
               ELSE
                   PERFORM 1300-LOAD-INDUSTRY-TEMPLATE THRU 1300-EXIT
               END-IF
           END-IF.
       1000-EXIT.
           EXIT.
      ******************************************************************
      *    1050-ADD-ROW - HELPER, APPENDS ONE ROW TO WS-ROW-TABLE.    *
      ******************************************************************
       1050-ADD-ROW.
           ADD 1 TO WS-ROW-COUNT
           SET RW-NX TO WS-ROW-COUNT
           MOVE WS-ADD-PAGE        TO WS-RW-PAGE (RW-NX)
           MOVE WS-ADD-GROUP-ORDER TO WS-RW-GROUP-ORDER (RW-NX)
           MOVE WS-ADD-GROUP-NAME  TO WS-RW-GROUP-NAME (RW-NX)
           MOVE WS-ADD-ROW-ORDER   TO WS-RW-ROW-ORDER (RW-NX)
           MOVE WS-ADD-ROW-NAME    TO WS-RW-ROW-NAME (RW-NX)
           MOVE WS-ADD-IS-CALC     TO WS-RW-IS-CALC (RW-NX)
           MOVE WS-ADD-IS-TOTAL    TO WS-RW-IS-TOTAL (RW-NX).
       1050-EXIT.
           EXIT.
       1300-LOAD-INDUSTRY-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Domestic Sales' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Export Sales' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Purchases (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-in' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Direct Labor / Wages' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Factory Overheads' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Finished Goods)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Finished Goods)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries (Admin & Sales)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Office Rent & Utilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Depreciation (Office Equipment)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-out' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Working Capital Interest' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Term Loan Interest' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Selling, General, and Admn. Exp. Total' TO
               WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-GROUP-ORDER
           MOVE 'Taxes and Profit Appropriation' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Profit Before Tax' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for taxes' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for deferred tax' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Prior year adjustment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Profit After Tax (PAT)' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Equity / Dividend Paid Amount' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Tax including Surcharge' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Rate (%)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Investments' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Receivables (other than deferred/exports)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Receivables - Export' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Installments of deferred receivables' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Raw Materials' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Stock in Process' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Finished Goods' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Advance to Suppliers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Other Current Assets' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 120 TO WS-ADD-ROW-ORDER
           MOVE 'Loans and Advances' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 130 TO WS-ADD-ROW-ORDER
           MOVE 'Cash in Hand and Bank' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 140 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Gross block' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Land and Building' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Plant and Machinery' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Furniture and Fixtures' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Vehicles' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Depreciation Reserve (Cumulative)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Total Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Total Assets' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Ordinary Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Preference Capital (redeemable within 1 year)'
               TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves and Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Revaluation Reserve' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE "Profit & Loss Account (debit balance)" TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Deferred Tax Liability / Asset' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Preference Shares' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Term loans (excluding installments for 1 year)'
               TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Sales tax deferred credit' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Other liabilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Unsecured Loan' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Short Term Borrowings from Banks' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Short Term Borrowings from Others' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Sundry Creditors (Trade)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Advance Payments from Customers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Statutory Dues Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Instalment of Term Loan (due within 1 year)' TO
               WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Unsecured Loans (Short Term)' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Deposits from Dealers / Others' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for Taxation' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for Other Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 120 TO WS-ADD-ROW-ORDER
           MOVE 'Other Current Liabilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 130 TO WS-ADD-ROW-ORDER
           MOVE 'Bank Overdraft' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 140 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-GROUP-ORDER
           MOVE 'Total Liabilities and Net Worth' TO
               WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Total Liabilities and Net Worth' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1300-EXIT.
           EXIT.
       1100-LOAD-SERVICE-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Service Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Consulting Fees' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Subscription (SaaS) Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Revenue (COR)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries - Billable Staff' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Subcontractor Costs' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Cloud Hosting & Infrastructure Costs' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Project-Specific Software Licenses' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Cost of Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries - Sales & Admin' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Rent & Utilities (Office)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Travel & Entertainment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Professional Fees (Legal, Accounting)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Receivable (from clients)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Work in Progress (Unbilled Revenue)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Laptops & Computers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Office Furniture' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Leasehold Improvements' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Long-term Loans' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accrued Expenses (Payroll, Rent)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Deferred Revenue (Pre-payments from clients)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Short-term Loans' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1100-EXIT.
           EXIT.
       1200-LOAD-WHOLESALE-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Wholesale Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Purchases (Stock-in-Trade)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-in' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Rent & Utilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Staff Salaries' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Logistics & Freight-out' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Sales Team Salaries & Commission' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Receivable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Property' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Equipment (Racking, Forklifts)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Delivery Trucks' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Office Equipment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Long-term Loans (Warehouse Mortgage)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Payable (to Suppliers)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Line of Credit (Inventory)' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1200-EXIT.
           EXIT.
      ******************************************************************
      *    1400-INIT-RATIO-TABLE - FIXED 17-RATIO, 4-CATEGORY ORDER   *
      *    PRINTED IN 3200-PRINT-RATIOS - CMA REQ CMA-0047.           *
      ******************************************************************
       1400-INIT-RATIO-TABLE.
           MOVE ZERO TO WS-RATIO-COUNT
           MOVE '1' TO WS-RT2-CATEGORY-HOLD
           MOVE 'Current Ratio' TO WS-RT2-KEY-HOLD
           MOVE '>= 1.33' TO WS-RT2-IDEAL-HOLD
           MOVE 'N' TO WS-RT2-CURR-HOLD
           MOVE SPACE TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Quick Ratio' TO WS-RT2-KEY-HOLD
           MOVE '>= 1.00' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Net Working Capital (NWC)' TO WS-RT2-KEY-HOLD
           MOVE '> Rs 0' TO WS-RT2-IDEAL-HOLD
           MOVE 'Y' TO WS-RT2-CURR-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE '2' TO WS-RT2-CATEGORY-HOLD
           MOVE 'N' TO WS-RT2-CURR-HOLD
           MOVE 'Debt-to-Equity Ratio (DER)' TO WS-RT2-KEY-HOLD
           MOVE '<= 2.00' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'TOL/TNW' TO WS-RT2-KEY-HOLD
           MOVE '<= 3.00' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Interest Coverage Ratio (ISCR)' TO WS-RT2-KEY-HOLD
           MOVE '>= 2.00' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Debt Service Coverage Ratio (DSCR)' TO
               WS-RT2-KEY-HOLD
           MOVE '>= 1.20' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE '3' TO WS-RT2-CATEGORY-HOLD
           MOVE 'Gross Profit Margin (%)' TO WS-RT2-KEY-HOLD
           MOVE '> 0 PCT' TO WS-RT2-IDEAL-HOLD
           MOVE '%' TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Operating Profit Margin (%)' TO WS-RT2-KEY-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Net Profit Margin (%)' TO WS-RT2-KEY-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Return on Capital Employed (ROCE)' TO
               WS-RT2-KEY-HOLD
           MOVE '> 10 PCT' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Return on Equity (ROE)' TO WS-RT2-KEY-HOLD
           MOVE '>= 15 PCT' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE '4' TO WS-RT2-CATEGORY-HOLD
           MOVE 'Inventory Turnover' TO WS-RT2-KEY-HOLD
           MOVE '>= 4' TO WS-RT2-IDEAL-HOLD
           MOVE 'x' TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Inventory Days' TO WS-RT2-KEY-HOLD
           MOVE '<= 90' TO WS-RT2-IDEAL-HOLD
           MOVE 'd' TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Debtors Turnover' TO WS-RT2-KEY-HOLD
           MOVE '>= 6' TO WS-RT2-IDEAL-HOLD
           MOVE 'x' TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Collection Period (Days)' TO WS-RT2-KEY-HOLD
           MOVE '<= 60' TO WS-RT2-IDEAL-HOLD
           MOVE 'd' TO WS-RT2-SFX-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT
           MOVE 'Cash Conversion Cycle' TO WS-RT2-KEY-HOLD
           MOVE '<= 60' TO WS-RT2-IDEAL-HOLD
           PERFORM 1450-ADD-RATIO THRU 1450-EXIT.
       1400-EXIT.
           EXIT.
       1450-ADD-RATIO.
           ADD 1 TO WS-RATIO-COUNT
           SET RT2-NX TO WS-RATIO-COUNT
           MOVE WS-RT2-CATEGORY-HOLD TO WS-RT2-CATEGORY (RT2-NX)
           MOVE WS-RT2-KEY-HOLD      TO WS-RT2-KEY (RT2-NX)
           MOVE WS-RT2-IDEAL-HOLD    TO WS-RT2-IDEAL (RT2-NX)
           MOVE WS-RT2-CURR-HOLD     TO WS-RT2-IS-CURRENCY (RT2-NX)
           MOVE WS-RT2-SFX-HOLD      TO WS-RT2-SUFFIX (RT2-NX)
           MOVE ZERO TO WS-YR-SUB
           PERFORM 1460-CLEAR-ONE-RATIO-YEAR THRU 1460-EXIT
               10 TIMES.
       1450-EXIT.
           EXIT.
       1460-CLEAR-ONE-RATIO-YEAR.
           ADD 1 TO WS-YR-SUB
           SET RT2Y-NX TO WS-YR-SUB
           MOVE ZERO TO WS-RT2-YR (RT2-NX, RT2Y-NX).
       1460-EXIT.
           EXIT.
      ******************************************************************
      *    2000-BUILD-YEAR-SETTINGS - U1 - SAME INDIAN FY CLASSIFY    *
      *    LOGIC AS CMP.BAT001 AND LNP.BAT002 - CMA REQ CMA-0046.     *
      ******************************************************************
       2000-BUILD-YEAR-SETTINGS.
           MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
           IF WS-RUN-DATE-MM >= 4
               MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
           ELSE
               COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
           END-IF
           MOVE ZERO TO WS-YR-SUB
           PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
               RPM-TOTAL-YEARS TIMES.
       2000-EXIT.
           EXIT.
       2050-BUILD-ONE-YEAR.
           ADD 1 TO WS-YR-SUB
           SET YR-NX TO WS-YR-SUB
           MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
           COMPUTE WS-YR-YEAR (YR-NX) = RPM-START-YEAR + WS-YR-SUB - 1
           PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
           EVALUATE TRUE
               WHEN WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
                   MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
               WHEN WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
                   MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
               WHEN OTHER
                   MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
           END-EVALUATE.
       2050-EXIT.
           EXIT.
       2100-BUILD-YEAR-DISPLAY.
           COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
           MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
           STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
               DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
       2100-EXIT.
           EXIT.
      ******************************************************************
      *    4000-LOAD-CELL-TABLE - READS CELLOUT, MATCHES EACH CELL TO *
      *    ITS TEMPLATE ROW AND LOADS WS-CELL-TABLE - CMA-0046.       *
      ******************************************************************
       4000-LOAD-CELL-TABLE.
           MOVE ZERO TO WS-RW-SUB
           PERFORM 4010-CLEAR-ONE-CELL-ROW THRU 4010-EXIT 100 TIMES
           PERFORM 4020-READ-CELL-OUTPUT THRU 4020-EXIT
           PERFORM 4030-LOAD-ONE-CELL THRU 4030-EXIT
               UNTIL CELL-EOF.
       4000-EXIT.
           EXIT.
       4010-CLEAR-ONE-CELL-ROW.
           ADD 1 TO WS-RW-SUB
           SET CR-NX TO WS-RW-SUB
           MOVE ZERO TO WS-YR-SUB
           PERFORM 4015-CLEAR-ONE-CELL-YEAR THRU 4015-EXIT 10 TIMES.
       4010-EXIT.
           EXIT.
       4015-CLEAR-ONE-CELL-YEAR.
           ADD 1 TO WS-YR-SUB
           SET CY-NX TO WS-YR-SUB
           MOVE ZERO TO WS-CELL-YR (CR-NX, CY-NX).
       4015-EXIT.
           EXIT.
       4020-READ-CELL-OUTPUT.
           READ FDC-CELL-OUTPUT
               AT END SET CELL-EOF TO TRUE
           END-READ.
       4020-EXIT.
           EXIT.
       4030-LOAD-ONE-CELL.
           PERFORM 4050-FIND-ROW-SUB THRU 4050-EXIT
           IF WS-RW-SUB > ZERO
               SET CR-NX TO WS-RW-SUB
               SET CY-NX TO FDO-YEAR-SEQ
               MOVE FDO-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
           END-IF
           PERFORM 4020-READ-CELL-OUTPUT THRU 4020-EXIT.
       4030-EXIT.
           EXIT.
       4050-FIND-ROW-SUB.
           MOVE ZERO TO WS-RW-SUB
           PERFORM 4060-CHECK-ROW-MATCH THRU 4060-EXIT
               VARYING RW-NX-2 FROM 1 BY 1
               UNTIL RW-NX-2 > WS-ROW-COUNT OR WS-RW-SUB > ZERO.
       4050-EXIT.
           EXIT.
       4060-CHECK-ROW-MATCH.
           IF WS-RW-PAGE (RW-NX-2) = FDO-PAGE
               AND WS-RW-GROUP-ORDER (RW-NX-2) = FDO-GROUP-ORDER
               AND WS-RW-ROW-ORDER (RW-NX-2) = FDO-ROW-ORDER
               SET WS-RW-SUB TO RW-NX-2
           END-IF.
       4060-EXIT.
           EXIT.
      ******************************************************************
      *    4500-LOAD-LOAN-TABLE - READS LOANSUM AND BUILDS ONE TABLE  *
      *    ENTRY PER LOAN ID, ONE COLUMN PER REPORT YEAR - CMA-0046.  *
      ******************************************************************
       4500-LOAD-LOAN-TABLE.
           MOVE ZERO TO WS-LOAN-COUNT
           PERFORM 4510-READ-LOAN-SUMMARY THRU 4510-EXIT
           PERFORM 4520-LOAD-ONE-LOAN THRU 4520-EXIT
               UNTIL LOAN-EOF.
       4500-EXIT.
           EXIT.
       4510-READ-LOAN-SUMMARY.
           READ TLS-LOAN-SUMMARY
               AT END SET LOAN-EOF TO TRUE
           END-READ.
       4510-EXIT.
           EXIT.
       4520-LOAD-ONE-LOAN.
           PERFORM 4530-FIND-LOAN-SUB THRU 4530-EXIT
           IF WS-LOAN-SUB = ZERO
               ADD 1 TO WS-LOAN-COUNT
               MOVE WS-LOAN-COUNT TO WS-LOAN-SUB
               SET LN-NX TO WS-LOAN-SUB
               MOVE LSO-LOAN-ID TO WS-LN-ID (LN-NX)
           END-IF
           SET LN-NX TO WS-LOAN-SUB
           SET LY-NX TO LSO-YEAR-SEQ
           MOVE LSO-OPENING   TO WS-LN-OPENING (LN-NX, LY-NX)
           MOVE LSO-INTEREST  TO WS-LN-INTEREST (LN-NX, LY-NX)
           MOVE LSO-PRINCIPAL TO WS-LN-PRINCIPAL (LN-NX, LY-NX)
           MOVE LSO-CLOSING   TO WS-LN-CLOSING (LN-NX, LY-NX)
           MOVE LSO-EMI       TO WS-LN-EMI (LN-NX, LY-NX)
           PERFORM 4510-READ-LOAN-SUMMARY THRU 4510-EXIT.
       4520-EXIT.
           EXIT.
       4530-FIND-LOAN-SUB.
           MOVE ZERO TO WS-LOAN-SUB
           PERFORM 4540-CHECK-LOAN-MATCH THRU 4540-EXIT
               VARYING LN-NX-2 FROM 1 BY 1
               UNTIL LN-NX-2 > WS-LOAN-COUNT OR WS-LOAN-SUB > ZERO.
       4530-EXIT.
           EXIT.
       4540-CHECK-LOAN-MATCH.
           IF WS-LN-ID (LN-NX-2) = LSO-LOAN-ID
               SET WS-LOAN-SUB TO LN-NX-2
           END-IF.
       4540-EXIT.
           EXIT.
      ******************************************************************
      *    4700-LOAD-RATIO-TABLE - READS RATIOIN AND MATCHES EACH     *
      *    VALUE TO ITS RATIO-KEY TABLE ENTRY - CMA REQ CMA-0047.     *
      ******************************************************************
       4700-LOAD-RATIO-TABLE.
           PERFORM 4710-READ-RATIO-INPUT THRU 4710-EXIT
           PERFORM 4720-LOAD-ONE-RATIO THRU 4720-EXIT
               UNTIL RATIO-EOF.
       4700-EXIT.
           EXIT.
       4710-READ-RATIO-INPUT.
           READ RAT-RATIO-INPUT
               AT END SET RATIO-EOF TO TRUE
           END-READ.
       4710-EXIT.
           EXIT.
       4720-LOAD-ONE-RATIO.
           PERFORM 4730-FIND-RATIO-SUB THRU 4730-EXIT
           IF WS-RATIO-SUB-2 > ZERO
               SET RT2-NX TO WS-RATIO-SUB-2
               SET RT2Y-NX TO RT-YEAR-SEQ
               MOVE RT-VALUE TO WS-RT2-YR (RT2-NX, RT2Y-NX)
           END-IF
           PERFORM 4710-READ-RATIO-INPUT THRU 4710-EXIT.
       4720-EXIT.
           EXIT.
       4730-FIND-RATIO-SUB.
           MOVE ZERO TO WS-RATIO-SUB-2
           PERFORM 4740-CHECK-RATIO-MATCH THRU 4740-EXIT
               VARYING RT2-NX2 FROM 1 BY 1
               UNTIL RT2-NX2 > WS-RATIO-COUNT
                   OR WS-RATIO-SUB-2 > ZERO.
       4730-EXIT.
           EXIT.
       4740-CHECK-RATIO-MATCH.
           IF WS-RT2-KEY (RT2-NX2) = RT-RATIO-KEY
               SET WS-RATIO-SUB-2 TO RT2-NX2
           END-IF.
       4740-EXIT.
           EXIT.
      ******************************************************************
      *    3000-PRINT-STATEMENT - U6 - TITLE BLOCK, YEAR HEADER, AND  *
      *    THE THREE PAGE BODIES (OPERATING, ASSET, LIABILITY), WITH  *
      *    A CONTROL BREAK ON PAGE AND GROUP - CMA REQ CMA-0046.      *
      ******************************************************************
       3000-PRINT-STATEMENT.
           MOVE SPACES TO WS-PR-CUR-PAGE
           MOVE ZERO TO WS-PR-CUR-GROUP
           SET RW-NX TO 1
           PERFORM 3020-PRINT-ONE-ROW THRU 3020-EXIT
               WS-ROW-COUNT TIMES.
       3000-EXIT.
           EXIT.
       3020-PRINT-ONE-ROW.
           IF WS-RW-PAGE (RW-NX) NOT = WS-PR-CUR-PAGE
               MOVE WS-RW-PAGE (RW-NX) TO WS-PR-CUR-PAGE
               MOVE ZERO TO WS-PR-CUR-GROUP
               PERFORM 3010-PRINT-TITLE-BLOCK THRU 3010-EXIT
               PERFORM 3015-PRINT-YEAR-HEADER THRU 3015-EXIT
           END-IF
           IF WS-RW-GROUP-ORDER (RW-NX) NOT = WS-PR-CUR-GROUP
               MOVE WS-RW-GROUP-ORDER (RW-NX) TO WS-PR-CUR-GROUP
               PERFORM 3030-PRINT-GROUP-HEADING THRU 3030-EXIT
           END-IF
           PERFORM 3040-PRINT-DETAIL-ROW THRU 3040-EXIT
           IF WS-RW-TOTAL-YES (RW-NX)
               PERFORM 3045-PRINT-UNDERLINE THRU 3045-EXIT
           END-IF
           SET RW-NX UP BY 1.
       3020-EXIT.
           EXIT.
       3010-PRINT-TITLE-BLOCK.
           MOVE SPACES TO WS-TITLE-LINE
           MOVE 'COMPANY:' TO WS-TL-LABEL
           MOVE RPM-COMPANY-NAME TO WS-TL-COMPANY
           MOVE 'SECTOR:' TO WS-TL-SECTOR-LABEL
           MOVE RPM-SECTOR TO WS-TL-SECTOR
           MOVE 'REPORT SPAN:' TO WS-TL-SPAN-LABEL
           PERFORM 3012-BUILD-SPAN-TEXT THRU 3012-EXIT
           MOVE WS-TITLE-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC AFTER ADVANCING TOP-OF-FORM.
       3010-EXIT.
           EXIT.
       3012-BUILD-SPAN-TEXT.
           MOVE SPACES TO WS-TL-SPAN
           STRING WS-YR-DISPLAY (1) ' to ' WS-YR-DISPLAY
                   (RPM-TOTAL-YEARS)
               DELIMITED BY SIZE INTO WS-TL-SPAN.
       3012-EXIT.
           EXIT.
       3015-PRINT-YEAR-HEADER.
           MOVE SPACES TO WS-YEAR-HEADER-LINE
           MOVE 'Line Item' TO WS-YH-LABEL
           PERFORM 3017-BUILD-ONE-YEAR-HDR THRU 3017-EXIT
               VARYING YH-NX FROM 1 BY 1
               UNTIL YH-NX > RPM-TOTAL-YEARS
           MOVE WS-YEAR-HEADER-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3015-EXIT.
           EXIT.
       3017-BUILD-ONE-YEAR-HDR.
           SET YR-NX TO YH-NX
           MOVE SPACES TO WS-YH-COL (YH-NX)
           STRING WS-YR-DISPLAY (YR-NX) ' ' WS-YR-TYPE (YR-NX) (1:1)
               DELIMITED BY SIZE INTO WS-YH-COL (YH-NX).
       3017-EXIT.
           EXIT.
       3030-PRINT-GROUP-HEADING.
           MOVE SPACES TO WS-DETAIL-LINE
           MOVE WS-RW-GROUP-NAME (RW-NX) TO WS-DT-LABEL
           MOVE WS-DETAIL-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3030-EXIT.
           EXIT.
       3040-PRINT-DETAIL-ROW.
           MOVE SPACES TO WS-DETAIL-LINE
           IF WS-RW-TOTAL-YES (RW-NX)
               MOVE WS-RW-ROW-NAME (RW-NX) TO WS-DT-LABEL
           ELSE
               STRING '  ' WS-RW-ROW-NAME (RW-NX)
                   DELIMITED BY SIZE INTO WS-DT-LABEL
           END-IF
           SET CR-NX TO RW-NX
           PERFORM 3042-BUILD-ONE-AMOUNT-COL THRU 3042-EXIT
               VARYING DT-NX FROM 1 BY 1
               UNTIL DT-NX > RPM-TOTAL-YEARS
           MOVE WS-DETAIL-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3040-EXIT.
           EXIT.
       3042-BUILD-ONE-AMOUNT-COL.
           SET CY-NX TO DT-NX
           MOVE WS-CELL-YR (CR-NX, CY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-DT-COL (DT-NX).
       3042-EXIT.
           EXIT.
       3045-PRINT-UNDERLINE.
           MOVE ALL '-' TO WS-DETAIL-LINE-ALT
           MOVE WS-DETAIL-LINE-ALT TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3045-EXIT.
           EXIT.
      ******************************************************************
      *    3100-PRINT-LOAN-SCHEDULE - U6 - ONE BLOCK PER LOAN, ONE    *
      *    LINE PER REPORT YEAR - CMA REQ CMA-0046.                  *
      ******************************************************************
       3100-PRINT-LOAN-SCHEDULE.
           MOVE SPACES TO WS-LOAN-LINE
           MOVE 'LOAN REPAYMENT SCHEDULE' TO WS-LL-LABEL
           MOVE WS-LOAN-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC AFTER ADVANCING TOP-OF-FORM
           IF WS-LOAN-COUNT > ZERO
               SET LN-NX TO 1
               PERFORM 3110-PRINT-ONE-LOAN THRU 3110-EXIT
                   WS-LOAN-COUNT TIMES
           END-IF.
       3100-EXIT.
           EXIT.
       3110-PRINT-ONE-LOAN.
           PERFORM 3120-PRINT-ONE-LOAN-YEAR THRU 3120-EXIT
               VARYING LY-NX FROM 1 BY 1
               UNTIL LY-NX > RPM-TOTAL-YEARS
           SET LN-NX UP BY 1.
       3110-EXIT.
           EXIT.
       3120-PRINT-ONE-LOAN-YEAR.
           MOVE SPACES TO WS-LOAN-LINE
           STRING 'Loan ' WS-LN-ID (LN-NX)
               DELIMITED BY SIZE INTO WS-LL-LABEL
           SET YR-NX TO LY-NX
           MOVE WS-YR-DISPLAY (YR-NX) TO WS-LL-YEAR-DISPLAY
           MOVE WS-LN-OPENING (LN-NX, LY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-LL-OPENING
           MOVE WS-LN-INTEREST (LN-NX, LY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-LL-INTEREST
           MOVE WS-LN-PRINCIPAL (LN-NX, LY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-LL-PRINCIPAL
           MOVE WS-LN-CLOSING (LN-NX, LY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-LL-CLOSING
           MOVE WS-LN-EMI (LN-NX, LY-NX) TO WS-FMT-VALUE
           PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
           MOVE WS-FMT-RESULT TO WS-LL-EMI
           MOVE WS-LOAN-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3120-EXIT.
           EXIT.
      ******************************************************************
      *    3200-PRINT-RATIOS - U6 - FOUR CATEGORY HEADINGS, ONE LINE  *
      *    PER RATIO, ONE COLUMN PER REPORT YEAR WITH A GOOD/WARN/BAD *
      *    STATUS TAG - CMA REQ CMA-0047.                             *
      ******************************************************************
       3200-PRINT-RATIOS.
           MOVE SPACE TO WS-PR-CUR-CATEGORY
           SET RT2-NX TO 1
           PERFORM 3210-PRINT-ONE-RATIO THRU 3210-EXIT
               WS-RATIO-COUNT TIMES.
       3200-EXIT.
           EXIT.
       3210-PRINT-ONE-RATIO.
           IF WS-RT2-CATEGORY (RT2-NX) NOT = WS-PR-CUR-CATEGORY
               MOVE WS-RT2-CATEGORY (RT2-NX) TO WS-PR-CUR-CATEGORY
               PERFORM 3220-PRINT-CATEGORY-HEADING THRU 3220-EXIT
           END-IF
           MOVE SPACES TO WS-RATIO-LINE
           MOVE WS-RT2-KEY (RT2-NX) TO WS-RL-LABEL
           MOVE WS-RT2-IDEAL (RT2-NX) TO WS-RL-IDEAL
           PERFORM 3230-BUILD-ONE-RATIO-COL THRU 3230-EXIT
               VARYING RL-NX FROM 1 BY 1
               UNTIL RL-NX > RPM-TOTAL-YEARS
           MOVE WS-RATIO-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC
           SET RT2-NX UP BY 1.
       3210-EXIT.
           EXIT.
       3220-PRINT-CATEGORY-HEADING.
           MOVE SPACES TO WS-RATIO-LINE
           EVALUATE WS-PR-CUR-CATEGORY
               WHEN '1' MOVE 'LIQUIDITY RATIOS' TO WS-RL-LABEL
               WHEN '2' MOVE 'SOLVENCY RATIOS' TO WS-RL-LABEL
               WHEN '3' MOVE 'PROFITABILITY RATIOS' TO WS-RL-LABEL
               WHEN '4' MOVE 'TURNOVER RATIOS' TO WS-RL-LABEL
           END-EVALUATE
           MOVE WS-RATIO-LINE TO RPR-REPORT-LISTING-REC
           WRITE RPR-REPORT-LISTING-REC.
       3220-EXIT.
           EXIT.
       3230-BUILD-ONE-RATIO-COL.
           SET RT2Y-NX TO RL-NX
           MOVE WS-RT2-KEY (RT2-NX) TO WS-CLS-KEY
           MOVE WS-RT2-YR (RT2-NX, RT2Y-NX) TO WS-CLS-VALUE
           PERFORM 9100-CLASSIFY-RATIO THRU 9100-EXIT
           IF WS-RT2-IS-CURRENCY (RT2-NX) = 'Y'
               MOVE WS-CLS-VALUE TO WS-FMT-VALUE
               PERFORM 9000-FORMAT-INDIAN-CURRENCY THRU 9000-EXIT
               MOVE WS-FMT-RESULT (4:11) TO WS-CLS-TEXT
           ELSE
               MOVE WS-CLS-VALUE TO WS-CLS-VALUE-ED
               MOVE WS-CLS-VALUE-ED TO WS-CLS-TEXT (1:9)
               MOVE WS-RT2-SUFFIX (RT2-NX) TO WS-CLS-TEXT (10:2)
           END-IF
           EVALUATE TRUE
               WHEN WS-CLS-IS-GOOD MOVE 'G ' TO WS-CLS-STATUS-SHORT
               WHEN WS-CLS-IS-WARN MOVE 'W ' TO WS-CLS-STATUS-SHORT
               WHEN OTHER MOVE 'B ' TO WS-CLS-STATUS-SHORT
           END-EVALUATE
           MOVE SPACES TO WS-RL-COL (RL-NX)
           STRING WS-CLS-TEXT WS-CLS-STATUS-SHORT
               DELIMITED BY SIZE INTO WS-RL-COL (RL-NX).
       3230-EXIT.
           EXIT.
      ******************************************************************
      *    9000-FORMAT-INDIAN-CURRENCY - U6 - RS/LAKH/CRORE FORMAT,   *
      *    INDIAN (2-2-3) DIGIT GROUPING BUILT BY HAND, NO INTRINSIC  *
      *    FUNCTIONS - CMA REQ CMA-0076.                              *
      ******************************************************************
       9000-FORMAT-INDIAN-CURRENCY.
           IF WS-FMT-VALUE = ZERO
               MOVE 'Rs 0' TO WS-FMT-TEXT
               MOVE 5 TO WS-FMT-PTR
           ELSE
               IF WS-FMT-VALUE < ZERO
                   MOVE 'Y' TO WS-FMT-NEG-SW
                   COMPUTE WS-FMT-ABS = WS-FMT-VALUE * -1
               ELSE
                   MOVE 'N' TO WS-FMT-NEG-SW
                   MOVE WS-FMT-VALUE TO WS-FMT-ABS
               END-IF
               IF WS-FMT-ABS >= 10000000
                   MOVE 'Y' TO WS-FMT-SCALED-SW
                   COMPUTE WS-FMT-SCALED ROUNDED = WS-FMT-ABS / 10000000
                   MOVE ' Cr' TO WS-FMT-SUFFIX
                   PERFORM 9055-BUILD-SCALED-TEXT THRU 9055-EXIT
               ELSE
                   IF WS-FMT-ABS >= 100000
                       MOVE 'Y' TO WS-FMT-SCALED-SW
                       COMPUTE WS-FMT-SCALED ROUNDED =
                               WS-FMT-ABS / 100000
                       MOVE ' L' TO WS-FMT-SUFFIX
                       PERFORM 9055-BUILD-SCALED-TEXT THRU 9055-EXIT
                   ELSE
                       MOVE 'N' TO WS-FMT-SCALED-SW
                       COMPUTE WS-FMT-INT-VAL ROUNDED = WS-FMT-ABS
                       PERFORM 9050-GROUP-INDIAN-DIGITS THRU 9050-EXIT
                   END-IF
               END-IF
               PERFORM 9060-ASSEMBLE-CURRENCY-TEXT THRU 9060-EXIT
           END-IF
           PERFORM 9090-RIGHT-JUSTIFY THRU 9090-EXIT.
       9000-EXIT.
           EXIT.
       9050-GROUP-INDIAN-DIGITS.
           MOVE ZERO TO WS-FMT-GROUPED
           MOVE 12 TO WS-FMT-SRC-POS
           MOVE 20 TO WS-FMT-OUT-POS
           MOVE 0  TO WS-FMT-GRP-DIGITS
           MOVE 3  TO WS-FMT-GRP-MAX
           PERFORM 9052-EMIT-ONE-DIGIT THRU 9052-EXIT 12 TIMES
           MOVE 0  TO WS-FMT-TRIMS-DONE
           MOVE 19 TO WS-FMT-TRIM-CNT
           PERFORM 9070-TRIM-LEADING-ZEROS THRU 9070-EXIT
               UNTIL (WS-FMT-GROUPED (1:1) NOT = '0'
                       AND WS-FMT-GROUPED (1:1) NOT = ',')
                   OR WS-FMT-TRIM-CNT = 0
           COMPUTE WS-FMT-GRP-LEN = 20 - WS-FMT-TRIMS-DONE.
       9050-EXIT.
           EXIT.
       9052-EMIT-ONE-DIGIT.
           MOVE WS-FMT-DIGITS-X (WS-FMT-SRC-POS:1)
               TO WS-FMT-GROUPED (WS-FMT-OUT-POS:1)
           SUBTRACT 1 FROM WS-FMT-SRC-POS
           SUBTRACT 1 FROM WS-FMT-OUT-POS
           ADD 1 TO WS-FMT-GRP-DIGITS
           IF WS-FMT-SRC-POS > 0
               IF WS-FMT-GRP-DIGITS = WS-FMT-GRP-MAX
                   MOVE ',' TO WS-FMT-GROUPED (WS-FMT-OUT-POS:1)
                   SUBTRACT 1 FROM WS-FMT-OUT-POS
                   MOVE 0 TO WS-FMT-GRP-DIGITS
                   MOVE 2 TO WS-FMT-GRP-MAX
               END-IF
           END-IF.
       9052-EXIT.
           EXIT.
       9055-BUILD-SCALED-TEXT.
           MOVE WS-FMT-SCALED TO WS-FMT-SCALED-ED
           MOVE WS-FMT-SCALED-ED TO WS-FMT-SCALED-TEXT
           MOVE ZERO TO WS-FMT-LEAD-BLANKS
           INSPECT WS-FMT-SCALED-TEXT TALLYING WS-FMT-LEAD-BLANKS
               FOR LEADING SPACE
           COMPUTE WS-FMT-SCALED-LEN = 10 - WS-FMT-LEAD-BLANKS.
       9055-EXIT.
           EXIT.
       9060-ASSEMBLE-CURRENCY-TEXT.
           MOVE SPACES TO WS-FMT-TEXT
           MOVE 1 TO WS-FMT-PTR
           IF WS-FMT-IS-NEG
               STRING '-' DELIMITED BY SIZE INTO WS-FMT-TEXT
                   WITH POINTER WS-FMT-PTR
           END-IF
           STRING 'Rs' DELIMITED BY SIZE INTO WS-FMT-TEXT
               WITH POINTER WS-FMT-PTR
           IF WS-FMT-IS-SCALED
               STRING WS-FMT-SCALED-TEXT (WS-FMT-LEAD-BLANKS + 1 :
                       WS-FMT-SCALED-LEN)
                   DELIMITED BY SIZE INTO WS-FMT-TEXT
                   WITH POINTER WS-FMT-PTR
               STRING WS-FMT-SUFFIX DELIMITED BY SIZE INTO WS-FMT-TEXT
                   WITH POINTER WS-FMT-PTR
           ELSE
               STRING WS-FMT-GROUPED (1 : WS-FMT-GRP-LEN)
                   DELIMITED BY SIZE INTO WS-FMT-TEXT
                   WITH POINTER WS-FMT-PTR
           END-IF.
       9060-EXIT.
           EXIT.
       9070-TRIM-LEADING-ZEROS.
           MOVE WS-FMT-GROUPED (2:19) TO WS-FMT-GROUPED
           ADD 1 TO WS-FMT-TRIMS-DONE
           SUBTRACT 1 FROM WS-FMT-TRIM-CNT.
       9070-EXIT.
           EXIT.
       9090-RIGHT-JUSTIFY.
           MOVE SPACES TO WS-FMT-RESULT
           COMPUTE WS-FMT-TEXT-LEN = WS-FMT-PTR - 1
           IF WS-FMT-TEXT-LEN > 14
               MOVE WS-FMT-TEXT (WS-FMT-TEXT-LEN - 13 : 14)
                   TO WS-FMT-RESULT
           ELSE
               COMPUTE WS-FMT-RJ-START = 15 - WS-FMT-TEXT-LEN
               MOVE WS-FMT-TEXT (1 : WS-FMT-TEXT-LEN)
                   TO WS-FMT-RESULT (WS-FMT-RJ-START : WS-FMT-TEXT-LEN)
           END-IF.
       9090-EXIT.
           EXIT.
      ******************************************************************
      *    9100-CLASSIFY-RATIO - U6 - GOOD/WARN/BAD THRESHOLD TABLE   *
      *    FOR ALL 17 RATIOIN KEYS - CMA REQ CMA-0047.                *
      ******************************************************************
       9100-CLASSIFY-RATIO.
           EVALUATE TRUE
               WHEN WS-CLS-CURRENT-RATIO
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 1.33
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 1.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-QUICK-RATIO
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 1.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 0.70
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-NWC
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE > ZERO
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= -10000
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-DER
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE <= 2.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE <= 3.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-TOL-TNW
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE <= 3.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE <= 4.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-ISCR
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 2.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 1.50
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-DSCR
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 1.20
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 1.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-GROSS-MARGIN
                   PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
               WHEN WS-CLS-OPERATING-MARGIN
                   PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
               WHEN WS-CLS-NET-MARGIN
                   PERFORM 9110-CLASSIFY-MARGIN THRU 9110-EXIT
               WHEN WS-CLS-ROCE
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE > 10.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 5.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-ROE
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 15.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 10.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-INVENTORY-TURNOVER
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 4.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 2.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-INVENTORY-DAYS
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE <= 90.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE <= 120.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-DEBTORS-TURNOVER
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE >= 6.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE >= 4.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-COLLECTION-PERIOD
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE <= 60.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE <= 90.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN WS-CLS-CASH-CONVERSION
                   EVALUATE TRUE
                       WHEN WS-CLS-VALUE <= 60.00
                           SET WS-CLS-IS-GOOD TO TRUE
                       WHEN WS-CLS-VALUE <= 90.00
                           SET WS-CLS-IS-WARN TO TRUE
                       WHEN OTHER
                           SET WS-CLS-IS-BAD TO TRUE
                   END-EVALUATE
               WHEN OTHER
                   SET WS-CLS-IS-BAD TO TRUE
           END-EVALUATE.
       9100-EXIT.
           EXIT.
       9110-CLASSIFY-MARGIN.
           EVALUATE TRUE
               WHEN WS-CLS-VALUE > ZERO
                   SET WS-CLS-IS-GOOD TO TRUE
               WHEN WS-CLS-VALUE >= -5.00
                   SET WS-CLS-IS-WARN TO TRUE
               WHEN OTHER
                   SET WS-CLS-IS-BAD TO TRUE
           END-EVALUATE.
       9110-EXIT.
           EXIT.

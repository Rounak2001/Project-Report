       IDENTIFICATION DIVISION.
       PROGRAM-ID. SRD-ROW-DEFN.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 03/18/1988.
       DATE-COMPILED. 03/18/1988.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * SRD-ROW-DEFN - ONE ENTRY PER STATEMENT LINE ITEM.  THE FIXED   *
      * SECTOR TEMPLATES (INDUSTRY/SERVICE/WHOLESALE) ARE LOADED INTO  *
      * THIS SHAPE BY 1000-INIT-TEMPLATE-TABLES IN CMP.BAT001 AND      *
      * RPR.BAT003 - RETAIL REUSES THE WHOLESALE TABLE.                *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   03/18/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0003.         *
      *   10/05/88  RN     ADDED RD-IS-CALCULATED SWITCH CMA-0017.     *
      *   02/20/90  KPS    ADDED RD-IS-TOTAL SWITCH CMA-0039.          *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 120-BYTE RECORD CMA-0057.
      *   03/15/96  RN     RD-PAGE WIDENED TO X(9) FOR "liability"     *
      *                    CR CMA-0071.                                *
      *   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SRD-ROW-DEFN ASSIGN TO "ROWDEF"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  SRD-ROW-DEFN.
       01  SRD-ROW-DEFN.
           05  RD-PAGE                       PIC X(09).
               88  RD-PAGE-OPERATING             VALUE 'operating'.
               88  RD-PAGE-ASSET                 VALUE 'asset'.
               88  RD-PAGE-LIABILITY             VALUE 'liability'.
           05  RD-GROUP-ORDER                PIC 9(02).
           05  RD-GROUP-NAME                 PIC X(45).
           05  RD-ROW-ORDER                  PIC 9(03).
           05  RD-ROW-NAME                   PIC X(45).
           05  RD-IS-CALCULATED              PIC X(01).
               88  RD-CALCULATED-YES             VALUE 'Y'.
               88  RD-CALCULATED-NO              VALUE 'N'.
           05  RD-IS-TOTAL                   PIC X(01).
               88  RD-TOTAL-YES                  VALUE 'Y'.
               88  RD-TOTAL-NO                   VALUE 'N'.
           05  FILLER                        PIC X(14).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR ROWDEF.
           STOP RUN.

       IDENTIFICATION DIVISION.
       PROGRAM-ID. FYS-YEAR-SETTING.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 03/14/1988.
       DATE-COMPILED. 03/14/1988.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * FYS-YEAR-SETTING - ONE ENTRY PER REPORT COLUMN, BUILT BY       *
      * CMP.BAT001/LNP.BAT002/RPR.BAT003 FROM RPM-REPORT-MASTER.       *
      * YS-TYPE CLASSIFIES THE COLUMN AGAINST THE INDIAN APR-MAR       *
      * FINANCIAL YEAR THAT CONTAINS RPM-CURRENT-DATE-YYYYMMDD.        *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   03/14/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0002.         *
      *   09/22/88  RN     ADDED YS-DISPLAY "YYYY-YYYY" FIELD CMA-0015.*
      *   02/20/90  KPS    YS-TYPE WIDENED TO X(11) FOR "PROVISIONAL"  *
      *                    CR CMA-0038.                                *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 40-BYTE RECORD CMA-0056.*
      *   12/01/98  DLT    Y2K REVIEW - YS-YEAR ALREADY 4-DIGIT CCYY.  *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   05/02/03  PVR    COMMENT CLEAN-UP, NO LAYOUT CHANGE.         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FYS-YEAR-SETTING ASSIGN TO "YRSET"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  FYS-YEAR-SETTING.
       01  FYS-YEAR-SETTING.
           05  YS-SEQ                        PIC 9(02).
           05  YS-YEAR                       PIC 9(04).
           05  YS-DISPLAY                    PIC X(09).
           05  YS-TYPE                       PIC X(11).
               88  YS-TYPE-ACTUAL                VALUE 'Actual'.
               88  YS-TYPE-PROVISIONAL           VALUE 'Provisional'.
               88  YS-TYPE-PROJECTED             VALUE 'Projected'.
           05  FILLER                        PIC X(10).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR YRSET - U1 WORKING-STORAGE
      *    TABLES IN THE THREE BATCH PROGRAMS FOLLOW THIS SHAPE.
           STOP RUN.

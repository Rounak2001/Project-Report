       IDENTIFICATION DIVISION.
       PROGRAM-ID. CMP-STMT-COMPUTE.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 04/04/1988.
       DATE-COMPILED. 04/04/1988.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * CMP-STMT-COMPUTE - CMA PROJECT REPORT, STATEMENT COMPUTE STEP. *
      * READS RPTMAST FOR SECTOR/SPAN, BUILDS THE YEAR-SETTING AND     *
      * ROW-TEMPLATE TABLES (SAME LOGIC AS LNP.BAT002 AND RPR.BAT003), *
      * THEN APPLIES PROJIN GROWTH REQUESTS AND CELLIN POSTED AMOUNTS, *
      * ROLLS STOCK FORWARD, RECOMPUTES GROUP TOTALS AND WRITES THE    *
      * RESULT TO CELLOUT FOR RPR.BAT003 TO PRINT.                     *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   04/04/88  RN     ORIGINAL PROGRAM - CMA REQ CMA-0005.        *
      *   11/02/88  RN     STOCK ROLL-FORWARD ADDED (CMA-0019) - SAME  *
      *                    CR AS FDC.CEL004 FD-ROW-NAME FIELD.         *
      *   02/20/90  KPS    TOTAL ASSETS / TOTAL LIAB.+NET WORTH CROSS- *
      *                    GROUP SUMS ADDED CMA-0039.                 *
      *   06/02/90  KPS    PROJIN GROWTH-REQUEST STEP ADDED CMA-0043.  *
      *   04/02/91  DLT    RENUMBERED PARAGRAPHS TO SHOP STANDARD.     *
      *   03/15/96  RN     WHOLESALE/RETAIL TEMPLATE TABLE ADDED,      *
      *                    RETAIL REUSES WHOLESALE TABLE CR CMA-0071.  *
      *   12/01/98  DLT    Y2K REVIEW - RPM-CUR-DATE-CCYY AND          *
      *                    FYS-YEAR ALREADY 4-DIGIT, NO CHANGE.        *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   07/19/00  PVR    LN-START-YEAR-SEQ NOT USED HERE - NOTE ONLY,*
      *                    SEE LNP.BAT002 CMA-0083.                   *
      *   05/02/03  PVR    COMMENT CLEAN-UP, NO LOGIC CHANGE.         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FDC-CELL-INPUT ASSIGN TO "CELLIN"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT PJR-PROJ-INPUT ASSIGN TO "PROJIN"
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FDC-CELL-OUTPUT ASSIGN TO "CELLOUT"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
      *                 -- REPORT MASTER, SEE RPM.RPT001 --
       FD  RPM-REPORT-MASTER.
       01  RPM-REPORT-MASTER.
           05  RPM-RPT-ID                    PIC 9(05).
           05  RPM-COMPANY-NAME              PIC X(30).
           05  RPM-SECTOR                    PIC X(10).
               88  RPM-SECTOR-SERVICE            VALUE 'service'.
               88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
               88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
               88  RPM-SECTOR-RETAIL             VALUE 'retail'.
           05  RPM-START-YEAR                PIC 9(04).
           05  RPM-TOTAL-YEARS                PIC 9(02).
               88  RPM-TOTAL-YEARS-MAX           VALUE 10.
           05  RPM-CURRENT-DATE-YYYYMMDD.
               10  RPM-CUR-DATE-CCYY         PIC 9(04).
               10  RPM-CUR-DATE-MM           PIC 9(02).
               10  RPM-CUR-DATE-DD           PIC 9(02).
           05  FILLER                        PIC X(35).
      *                 -- CELL INPUT, SEE FDC.CEL004 --
       FD  FDC-CELL-INPUT.
       01  FDC-CELL-INPUT-REC.
           05  FDI-PAGE                      PIC X(09).
           05  FDI-GROUP-ORDER                PIC 9(02).
           05  FDI-ROW-ORDER                  PIC 9(03).
           05  FDI-ROW-NAME                   PIC X(45).
           05  FDI-YEAR-SEQ                   PIC 9(02).
           05  FDI-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(13).
      *                 -- PROJECTION REQUEST, SEE PJR.PRJ007 --
       FD  PJR-PROJ-INPUT.
       01  PJR-PROJ-INPUT-REC.
           05  PJI-PAGE                      PIC X(09).
           05  PJI-GROUP-ORDER                PIC 9(02).
           05  PJI-ROW-ORDER                  PIC 9(03).
           05  PJI-BASE-YEAR                  PIC 9(04).
           05  PJI-BASE-VALUE                 PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  PJI-PERCENT                    PIC S9(03)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(12).
      *                 -- CELL OUTPUT, SEE FDC.CEL004 --
       FD  FDC-CELL-OUTPUT.
       01  FDC-CELL-OUTPUT-REC.
           05  FDO-PAGE                      PIC X(09).
           05  FDO-GROUP-ORDER                PIC 9(02).
           05  FDO-ROW-ORDER                  PIC 9(03).
           05  FDO-ROW-NAME                   PIC X(45).
           05  FDO-YEAR-SEQ                   PIC 9(02).
           05  FDO-VALUE                      PIC S9(12)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(13).
       WORKING-STORAGE SECTION.
      *                 -- SWITCHES --
       77  WS-CELL-EOF-SW                PIC X(01) VALUE 'N'.
           88  CELL-EOF                      VALUE 'Y'.
       77  WS-PROJ-EOF-SW                PIC X(01) VALUE 'N'.
           88  PROJ-EOF                      VALUE 'Y'.
      *                 -- SUBSCRIPTS AND COUNTERS, ALL COMP --
       77  WS-YR-SUB                     PIC 9(02) COMP.
       77  WS-YR-SUB-2                   PIC 9(02) COMP.
       77  WS-RW-SUB                     PIC 9(03) COMP.
       77  WS-RW-SUB-2                   PIC 9(03) COMP.
       77  WS-GROUP-SUB                  PIC 9(03) COMP.
       77  WS-ROW-COUNT                  PIC 9(03) COMP VALUE ZERO.
       77  WS-CUR-FY-START                PIC 9(04) COMP.
       77  WS-CLOSING-ROW-SUB             PIC 9(03) COMP VALUE ZERO.
       77  WS-YR-YEAR-PLUS1               PIC 9(04) COMP VALUE ZERO.
      *                 -- ROW-ADD WORK AREA FOR 1050-ADD-ROW --
       01  WS-ADD-ROW-AREA.
           05  WS-ADD-PAGE                   PIC X(09).
           05  WS-ADD-GROUP-ORDER            PIC 9(02).
           05  WS-ADD-GROUP-NAME             PIC X(45).
           05  WS-ADD-ROW-ORDER              PIC 9(03).
           05  WS-ADD-ROW-NAME                PIC X(45).
           05  WS-ADD-IS-CALC                 PIC X(01).
           05  WS-ADD-IS-TOTAL                PIC X(01).
           05  FILLER                         PIC X(10).
      *                 -- RUN-DATE BREAKOUT, ALTERNATE NUMERIC VIEW --
       01  WS-RUN-DATE-WORK.
           05  WS-RUN-DATE-BREAKOUT.
               10  WS-RUN-DATE-CCYY          PIC 9(04).
               10  WS-RUN-DATE-MM            PIC 9(02).
               10  WS-RUN-DATE-DD            PIC 9(02).
           05  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-BREAKOUT
                                              PIC 9(08).
      *                 -- YEAR-SETTING TABLE (U1) --
       01  WS-YEAR-TABLE.
           05  WS-YR-ENTRY OCCURS 10 TIMES INDEXED BY YR-NX.
               10  WS-YR-SEQ                 PIC 9(02).
               10  WS-YR-YEAR                PIC 9(04).
               10  WS-YR-DISPLAY              PIC X(09).
               10  WS-YR-TYPE                 PIC X(11).
                   88  WS-YR-ACTUAL               VALUE 'Actual'.
                   88  WS-YR-PROVISIONAL          VALUE 'Provisional'.
                   88  WS-YR-PROJECTED            VALUE 'Projected'.
               10  FILLER                     PIC X(05).
      *                 -- ROW-TEMPLATE TABLE (U2) --
      *                 LARGE ENOUGH FOR THE INDUSTRY SECTOR, THE
      *                 BIGGEST OF THE FOUR - SEE 1000-INIT-TEMPLATE-
      *                 TABLES FOR THE FIXED ROW LISTS.
       01  WS-ROW-TABLE.
           05  WS-RW-ENTRY OCCURS 100 TIMES INDEXED BY RW-NX, RW-NX-2.
               10  WS-RW-PAGE                PIC X(09).
               10  WS-RW-GROUP-ORDER          PIC 9(02).
               10  WS-RW-GROUP-NAME           PIC X(45).
               10  WS-RW-ROW-ORDER            PIC 9(03).
               10  WS-RW-ROW-NAME             PIC X(45).
               10  WS-RW-IS-CALC              PIC X(01).
                   88  WS-RW-CALC-YES             VALUE 'Y'.
               10  WS-RW-IS-TOTAL             PIC X(01).
                   88  WS-RW-TOTAL-YES            VALUE 'Y'.
               10  FILLER                     PIC X(08).
      *                 -- ROW SORT-KEY, ALTERNATE STRING VIEW --
       01  WS-ROW-SORT-AREA.
           05  WS-ROW-SORT-KEY.
               10  WS-RSK-PAGE               PIC X(09).
               10  WS-RSK-GROUP-ORDER         PIC 9(02).
               10  WS-RSK-ROW-ORDER           PIC 9(03).
           05  WS-ROW-SORT-STRING REDEFINES WS-ROW-SORT-KEY
                                              PIC X(14).
      *                 -- CELL VALUE TABLE, ONE ROW PER TEMPLATE     --
      *                 -- ROW, ONE COLUMN PER REPORT YEAR (U4)      --
       01  WS-CELL-TABLE.
           05  WS-CELL-ROW OCCURS 100 TIMES INDEXED BY CR-NX, CR-NX-2.
               10  WS-CELL-YR OCCURS 10 TIMES
                                   INDEXED BY CY-NX, CY-NX-2
                                              PIC S9(12)V99
                                              SIGN TRAILING SEPARATE.
               10  FILLER                    PIC X(04).
      *                 -- GROUP-TOTAL ACCUMULATOR, ALTERNATE BYTE   --
      *                 -- VIEW USED WHEN CLEARING THE ROW ON ENTRY  --
       01  WS-TOTAL-WORK-AREA.
           05  WS-TOTAL-ACCUM OCCURS 10 TIMES
                                              PIC S9(12)V99
                                              SIGN TRAILING SEPARATE.
           05  WS-TOTAL-ACCUM-BYTES REDEFINES WS-TOTAL-ACCUM
                                     OCCURS 10 TIMES PIC X(15).
      *                 -- PROJECTION RUNNING VALUE, FULL PRECISION --
       01  WS-PROJECTION-WORK.
           05  WS-PROJ-RUNNING               PIC S9(12)V9(6)
               SIGN TRAILING SEPARATE.
           05  WS-PROJ-GROWTH-FACTOR          PIC S9(03)V9(6)
               SIGN TRAILING SEPARATE.
           05  FILLER                         PIC X(09).
       PROCEDURE DIVISION.
      ******************************************************************
      *    0000-MAINLINE - DRIVES THE FOUR COMPUTE STEPS IN ORDER.    *
      ******************************************************************
       0000-MAINLINE.
           OPEN INPUT  RPM-REPORT-MASTER
                       FDC-CELL-INPUT
                       PJR-PROJ-INPUT
           OPEN OUTPUT FDC-CELL-OUTPUT
           READ RPM-REPORT-MASTER
               AT END DISPLAY 'CMP-STMT-COMPUTE - NO RPTMAST RECORD'
               GO TO 0000-ABEND
           END-READ
           PERFORM 1000-INIT-TEMPLATE-TABLES THRU 1000-EXIT
           PERFORM 2000-BUILD-YEAR-SETTINGS THRU 2000-EXIT
           PERFORM 3000-PROJECT-REQUESTS THRU 3000-EXIT
           PERFORM 4000-POST-CELLS THRU 4000-EXIT
           PERFORM 4300-COMPUTE-TOTALS THRU 4300-EXIT
           PERFORM 5000-WRITE-CELL-OUTPUT THRU 5000-EXIT
           CLOSE RPM-REPORT-MASTER
                 FDC-CELL-INPUT
                 PJR-PROJ-INPUT
                 FDC-CELL-OUTPUT
           STOP RUN.
       0000-ABEND.
           CLOSE RPM-REPORT-MASTER FDC-CELL-INPUT PJR-PROJ-INPUT
                 FDC-CELL-OUTPUT
           STOP RUN.
      ******************************************************************
      *    1000-INIT-TEMPLATE-TABLES - U2 - LOADS THE FIXED ROW       *
      *    TEMPLATE FOR THE REPORT'S SECTOR INTO WS-ROW-TABLE.        *
      *    RETAIL REUSES THE WHOLESALE TABLE.  ANY SECTOR VALUE       *
      *    OTHER THAN SERVICE/WHOLESALE/RETAIL (INCLUDING INDUSTRY)   *
      *    FALLS THROUGH TO THE INDUSTRY TABLE - CMA REQ CMA-0071.    *
      ******************************************************************
       1000-INIT-TEMPLATE-TABLES.
           MOVE ZERO TO WS-ROW-COUNT
           IF RPM-SECTOR-SERVICE
               PERFORM 1100-LOAD-SERVICE-TEMPLATE THRU 1100-EXIT
           ELSE
               IF RPM-SECTOR-WHOLESALE OR RPM-SECTOR-RETAIL
                   PERFORM 1200-LOAD-WHOLESALE-TEMPLATE THRU 1200-EXIT
               ELSE
                   PERFORM 1300-LOAD-INDUSTRY-TEMPLATE THRU 1300-EXIT
               END-IF
           END-IF.
       1000-EXIT.
           EXIT.
      ******************************************************************
      *    1050-ADD-ROW - HELPER, APPENDS ONE ROW TO WS-ROW-TABLE.    *
      *    CALLING PARAGRAPH MOVES THE FIELDS TO WS-ADD-* FIRST.      *
      ******************************************************************
       1050-ADD-ROW.
           ADD 1 TO WS-ROW-COUNT
           SET RW-NX TO WS-ROW-COUNT
           MOVE WS-ADD-PAGE        TO WS-RW-PAGE (RW-NX)
           MOVE WS-ADD-GROUP-ORDER TO WS-RW-GROUP-ORDER (RW-NX)
           MOVE WS-ADD-GROUP-NAME  TO WS-RW-GROUP-NAME (RW-NX)
           MOVE WS-ADD-ROW-ORDER   TO WS-RW-ROW-ORDER (RW-NX)
           MOVE WS-ADD-ROW-NAME    TO WS-RW-ROW-NAME (RW-NX)
           MOVE WS-ADD-IS-CALC     TO WS-RW-IS-CALC (RW-NX)
           MOVE WS-ADD-IS-TOTAL    TO WS-RW-IS-TOTAL (RW-NX).
       1050-EXIT.
           EXIT.
       1300-LOAD-INDUSTRY-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Domestic Sales' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Export Sales' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Purchases (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-in' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Raw Materials)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Direct Labor / Wages' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Factory Overheads' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Work-in-Process)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Stock (Finished Goods)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Stock (Finished Goods)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries (Admin & Sales)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Office Rent & Utilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Depreciation (Office Equipment)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-out' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Working Capital Interest' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Term Loan Interest' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Selling, General, and Admn. Exp. Total' TO
               WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-GROUP-ORDER
           MOVE 'Taxes and Profit Appropriation' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Profit Before Tax' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for taxes' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for deferred tax' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Prior year adjustment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Profit After Tax (PAT)' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Equity / Dividend Paid Amount' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Tax including Surcharge' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Rate (%)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Investments' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Receivables (other than deferred/exports)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Receivables - Export' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Installments of deferred receivables' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Raw Materials' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Stock in Process' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory - Finished Goods' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Advance to Suppliers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Other Current Assets' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 120 TO WS-ADD-ROW-ORDER
           MOVE 'Loans and Advances' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 130 TO WS-ADD-ROW-ORDER
           MOVE 'Cash in Hand and Bank' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 140 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Gross block' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Land and Building' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Plant and Machinery' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Furniture and Fixtures' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Vehicles' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Depreciation Reserve (Cumulative)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Total Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Total Assets' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Ordinary Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Preference Capital (redeemable within 1 year)'
               TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves and Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Revaluation Reserve' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE "Profit & Loss Account (debit balance)" TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Deferred Tax Liability / Asset' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Preference Shares' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Term loans (excluding installments for 1 year)'
               TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Sales tax deferred credit' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Other liabilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Unsecured Loan' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Short Term Borrowings from Banks' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Short Term Borrowings from Others' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Sundry Creditors (Trade)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Advance Payments from Customers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Statutory Dues Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 60 TO WS-ADD-ROW-ORDER
           MOVE 'Instalment of Term Loan (due within 1 year)' TO
               WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 70 TO WS-ADD-ROW-ORDER
           MOVE 'Unsecured Loans (Short Term)' TO WS-ADD-ROW-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 80 TO WS-ADD-ROW-ORDER
           MOVE 'Dividend Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 90 TO WS-ADD-ROW-ORDER
           MOVE 'Deposits from Dealers / Others' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 100 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for Taxation' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 110 TO WS-ADD-ROW-ORDER
           MOVE 'Provision for Other Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 120 TO WS-ADD-ROW-ORDER
           MOVE 'Other Current Liabilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 130 TO WS-ADD-ROW-ORDER
           MOVE 'Bank Overdraft' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 140 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-GROUP-ORDER
           MOVE 'Total Liabilities and Net Worth' TO
               WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Total Liabilities and Net Worth' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1300-EXIT.
           EXIT.
       1100-LOAD-SERVICE-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Service Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Consulting Fees' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Subscription (SaaS) Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Revenue (COR)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries - Billable Staff' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Subcontractor Costs' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Cloud Hosting & Infrastructure Costs' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Project-Specific Software Licenses' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Cost of Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Salaries - Sales & Admin' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Marketing & Advertising' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Rent & Utilities (Office)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Travel & Entertainment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Professional Fees (Legal, Accounting)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Receivable (from clients)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Work in Progress (Unbilled Revenue)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Prepaid Expenses' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Laptops & Computers' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Office Furniture' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Leasehold Improvements' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Long-term Loans' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Payable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accrued Expenses (Payroll, Rent)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Deferred Revenue (Pre-payments from clients)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Short-term Loans' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1100-EXIT.
           EXIT.
       1200-LOAD-WHOLESALE-TEMPLATE.
           MOVE 'operating' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Revenue' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Wholesale Revenue' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Revenue' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Cost of Goods Sold (COGS)' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Opening Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Purchases (Stock-in-Trade)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Freight-in' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Closing Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE '= Cost of Goods Sold' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Selling, General & Administrative Expenses'
               TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Rent & Utilities' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Staff Salaries' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Logistics & Freight-out' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Sales Team Salaries & Commission' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'asset' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Assets' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Cash & Bank Balance' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Receivable' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Inventory' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Fixed Assets' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Property' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Warehouse Equipment (Racking, Forklifts)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Delivery Trucks' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 40 TO WS-ADD-ROW-ORDER
           MOVE 'Office Equipment' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 50 TO WS-ADD-ROW-ORDER
           MOVE 'Total Fixed Assets' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 'liability' TO WS-ADD-PAGE
           MOVE 10 TO WS-ADD-GROUP-ORDER
           MOVE 'Net Worth' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Share Capital' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Reserves & Surplus' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Net Worth' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-GROUP-ORDER
           MOVE 'Term Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Long-term Loans (Warehouse Mortgage)' TO
               WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Total Term Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-GROUP-ORDER
           MOVE 'Current Liabilities' TO WS-ADD-GROUP-NAME
           MOVE 'N' TO WS-ADD-IS-CALC
           MOVE 'N' TO WS-ADD-IS-TOTAL
           MOVE 10 TO WS-ADD-ROW-ORDER
           MOVE 'Accounts Payable (to Suppliers)' TO WS-ADD-ROW-NAME
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 20 TO WS-ADD-ROW-ORDER
           MOVE 'Line of Credit (Inventory)' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-CALC
           PERFORM 1050-ADD-ROW THRU 1050-EXIT
           MOVE 30 TO WS-ADD-ROW-ORDER
           MOVE 'Total Current Liabilities' TO WS-ADD-ROW-NAME
           MOVE 'Y' TO WS-ADD-IS-TOTAL
           PERFORM 1050-ADD-ROW THRU 1050-EXIT.
       1200-EXIT.
           EXIT.
      ******************************************************************
      *    2000-BUILD-YEAR-SETTINGS - U1 - EXPANDS RPTMAST INTO ONE    *
      *    WS-YR-ENTRY PER REPORT COLUMN, CLASSIFIED AGAINST THE       *
      *    INDIAN APR-MAR FINANCIAL YEAR CONTAINING THE RUN DATE.      *
      ******************************************************************
       2000-BUILD-YEAR-SETTINGS.
           MOVE RPM-CURRENT-DATE-YYYYMMDD TO WS-RUN-DATE-BREAKOUT
           IF WS-RUN-DATE-MM >= 4
               MOVE WS-RUN-DATE-CCYY TO WS-CUR-FY-START
           ELSE
               COMPUTE WS-CUR-FY-START = WS-RUN-DATE-CCYY - 1
           END-IF
           MOVE ZERO TO WS-YR-SUB
           PERFORM 2050-BUILD-ONE-YEAR THRU 2050-EXIT
               RPM-TOTAL-YEARS TIMES.
       2000-EXIT.
           EXIT.
       2050-BUILD-ONE-YEAR.
           ADD 1 TO WS-YR-SUB
           SET YR-NX TO WS-YR-SUB
           MOVE WS-YR-SUB TO WS-YR-SEQ (YR-NX)
           COMPUTE WS-YR-YEAR (YR-NX) =
               RPM-START-YEAR + WS-YR-SUB - 1
           PERFORM 2100-BUILD-YEAR-DISPLAY THRU 2100-EXIT
           IF WS-YR-YEAR (YR-NX) < WS-CUR-FY-START
               MOVE 'Actual' TO WS-YR-TYPE (YR-NX)
           ELSE
               IF WS-YR-YEAR (YR-NX) = WS-CUR-FY-START
                   MOVE 'Provisional' TO WS-YR-TYPE (YR-NX)
               ELSE
                   MOVE 'Projected' TO WS-YR-TYPE (YR-NX)
               END-IF
           END-IF.
       2050-EXIT.
           EXIT.
       2100-BUILD-YEAR-DISPLAY.
           COMPUTE WS-YR-YEAR-PLUS1 = WS-YR-YEAR (YR-NX) + 1
           MOVE SPACES TO WS-YR-DISPLAY (YR-NX)
           STRING WS-YR-YEAR (YR-NX) '-' WS-YR-YEAR-PLUS1
               DELIMITED BY SIZE INTO WS-YR-DISPLAY (YR-NX).
       2100-EXIT.
           EXIT.
      ******************************************************************
      *    3000-PROJECT-REQUESTS - U3 - READS EACH PROJIN REQUEST AND *
      *    APPLIES COMPOUND GROWTH TO THE TARGET ROW'S CELL VALUE IN  *
      *    WS-CELL-TABLE FOR EVERY REPORT YEAR AFTER THE BASE YEAR.   *
      ******************************************************************
       3000-PROJECT-REQUESTS.
           MOVE ZERO TO WS-CELL-TABLE
           READ PJR-PROJ-INPUT
               AT END MOVE 'Y' TO WS-PROJ-EOF-SW
           END-READ
           PERFORM 3100-PROJECT-ONE-ROW THRU 3100-EXIT
               UNTIL PROJ-EOF.
       3000-EXIT.
           EXIT.
       3100-PROJECT-ONE-ROW.
           PERFORM 3110-FIND-ROW-SUB THRU 3110-EXIT
           IF WS-RW-SUB-2 > ZERO
               SET RW-NX TO WS-RW-SUB-2
               MOVE PJI-BASE-VALUE TO WS-PROJ-RUNNING
               COMPUTE WS-PROJ-GROWTH-FACTOR =
                   1 + (PJI-PERCENT / 100)
               MOVE ZERO TO WS-YR-SUB
               PERFORM 3150-PROJECT-ONE-YEAR THRU 3150-EXIT
                   RPM-TOTAL-YEARS TIMES
           END-IF
           READ PJR-PROJ-INPUT
               AT END MOVE 'Y' TO WS-PROJ-EOF-SW
           END-READ.
       3100-EXIT.
           EXIT.
       3110-FIND-ROW-SUB.
           MOVE ZERO TO WS-RW-SUB-2
           SET RW-NX TO 1
           PERFORM 3120-CHECK-ROW-MATCH THRU 3120-EXIT
               WS-ROW-COUNT TIMES.
       3110-EXIT.
           EXIT.
       3120-CHECK-ROW-MATCH.
           IF WS-RW-PAGE (RW-NX) = PJI-PAGE AND
              WS-RW-GROUP-ORDER (RW-NX) = PJI-GROUP-ORDER AND
              WS-RW-ROW-ORDER (RW-NX) = PJI-ROW-ORDER
               SET WS-RW-SUB-2 FROM RW-NX
           END-IF
           SET RW-NX UP BY 1.
       3120-EXIT.
           EXIT.
       3150-PROJECT-ONE-YEAR.
           ADD 1 TO WS-YR-SUB
           SET YR-NX TO WS-YR-SUB
           IF WS-YR-YEAR (YR-NX) > PJI-BASE-YEAR
               COMPUTE WS-PROJ-RUNNING ROUNDED =
                   WS-PROJ-RUNNING * WS-PROJ-GROWTH-FACTOR
               SET CR-NX TO WS-RW-SUB-2
               SET CY-NX TO YR-NX
               MOVE WS-PROJ-RUNNING TO WS-CELL-YR (CR-NX, CY-NX)
           END-IF.
       3150-EXIT.
           EXIT.
      ******************************************************************
      *    4000-POST-CELLS - U4 - READS EVERY CELLIN RECORD (ALREADY  *
      *    SORTED PAGE/GROUP/ROW/YEAR), POSTS THE VALUE, THEN APPLIES *
      *    THE CLOSING-STOCK PROPAGATION AND OPENING-STOCK ROLL-      *
      *    FORWARD RULES - CR CMA-0019.                               *
      ******************************************************************
       4000-POST-CELLS.
           READ FDC-CELL-INPUT
               AT END MOVE 'Y' TO WS-CELL-EOF-SW
           END-READ
           PERFORM 4100-POST-ONE-CELL THRU 4100-EXIT
               UNTIL CELL-EOF
           PERFORM 4200-STOCK-ROLLFORWARD THRU 4200-EXIT.
       4000-EXIT.
           EXIT.
       4100-POST-ONE-CELL.
           PERFORM 4110-FIND-ROW-SUB THRU 4110-EXIT
           IF WS-RW-SUB-2 > ZERO
               MOVE WS-RW-SUB-2 TO WS-CLOSING-ROW-SUB
               SET CR-NX TO WS-RW-SUB-2
               SET CY-NX TO FDI-YEAR-SEQ
               MOVE FDI-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
               IF FDI-ROW-NAME = 'Closing Stock (Raw Materials)' OR
                  FDI-ROW-NAME = 'Closing Stock (Work-in-Process)' OR
                  FDI-ROW-NAME = 'Closing Stock (Finished Goods)' OR
                  FDI-ROW-NAME = 'Closing Inventory'
                   PERFORM 4150-PROPAGATE-CLOSING THRU 4150-EXIT
               END-IF
           END-IF
           READ FDC-CELL-INPUT
               AT END MOVE 'Y' TO WS-CELL-EOF-SW
           END-READ.
       4100-EXIT.
           EXIT.
       4110-FIND-ROW-SUB.
           MOVE ZERO TO WS-RW-SUB-2
           SET RW-NX TO 1
           PERFORM 4120-CHECK-ROW-MATCH THRU 4120-EXIT
               WS-ROW-COUNT TIMES.
       4110-EXIT.
           EXIT.
       4120-CHECK-ROW-MATCH.
           IF WS-RW-PAGE (RW-NX) = FDI-PAGE AND
              WS-RW-GROUP-ORDER (RW-NX) = FDI-GROUP-ORDER AND
              WS-RW-ROW-ORDER (RW-NX) = FDI-ROW-ORDER
               SET WS-RW-SUB-2 FROM RW-NX
           END-IF
           SET RW-NX UP BY 1.
       4120-EXIT.
           EXIT.
      ******************************************************************
      *    4150-PROPAGATE-CLOSING - A DIRECT SAVE OF A CLOSING-STOCK  *
      *    CELL OVERWRITES THE MATCHING OPENING-STOCK ROW (SAME       *
      *    GROUP) FOR EVERY LATER REPORT YEAR - CR CMA-0019.          *
      ******************************************************************
       4150-PROPAGATE-CLOSING.
           PERFORM 4160-FIND-OPENING-SUB THRU 4160-EXIT
           IF WS-RW-SUB-2 > ZERO
               SET CR-NX TO WS-RW-SUB-2
               ADD 1 TO FDI-YEAR-SEQ GIVING WS-YR-SUB
               PERFORM 4170-COPY-ONE-FUTURE-YEAR THRU 4170-EXIT
                   UNTIL WS-YR-SUB > RPM-TOTAL-YEARS
           END-IF.
       4150-EXIT.
           EXIT.
       4160-FIND-OPENING-SUB.
      *    MATCH "CLOSING ..." TO "OPENING ..." IN THE SAME GROUP BY
      *    GROUP KEY - THE TEMPLATE PAIRS EACH CLOSING ROW WITH AN
      *    OPENING ROW ONE SLOT EARLIER IN THE SAME COGS GROUP.
           MOVE ZERO TO WS-RW-SUB-2
           COMPUTE WS-GROUP-SUB = WS-CLOSING-ROW-SUB - 1
           IF WS-GROUP-SUB > ZERO
               SET RW-NX-2 TO WS-GROUP-SUB
               IF WS-RW-PAGE (RW-NX-2) = FDI-PAGE AND
                  WS-RW-GROUP-ORDER (RW-NX-2) = FDI-GROUP-ORDER
                   SET WS-RW-SUB-2 FROM RW-NX-2
               END-IF
           END-IF.
       4160-EXIT.
           EXIT.
       4170-COPY-ONE-FUTURE-YEAR.
           SET CY-NX TO WS-YR-SUB
           MOVE FDI-VALUE TO WS-CELL-YR (CR-NX, CY-NX)
           ADD 1 TO WS-YR-SUB.
       4170-EXIT.
           EXIT.
      ******************************************************************
      *    4200-STOCK-ROLLFORWARD - FOR EVERY YEAR J >= 2, EACH       *
      *    OPENING-STOCK ROW TAKES THE VALUE OF THE MATCHING CLOSING- *
      *    STOCK ROW OF YEAR J-1 WHEN THAT CLOSING VALUE EXISTS.      *
      ******************************************************************
       4200-STOCK-ROLLFORWARD.
           SET RW-NX TO 1
           PERFORM 4205-ROLLFORWARD-ONE-ROW THRU 4205-EXIT
               WS-ROW-COUNT TIMES.
       4200-EXIT.
           EXIT.
       4205-ROLLFORWARD-ONE-ROW.
           IF WS-RW-ROW-NAME (RW-NX) (1:7) = 'Opening'
               PERFORM 4210-ROLL-ONE-OPENING THRU 4210-EXIT
           END-IF
           SET RW-NX UP BY 1.
       4205-EXIT.
           EXIT.
       4210-ROLL-ONE-OPENING.
           COMPUTE WS-RW-SUB-2 = RW-NX - 1
           IF WS-RW-SUB-2 > ZERO
               SET RW-NX-2 TO WS-RW-SUB-2
               IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
                  WS-RW-GROUP-ORDER (RW-NX-2) =
                      WS-RW-GROUP-ORDER (RW-NX)
                   SET CR-NX TO RW-NX
                   SET CR-NX-2 TO RW-NX-2
                   MOVE 2 TO WS-YR-SUB
                   PERFORM 4220-ROLL-ONE-YEAR THRU 4220-EXIT
                       UNTIL WS-YR-SUB > RPM-TOTAL-YEARS
               END-IF
           END-IF.
       4210-EXIT.
           EXIT.
       4220-ROLL-ONE-YEAR.
           SET YR-NX TO WS-YR-SUB
           SET CY-NX TO YR-NX
           COMPUTE WS-YR-SUB-2 = WS-YR-SUB - 1
           SET CY-NX-2 TO WS-YR-SUB-2
           IF WS-CELL-YR (CR-NX-2, CY-NX-2) NOT = ZERO
               MOVE WS-CELL-YR (CR-NX-2, CY-NX-2) TO
                   WS-CELL-YR (CR-NX, CY-NX)
           END-IF
           ADD 1 TO WS-YR-SUB.
       4220-EXIT.
           EXIT.
      ******************************************************************
      *    4300-COMPUTE-TOTALS - U4 - RECOMPUTES EVERY GROUP-TOTAL    *
      *    ROW FOR EVERY YEAR.  "= COST OF GOODS SOLD" SUBTRACTS ITS  *
      *    CLOSING-STOCK ROWS INSTEAD OF ADDING THEM; TOTAL ASSETS    *
      *    AND TOTAL LIABILITIES+NET WORTH ARE CROSS-GROUP SUMS OF    *
      *    OTHER GROUPS' TOTAL ROWS - CR CMA-0039.                    *
      ******************************************************************
       4300-COMPUTE-TOTALS.
           SET RW-NX TO 1
           PERFORM 4305-TOTAL-CHECK-ROW THRU 4305-EXIT
               WS-ROW-COUNT TIMES
           PERFORM 4400-COMPUTE-GRAND-TOTALS THRU 4400-EXIT.
       4300-EXIT.
           EXIT.
       4305-TOTAL-CHECK-ROW.
           IF WS-RW-IS-TOTAL (RW-NX) = 'Y'
               PERFORM 4310-TOTAL-ONE-ROW THRU 4310-EXIT
           END-IF
           SET RW-NX UP BY 1.
       4305-EXIT.
           EXIT.
       4310-TOTAL-ONE-ROW.
           MOVE ZERO TO WS-TOTAL-WORK-AREA
           SET RW-NX-2 TO 1
           PERFORM 4315-ACCUM-CHECK-ROW THRU 4315-EXIT
               WS-ROW-COUNT TIMES
           SET YR-NX TO 1
           PERFORM 4330-STORE-ONE-TOTAL THRU 4330-EXIT
               RPM-TOTAL-YEARS TIMES.
       4310-EXIT.
           EXIT.
       4315-ACCUM-CHECK-ROW.
           IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
              WS-RW-GROUP-ORDER (RW-NX-2) =
                  WS-RW-GROUP-ORDER (RW-NX) AND
              WS-RW-IS-TOTAL (RW-NX-2) = 'N' AND
              WS-RW-IS-CALC (RW-NX-2) = 'N'
               PERFORM 4320-ACCUM-ONE-YEAR THRU 4320-EXIT
           END-IF
           SET RW-NX-2 UP BY 1.
       4315-EXIT.
           EXIT.
       4320-ACCUM-ONE-YEAR.
           SET YR-NX TO 1
           PERFORM 4325-ACCUM-ONE-CELL THRU 4325-EXIT
               RPM-TOTAL-YEARS TIMES.
       4320-EXIT.
           EXIT.
       4325-ACCUM-ONE-CELL.
           SET CR-NX TO RW-NX-2
           SET CY-NX TO YR-NX
           IF WS-RW-ROW-NAME (RW-NX) = '= Cost of Goods Sold' AND
              (WS-RW-ROW-NAME (RW-NX-2) (1:13) = 'Closing Stock' OR
               WS-RW-ROW-NAME (RW-NX-2) = 'Closing Inventory')
               SUBTRACT WS-CELL-YR (CR-NX, CY-NX) FROM
                   WS-TOTAL-ACCUM (YR-NX)
           ELSE
               ADD WS-CELL-YR (CR-NX, CY-NX) TO WS-TOTAL-ACCUM (YR-NX)
           END-IF
           SET YR-NX UP BY 1.
       4325-EXIT.
           EXIT.
       4330-STORE-ONE-TOTAL.
           SET CR-NX TO RW-NX
           SET CY-NX TO YR-NX
           MOVE WS-TOTAL-ACCUM (YR-NX) TO WS-CELL-YR (CR-NX, CY-NX)
           SET YR-NX UP BY 1.
       4330-EXIT.
           EXIT.
      ******************************************************************
      *    4400-COMPUTE-GRAND-TOTALS - "TOTAL ASSETS" AND "TOTAL      *
      *    LIABILITIES AND NET WORTH" SIT IN THEIR OWN SINGLE-ROW      *
      *    GROUP WITH NO ITEM ROWS - CR CMA-0039 REQUIRES THEM TO BE  *
      *    THE SUM OF THE OTHER SAME-PAGE GROUPS' TOTAL ROWS.         *
      ******************************************************************
       4400-COMPUTE-GRAND-TOTALS.
           SET RW-NX TO 1
           PERFORM 4405-GRAND-CHECK-ROW THRU 4405-EXIT
               WS-ROW-COUNT TIMES.
       4400-EXIT.
           EXIT.
       4405-GRAND-CHECK-ROW.
           IF WS-RW-ROW-NAME (RW-NX) = 'Total Assets' OR
              WS-RW-ROW-NAME (RW-NX) =
                  'Total Liabilities and Net Worth'
               PERFORM 4410-SUM-OTHER-TOTALS THRU 4410-EXIT
           END-IF
           SET RW-NX UP BY 1.
       4405-EXIT.
           EXIT.
       4410-SUM-OTHER-TOTALS.
           MOVE ZERO TO WS-TOTAL-WORK-AREA
           SET RW-NX-2 TO 1
           PERFORM 4415-GRAND-CHECK-GROUP THRU 4415-EXIT
               WS-ROW-COUNT TIMES
           SET YR-NX TO 1
           PERFORM 4330-STORE-ONE-TOTAL THRU 4330-EXIT
               RPM-TOTAL-YEARS TIMES.
       4410-EXIT.
           EXIT.
       4415-GRAND-CHECK-GROUP.
           IF WS-RW-PAGE (RW-NX-2) = WS-RW-PAGE (RW-NX) AND
              WS-RW-IS-TOTAL (RW-NX-2) = 'Y' AND
              WS-RW-ROW-NAME (RW-NX-2) NOT = WS-RW-ROW-NAME (RW-NX)
               SET YR-NX TO 1
               PERFORM 4420-ADD-ONE-YEAR THRU 4420-EXIT
                   RPM-TOTAL-YEARS TIMES
           END-IF
           SET RW-NX-2 UP BY 1.
       4415-EXIT.
           EXIT.
       4420-ADD-ONE-YEAR.
           SET CR-NX TO RW-NX-2
           SET CY-NX TO YR-NX
           ADD WS-CELL-YR (CR-NX, CY-NX) TO WS-TOTAL-ACCUM (YR-NX)
           SET YR-NX UP BY 1.
       4420-EXIT.
           EXIT.
      ******************************************************************
      *    5000-WRITE-CELL-OUTPUT - WRITES ONE CELLOUT RECORD PER     *
      *    ROW/YEAR SLOT, PAGE/GROUP/ROW/YEAR ORDER, FOR RPR.BAT003.  *
      ******************************************************************
       5000-WRITE-CELL-OUTPUT.
           SET RW-NX TO 1
           PERFORM 5010-WRITE-ONE-ROW THRU 5010-EXIT
               WS-ROW-COUNT TIMES.
       5000-EXIT.
           EXIT.
       5010-WRITE-ONE-ROW.
           SET YR-NX TO 1
           PERFORM 5020-WRITE-ONE-CELL THRU 5020-EXIT
               RPM-TOTAL-YEARS TIMES
           SET RW-NX UP BY 1.
       5010-EXIT.
           EXIT.
       5020-WRITE-ONE-CELL.
           MOVE WS-RW-PAGE (RW-NX) TO FDO-PAGE
           MOVE WS-RW-GROUP-ORDER (RW-NX) TO FDO-GROUP-ORDER
           MOVE WS-RW-ROW-ORDER (RW-NX) TO FDO-ROW-ORDER
           MOVE WS-RW-ROW-NAME (RW-NX) TO FDO-ROW-NAME
           MOVE WS-YR-SEQ (YR-NX) TO FDO-YEAR-SEQ
           SET CR-NX TO RW-NX
           SET CY-NX TO YR-NX
           MOVE WS-CELL-YR (CR-NX, CY-NX) TO FDO-VALUE
           WRITE FDC-CELL-OUTPUT-REC
           SET YR-NX UP BY 1.
       5020-EXIT.
           EXIT.

       IDENTIFICATION DIVISION.
       PROGRAM-ID. TLS-LOAN-SUMMARY.
       AUTHOR. KAMALA.P.SHETTY.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 05/14/1990.
       DATE-COMPILED. 05/14/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * TLS-LOAN-SUMMARY - ONE FINANCIAL-YEAR SLICE OF A LOAN'S        *
      * AMORTIZATION SCHEDULE, WRITTEN BY LNP.BAT002 AND READ BACK     *
      * BY RPR.BAT003 FOR THE LOAN-SCHEDULE SECTION OF THE REPORT.     *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   05/14/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0042.         *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 90-BYTE RECORD CMA-0060.*
      *   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0063.  *
      *   12/01/98  DLT    Y2K REVIEW - NO DATE FIELDS, NO CHANGE.     *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TLS-LOAN-SUMMARY ASSIGN TO "LOANSUM"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  TLS-LOAN-SUMMARY.
       01  TLS-LOAN-SUMMARY.
           05  LS-LOAN-ID                    PIC 9(03).
           05  LS-YEAR-SEQ                   PIC 9(02).
           05  LS-OPENING                    PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LS-INTEREST                   PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LS-PRINCIPAL                  PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LS-CLOSING                    PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LS-EMI                        PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  FILLER                        PIC X(15).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR LOANSUM.
           STOP RUN.

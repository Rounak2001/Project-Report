       IDENTIFICATION DIVISION.
       PROGRAM-ID. TLC-LOAN-CONFIG.
       AUTHOR. KAMALA.P.SHETTY.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 05/09/1990.
       DATE-COMPILED. 05/09/1990.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * TLC-LOAN-CONFIG - ONE TERM LOAN TO BE AMORTIZED BY             *
      * LNP.BAT002 AND SUMMARIZED INTO THE LOAN-SCHEDULE SECTION OF    *
      * THE PRINTED REPORT.                                            *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   05/09/90  KPS    ORIGINAL LAYOUT - CMA REQ CMA-0041.         *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 60-BYTE RECORD CMA-0059.*
      *   03/15/96  RN     LN-METHOD 88-LEVELS ADDED CMA-0072.         *
      *   12/01/98  DLT    Y2K REVIEW - LN-START-DATE IS 9(8) CCYYMMDD,*
      *                    NO CHANGE REQUIRED.                         *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   07/19/00  PVR    ADDED LN-START-YEAR-SEQ CMA-0083.           *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TLC-LOAN-CONFIG ASSIGN TO "LOANIN"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  TLC-LOAN-CONFIG.
       01  TLC-LOAN-CONFIG.
           05  LN-ID                         PIC 9(03).
           05  LN-AMOUNT                     PIC S9(13)V99
               SIGN TRAILING SEPARATE.
           05  LN-RATE                       PIC 9(03)V99.
           05  LN-TENURE-MONTHS              PIC 9(03).
           05  LN-MORATORIUM-MONTHS          PIC 9(03).
           05  LN-METHOD                     PIC X(06).
               88  LN-METHOD-EMI                 VALUE 'EMI'.
               88  LN-METHOD-BULLET              VALUE 'BULLET'.
           05  LN-START-YEAR-SEQ             PIC 9(02).
           05  LN-START-DATE.
               10  LN-START-DATE-CCYY        PIC 9(04).
               10  LN-START-DATE-MM          PIC 9(02).
               10  LN-START-DATE-DD          PIC 9(02).
           05  FILLER                        PIC X(17).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    CATALOGED RECORD LAYOUT FOR LOANIN.
           STOP RUN.

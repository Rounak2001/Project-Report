       IDENTIFICATION DIVISION.
       PROGRAM-ID. RPM-REPORT-MASTER.
       AUTHOR. R.NAGARAJAN.
       INSTALLATION. CMA-PROJECT-REPORTING.
       DATE-WRITTEN. 03/11/1988.
       DATE-COMPILED. 03/11/1988.
       SECURITY. COMPANY CONFIDENTIAL - CREDIT DEPT USE ONLY.
      ******************************************************************
      * RPM-REPORT-MASTER CARRIES ONE CMA PROJECT-REPORT HEADER PER   *
      * BANK CUSTOMER RUN - SECTOR, REPORT SPAN AND RUN DATE DRIVE    *
      * EVERY OTHER MEMBER IN THIS LIBRARY.                           *
      *                                                                *
      * CHANGE LOG.                                                    *
      *   03/11/88  RN     ORIGINAL LAYOUT - CMA REQ CMA-0001.         *
      *   09/22/88  RN     ADDED SECTOR 88-LEVELS PER CR CMA-0014.     *
      *   02/14/89  KPS    WIDENED COMPANY-NAME TO X(30) CR CMA-0022.  *
      *   11/03/89  KPS    ADDED TOTAL-YEARS UPPER-BOUND NOTE CMA-0031.*
      *   06/18/90  RN     CURRENT-DATE-YYYYMMDD REPLACES 2-DIGIT YR   *
      *                    FIELD - CR CMA-0040.                       *
      *   04/02/91  DLT    RENUMBERED LEVELS TO MATCH SHOP STANDARD.   *
      *   01/09/93  DLT    ADDED FILLER PAD TO 80-BYTE RECORD CMA-0055.*
      *   08/30/94  KPS    NO CHANGE - RECERTIFIED FOR FY95 CMA-0061.  *
      *   03/15/96  RN     RETAIL SECTOR ADDED TO 88-LEVEL SET CMA-0070*
      *   12/01/98  DLT    YEAR-2000 REVIEW - CURRENT-DATE-YYYYMMDD    *
      *                    ALREADY FULL 4-DIGIT YEAR, NO CHANGE.       *
      *   01/11/99  DLT    Y2K SIGN-OFF LOGGED - CR CMA-Y2K-003.       *
      *   07/19/00  PVR    ADDED WHOLESALE SECTOR 88-LEVEL CMA-0082.   *
      *   05/02/03  PVR    COMMENT CLEAN-UP, NO LAYOUT CHANGE.         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RPM-REPORT-MASTER ASSIGN TO "RPTMAST"
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  RPM-REPORT-MASTER.
       01  RPM-REPORT-MASTER.
      *                 -- REPORT IDENTITY --
           05  RPM-RPT-ID                    PIC 9(05).
           05  RPM-COMPANY-NAME              PIC X(30).
      *                 -- SECTOR, DRIVES TEMPLATE SELECTION --
           05  RPM-SECTOR                    PIC X(10).
               88  RPM-SECTOR-SERVICE            VALUE 'service'.
               88  RPM-SECTOR-INDUSTRY           VALUE 'industry'.
               88  RPM-SECTOR-WHOLESALE          VALUE 'wholesale'.
               88  RPM-SECTOR-RETAIL             VALUE 'retail'.
      *                 -- REPORT SPAN --
           05  RPM-START-YEAR                PIC 9(04).
           05  RPM-TOTAL-YEARS                PIC 9(02).
               88  RPM-TOTAL-YEARS-MAX           VALUE 10.
      *                 -- RUN DATE, DRIVES FY CLASSIFICATION --
           05  RPM-CURRENT-DATE-YYYYMMDD.
               10  RPM-CUR-DATE-CCYY         PIC 9(04).
               10  RPM-CUR-DATE-MM           PIC 9(02).
               10  RPM-CUR-DATE-DD           PIC 9(02).
           05  FILLER                        PIC X(35).
       WORKING-STORAGE SECTION.
       PROCEDURE DIVISION.
       0000-LAYOUT-ONLY.
      *    THIS MEMBER CARRIES NO EXECUTABLE LOGIC - IT IS THE
      *    CATALOGED RECORD LAYOUT FOR RPTMAST, HAND-KEPT IN SYNC
      *    WITH THE FILE SECTION OF CMP.BAT001, LNP.BAT002 AND
      *    RPR.BAT003.
           STOP RUN.
